000100       IDENTIFICATION DIVISION.                                           
000200      ******************************************************************  
000300       PROGRAM-ID.  CPFMASK.                                              
000400       AUTHOR. JON SAYLES.                                                
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000600       DATE-WRITTEN. 03/04/89.                                            
000700       DATE-COMPILED. 03/04/89.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900                                                                          
001000      ** CALLED BY DOCRPT/APTHIST TO BUILD THE DDD.DDD.DDD-DD DISPLAY     
001100      ** FORM OF A PATIENT'S CPF (RULE 9).  CPF-IN IS THE 11-DIGIT        
001200      ** NUMBER; CPF-OUT-LTH COMES BACK WITH THE NUMBER OF BYTES          
001300      ** ACTUALLY MOVED SO THE CALLER CAN LEFT-JUSTIFY IT ON A            
001400      ** REPORT LINE.  SAME TWO-DISCRETE-PARAMETER CALLING SHAPE AS       
001500      ** THE SHOP'S OTHER LENGTH-RETURNING SUBPROGRAMS.                   
001600      ******************************************************************  
001700      *  CHANGE LOG                                                       
001800      *  03/04/89  JRS  ORIGINAL LAYOUT                           CR-0082 
001900      *  03/02/99  TGD  Y2K REVIEW -- NO DATE FIELDS, N/A         Y2K-099 
002000      *  11/14/02  PLR  PASS-THROUGH WHEN CPF-IN ISN'T 11 NUMERIC CR-0246 
002100      *                 DIGITS -- RULE 9 SAYS DISPLAY AS-IS THEN  CR-0246 
002200      *  06/30/16  PLR  BUILD RESULT IN A WORKING AREA AND BLANK  CR-0355 
002300      *                 THE TRAILING BYTES OURSELVES -- DON'T     CR-0355 
002400      *                 TRUST MOVE SPACES TO CATCH EVERY COMPILER CR-0355 
002500      *                 PADDING CASE ON THE PASS-THROUGH PATH     CR-0355 
002600      ******************************************************************  
002700                                                                          
002800       ENVIRONMENT DIVISION.                                              
002900       CONFIGURATION SECTION.                                             
003000       SOURCE-COMPUTER. IBM-390.                                          
003100       OBJECT-COMPUTER. IBM-390.                                          
003200       INPUT-OUTPUT SECTION.                                              
003300                                                                          
003400       DATA DIVISION.                                                     
003500       FILE SECTION.                                                      
003600                                                                          
003700       WORKING-STORAGE SECTION.                                           
003800       01  MISC-FIELDS.                                                   
003900           05  CPF-IN-SAVE                 PIC 9(11).                     
004000           05  CPF-IN-REDEF REDEFINES CPF-IN-SAVE.                        
004100               10  WS-CPF-GRP-1            PIC 9(03).                     
004200               10  WS-CPF-GRP-2            PIC 9(03).                     
004300               10  WS-CPF-GRP-3            PIC 9(03).                     
004400               10  WS-CPF-GRP-4            PIC 9(02).                     
004500           05  WS-BYTE-IDX                 PIC 9(02) COMP.                
004600                                                                          
004700      *** OUTPUT IS BUILT HERE FIRST AND MOVED TO CPF-OUT LAST SO         
004800      *** THE PASS-THROUGH PATH CAN BLANK ITS OWN TRAILING BYTES.         
004900       01  WS-OUT-AREA                     PIC X(14).                     
005000                                                                          
005100      *** NUMERIC VIEW USED ON THE PASS-THROUGH (NOT-11-DIGITS) PATH.     
005200       01  WS-OUT-NUM-REDEF REDEFINES WS-OUT-AREA.                        
005300           05  WS-OUT-NUM                  PIC 9(11).                     
005400           05  FILLER                      PIC X(03).                     
005500                                                                          
005600      *** BYTE-AT-A-TIME VIEW USED TO CLEAR THE BYTES BEYOND              
005700      *** WHICHEVER PATH ABOVE ACTUALLY FILLED.                           
005800       01  WS-OUT-BYTE-REDEF REDEFINES WS-OUT-AREA.                       
005900           05  WS-OUT-BYTE OCCURS 14 TIMES PIC X(01).                     
006000                                                                          
006100       LINKAGE SECTION.                                                   
006200       01  CPF-IN                          PIC 9(11).                     
006300       01  CPF-OUT                         PIC X(14).                     
006400       01  CPF-OUT-LTH                     PIC S9(4) COMP.                
006500                                                                          
006600       PROCEDURE DIVISION USING CPF-IN, CPF-OUT, CPF-OUT-LTH.             
006700           MOVE SPACES TO WS-OUT-AREA.                                    
006800           MOVE CPF-IN TO CPF-IN-SAVE.                                    
006900                                                                          
007000           IF CPF-IN NUMERIC                                              
007100               STRING WS-CPF-GRP-1 DELIMITED BY SIZE                      
007200                      "." DELIMITED BY SIZE                               
007300                      WS-CPF-GRP-2 DELIMITED BY SIZE                      
007400                      "." DELIMITED BY SIZE                               
007500                      WS-CPF-GRP-3 DELIMITED BY SIZE                      
007600                      "-" DELIMITED BY SIZE                               
007700                      WS-CPF-GRP-4 DELIMITED BY SIZE                      
007800                      INTO WS-OUT-AREA                                    
007900               END-STRING                                                 
008000               MOVE +14 TO CPF-OUT-LTH                                    
008100           ELSE                                                           
008200      **  RULE 9 -- NOT 11 NUMERIC DIGITS, DISPLAY THE RAW VALUE          
008300               MOVE CPF-IN TO WS-OUT-NUM                                  
008400               PERFORM 100-CLEAR-TRAILING THRU 100-EXIT                   
008500                   VARYING WS-BYTE-IDX FROM 12 BY 1                       
008600                   UNTIL WS-BYTE-IDX > 14                                 
008700               MOVE +11 TO CPF-OUT-LTH.                                   
008800                                                                          
008900           MOVE WS-OUT-AREA TO CPF-OUT.                                   
009000           GOBACK.                                                        
009100                                                                          
009200       100-CLEAR-TRAILING.                                                
009300           MOVE SPACE TO WS-OUT-BYTE(WS-BYTE-IDX).                        
009400       100-EXIT.                                                          
009500           EXIT.                                                          
