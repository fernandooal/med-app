000100       IDENTIFICATION DIVISION.                                           
000200      ******************************************************************  
000300       PROGRAM-ID.  CRMCHK.                                               
000400       AUTHOR. JON SAYLES.                                                
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000600       DATE-WRITTEN. 02/11/89.                                            
000700       DATE-COMPILED. 02/11/89.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900                                                                          
001000      ** CALLED BY APTEDIT/DOCTAB TO CHECK THAT A DOCTOR'S CRM OR A       
001100      ** PATIENT'S CPF IS ALL NUMERIC DIGITS (RULE 7) BEFORE IT GOES      
001200      ** ONTO A MASTER FILE.  CRMCHK-MODE PICKS WHICH WIDTH APPLIES.      
001300      ** TWIN PARAGRAPHS, ONE PER MODE, SAME AS ANY OTHER SHOP            
001400      ** SUBPROGRAM THAT BRANCHES ON AN INPUT SWITCH.  VALIDATION         
001500      ** IS DIGIT-BY-DIGIT SO A FUTURE RELEASE CAN REPORT WHICH           
001600      ** POSITION FAILED, NOT JUST YES/NO.                                
001700      ******************************************************************  
001800      *  CHANGE LOG                                                       
001900      *  02/11/89  JRS  ORIGINAL LAYOUT, CRM MODE ONLY            CR-0080 
002000      *  03/02/99  TGD  Y2K REVIEW -- NO DATE FIELDS, N/A         Y2K-099 
002100      *  11/14/02  PLR  ADDED CPF MODE FOR THE PATIENT ROSTER     CR-0245 
002200      *  06/30/16  PLR  SWITCHED TO DIGIT-BY-DIGIT SCAN, BLANKS   CR-0354 
002300      *                 TRAILING BYTES FIRST SO STALE CALLER DATA CR-0354 
002400      *                 CAN'T LEAK A FALSE "VALID" RESULT         CR-0354 
002500      ******************************************************************  
002600                                                                          
002700       ENVIRONMENT DIVISION.                                              
002800       CONFIGURATION SECTION.                                             
002900       SOURCE-COMPUTER. IBM-390.                                          
003000       OBJECT-COMPUTER. IBM-390.                                          
003100       INPUT-OUTPUT SECTION.                                              
003200                                                                          
003300       DATA DIVISION.                                                     
003400       FILE SECTION.                                                      
003500                                                                          
003600       WORKING-STORAGE SECTION.                                           
003700       01  WS-SCAN-FIELD                   PIC X(14).                     
003800                                                                          
003900      *** BYTE-AT-A-TIME VIEW USED TO BLANK TRAILING POSITIONS            
004000      *** BEYOND THE ACTIVE WIDTH BEFORE EITHER SCAN BELOW RUNS.          
004100       01  WS-SCAN-ALL-REDEF REDEFINES WS-SCAN-FIELD.                     
004200           05  WS-SCAN-BYTE OCCURS 14 TIMES PIC X(01).                    
004300                                                                          
004400      *** DIGIT-WISE VIEW FOR THE 10-DIGIT CRM.                           
004500       01  WS-SCAN-CRM-REDEF REDEFINES WS-SCAN-FIELD.                     
004600           05  WS-CRM-DIGIT OCCURS 10 TIMES PIC X(01).                    
004700           05  FILLER                      PIC X(04).                     
004800                                                                          
004900      *** DIGIT-WISE VIEW FOR THE 11-DIGIT CPF.                           
005000       01  WS-SCAN-CPF-REDEF REDEFINES WS-SCAN-FIELD.                     
005100           05  WS-CPF-DIGIT OCCURS 11 TIMES PIC X(01).                    
005200           05  FILLER                      PIC X(03).                     
005300                                                                          
005400       01  MISC-FIELDS.                                                   
005500           05  WS-DIGIT-IDX                PIC 9(02) COMP.                
005600                                                                          
005700       LINKAGE SECTION.                                                   
005800       01  CRMCHK-AREA.                                                   
005900           05  CRMCHK-MODE                 PIC X(01).                     
006000               88  CRMCHK-CRM-MODE         VALUE "C".                     
006100               88  CRMCHK-CPF-MODE         VALUE "P".                     
006200           05  CRMCHK-INPUT                PIC X(14).                     
006300           05  CRMCHK-RESULT-SW            PIC X(01).                     
006400               88  CRMCHK-VALID            VALUE "Y".                     
006500               88  CRMCHK-INVALID          VALUE "N".                     
006600                                                                          
006700       01  RETURN-CD                       PIC 9(04) COMP.                
006800                                                                          
006900       PROCEDURE DIVISION USING CRMCHK-AREA, RETURN-CD.                   
007000           MOVE CRMCHK-INPUT TO WS-SCAN-FIELD.                            
007100                                                                          
007200           IF CRMCHK-CRM-MODE                                             
007300               PERFORM 050-CLEAR-TRAILING THRU 050-EXIT                   
007400                   VARYING WS-DIGIT-IDX FROM 11 BY 1                      
007500                   UNTIL WS-DIGIT-IDX > 14                                
007600               PERFORM 100-CHECK-CRM THRU 100-EXIT                        
007700           ELSE IF CRMCHK-CPF-MODE                                        
007800               PERFORM 050-CLEAR-TRAILING THRU 050-EXIT                   
007900                   VARYING WS-DIGIT-IDX FROM 12 BY 1                      
008000                   UNTIL WS-DIGIT-IDX > 14                                
008100               PERFORM 200-CHECK-CPF THRU 200-EXIT                        
008200           ELSE                                                           
008300               MOVE "N" TO CRMCHK-RESULT-SW.                              
008400                                                                          
008500           MOVE ZERO TO RETURN-CD.                                        
008600           GOBACK.                                                        
008700                                                                          
008800       050-CLEAR-TRAILING.                                                
008900           MOVE SPACE TO WS-SCAN-BYTE(WS-DIGIT-IDX).                      
009000       050-EXIT.                                                          
009100           EXIT.                                                          
009200                                                                          
009300       100-CHECK-CRM.                                                     
009400           MOVE "Y" TO CRMCHK-RESULT-SW.                                  
009500           PERFORM 110-SCAN-CRM-DIGIT THRU 110-EXIT                       
009600               VARYING WS-DIGIT-IDX FROM 1 BY 1 UNTIL WS-DIGIT-IDX > 10.  
009700       100-EXIT.                                                          
009800           EXIT.                                                          
009900                                                                          
010000       110-SCAN-CRM-DIGIT.                                                
010100           IF WS-CRM-DIGIT(WS-DIGIT-IDX) IS NOT NUMERIC                   
010200               MOVE "N" TO CRMCHK-RESULT-SW.                              
010300       110-EXIT.                                                          
010400           EXIT.                                                          
010500                                                                          
010600       200-CHECK-CPF.                                                     
010700           MOVE "Y" TO CRMCHK-RESULT-SW.                                  
010800           PERFORM 210-SCAN-CPF-DIGIT THRU 210-EXIT                       
010900               VARYING WS-DIGIT-IDX FROM 1 BY 1 UNTIL WS-DIGIT-IDX > 11.  
011000       200-EXIT.                                                          
011100           EXIT.                                                          
011200                                                                          
011300       210-SCAN-CPF-DIGIT.                                                
011400           IF WS-CPF-DIGIT(WS-DIGIT-IDX) IS NOT NUMERIC                   
011500               MOVE "N" TO CRMCHK-RESULT-SW.                              
011600       210-EXIT.                                                          
011700           EXIT.                                                          
