000100       IDENTIFICATION DIVISION.                                           
000200      ******************************************************************  
000300       PROGRAM-ID.  CUTOFFDT.                                             
000400       AUTHOR. JON SAYLES.                                                
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000600       DATE-WRITTEN. 03/04/89.                                            
000700       DATE-COMPILED. 03/04/89.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900                                                                          
001000      ** CALLED BY APTHIST TO TURN "N MONTHS BACK FROM TODAY" (RULE 10)  *
001100      ** INTO A CCYYMMDD CUTOFF DATE THE CALLER CAN COMPARE AGAINST A    *
001200      ** PATIENT'S LAST-VISIT DATE WITH A PLAIN < TEST.  BORROWS A       *
001300      ** YEAR AT A TIME WHEN N IS BIGGER THAN THE MONTHS LEFT IN THE     *
001400      ** CURRENT YEAR -- THE SAME BORROW-A-YEAR ARITHMETIC ANY SHOP      *
001500      ** SUBPROGRAM USES WHEN WALKING BACKWARD ACROSS A YEAR BOUNDARY.   *
001600      ******************************************************************  
001700      *  CHANGE LOG                                                       
001800      *  03/04/89  JRS  ORIGINAL LAYOUT                          CR-0085  
001900      *  03/02/99  TGD  Y2K REVIEW -- CCYYMMDD ALREADY 4-DIGIT YR Y2K-099 
002000      *  09/08/07  JRS  DROPPED DB2 PERCENTAGE TABLE LOOKUP, THIS CR-0313 
002100      *                 SHOP NEVER HAD ONE FOR THE CLINIC JOB      CR-0313
002200      *  08/10/26  DMH  DROPPED LK- LINKAGE PREFIX (NOT A SHOP     CR-0376
002300      *                 HABIT), ADDED DIGIT-CHECK ON THE RESULT    CR-0376
002400      *                 DATE BEFORE RETURN                         CR-0376
002500      ******************************************************************  
002600                                                                          
002700       ENVIRONMENT DIVISION.                                              
002800       CONFIGURATION SECTION.                                             
002900       SOURCE-COMPUTER. IBM-390.                                          
003000       OBJECT-COMPUTER. IBM-390.                                          
003100       INPUT-OUTPUT SECTION.                                              
003200                                                                          
003300       DATA DIVISION.                                                     
003400       FILE SECTION.                                                      
003500                                                                          
003600       WORKING-STORAGE SECTION.                                           
003700       01  WS-WORK-DATE                     PIC 9(08).                    
003800       01  WS-WORK-DATE-REDEF REDEFINES WS-WORK-DATE.                     
003900           05  WS-WORK-CCYY                 PIC 9(04).                    
004000           05  WS-WORK-MM                   PIC 9(02).                    
004100           05  WS-WORK-DD                   PIC 9(02).                    
004200                                                                          
004300       01  WS-TOTAL-MONTHS                  PIC S9(07) COMP.              
004400       01  WS-NEW-CCYY                      PIC S9(07) COMP.              
004500       01  WS-NEW-MM                        PIC S9(07) COMP.              
004600                                                                          
004700      *** RESULT IS ASSEMBLED HERE FIELD-BY-FIELD, THEN MOVED OUT         
004800      *** THROUGH THE FLAT NUMERIC REDEFINES BELOW -- SAME TWO-STEP       
004900      *** SHAPE APTMSTR.CPY USES FOR ITS OWN DATE-PARTS GROUP.            
005000       01  WS-RESULT-DATE-PARTS.                                          
005100           05  WS-RESULT-CCYY                PIC 9(04).                   
005200           05  WS-RESULT-MM                  PIC 9(02).                   
005300           05  WS-RESULT-DD                  PIC 9(02).                   
005400       01  WS-RESULT-DATE-REDEF REDEFINES WS-RESULT-DATE-PARTS.           
005500           05  WS-RESULT-DATE-NUM            PIC 9(08).                   
005600                                                                          
005700      *** DIGIT-WISE VIEW OF THE RESULT DATE, SAME SHAPE AS THE           
005800      *** BYTE-TABLE REDEFINES CRMCHK/CPFMASK USE OVER THEIR OWN          
005900      *** SCAN FIELDS -- CHECKED BEFORE THE DATE GOES BACK TO THE         
006000      *** CALLER.                                                         
006100       01  WS-RESULT-BYTE-REDEF REDEFINES WS-RESULT-DATE-PARTS.           
006200           05  WS-RESULT-DIGIT OCCURS 8 TIMES PIC X(01).                  
006300                                                                          
006400       01  WS-SCAN-IDX                      PIC 9(02) COMP.               
006500                                                                          
006600       LINKAGE SECTION.                                                   
006700       01  TODAY-DATE                       PIC 9(08).                    
006800       01  MONTHS-BACK                      PIC 9(03).                    
006900       01  CUTOFF-DATE                      PIC 9(08).                    
007000                                                                          
007100       PROCEDURE DIVISION USING TODAY-DATE, MONTHS-BACK, CUTOFF-DATE.     
007200           MOVE TODAY-DATE TO WS-WORK-DATE.                               
007300                                                                          
007400      *** WORK IN A ZERO-BASED TOTAL-MONTHS COUNT SO THE YEAR BORROW      
007500      *** FALLS OUT OF ONE DIVIDE INSTEAD OF A CHAIN OF IFS.              
007600           COMPUTE WS-TOTAL-MONTHS =                                      
007700               (WS-WORK-CCYY * 12) + WS-WORK-MM - 1 - MONTHS-BACK.        
007800                                                                          
007900           DIVIDE WS-TOTAL-MONTHS BY 12                                   
008000               GIVING WS-NEW-CCYY REMAINDER WS-NEW-MM.                    
008100                                                                          
008200           MOVE WS-NEW-CCYY TO WS-RESULT-CCYY.                            
008300           ADD 1 TO WS-NEW-MM.                                            
008400           MOVE WS-NEW-MM TO WS-RESULT-MM.                                
008500           MOVE WS-WORK-DD TO WS-RESULT-DD.                               
008600                                                                          
008700           PERFORM 100-VERIFY-RESULT-DATE THRU 100-EXIT                   
008800               VARYING WS-SCAN-IDX FROM 1 BY 1                            
008900               UNTIL WS-SCAN-IDX > 8.                                     
009000                                                                          
009100           MOVE WS-RESULT-DATE-NUM TO CUTOFF-DATE.                        
009200           GOBACK.                                                        
009300                                                                          
009400       100-VERIFY-RESULT-DATE.                                            
009500           IF WS-RESULT-DIGIT(WS-SCAN-IDX) NOT NUMERIC                    
009600               DISPLAY "** CUTOFFDT - NON-NUMERIC RESULT DATE **".        
009700       100-EXIT.                                                          
009800           EXIT.                                                          
