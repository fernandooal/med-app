000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.  APTEDIT.                                              
000300       AUTHOR. JON SAYLES.                                                
000400       INSTALLATION. COBOL DEV Center.                                    
000500       DATE-WRITTEN. 02/11/89.                                            
000600       DATE-COMPILED. 02/11/89.                                           
000700       SECURITY. NON-CONFIDENTIAL.                                        
000800                                                                          
000900      ******************************************************************  
001000      *REMARKS.                                                           
001100      *                                                                   
001200      *          THIS PROGRAM EDITS THE DAILY APPOINTMENT TRANSACTION     
001300      *          FILE PRODUCED BY THE CLINIC'S CSV EXPORT JOB FROM THE    
001400      *          SCHEDULING SYSTEM.                                       
001500      *                                                                   
001600      *          IT CONTAINS A SINGLE RECORD FOR EVERY SCHEDULE,          
001700      *          RESCHEDULE OR CANCEL REQUEST ENTERED THAT DAY.           
001800      *                                                                   
001900      *          THE PROGRAM EDITS EACH RECORD AGAINST THE CPF/CRM/       
002000      *          DATE/TIME RULES IN RULE 8, BALANCES FINAL RECORDS-READ   
002100      *          VERSUS A TRAILER REC, AND WRITES A "GOOD" TRANSACTION    
002200      *          OUTPUT FILE FOR APTUPDT TO CONSUME.                      
002300      *                                                                   
002400      ******************************************************************  
002500      *  CHANGE LOG                                                       
002600      *  02/11/89  JRS  ORIGINAL LAYOUT                           CR-0079 
002700      *  03/02/99  TGD  Y2K REVIEW -- DATES ARE CCYYMMDD, NO      Y2K-099 
002800      *                 2-DIGIT YEAR WINDOW IN THIS PROGRAM       Y2K-099 
002900      *  11/14/02  PLR  ADDED STATUS-TOKEN FALLBACK PER RULE 8    CR-0243 
003000      *  05/03/13  PLR  DROPPED DB2 TABLE EDITS -- NO INS./       CR-0268 
003100      *                 DIAG. TABLES, CLINIC HAS NO BILLING       CR-0268 
003200      *  06/30/16  PLR  REWORKED FOR APTTRAN COPYBOOK, ADDED      CR-0352 
003300      *                 OLD/NEW KEY SPLIT FOR RESCHEDULE RECS     CR-0352 
003400      *  08/10/26  DMH  300-FIELD-EDITS VALIDATED THE IMPORT      CR-0378 
003500      *                 TOKENS BUT NEVER MOVED THEM TO THE        CR-0378 
003600      *                 TRAN-* FIELDS -- EVERY RECORD WENT OUT    CR-0378 
003700      *                 WITH A ZERO DATE/TIME/CPF/DOCTOR CODE.    CR-0378 
003800      *                 ADDED THE MISSING MOVES BEHIND EACH       CR-0378 
003900      *                 TOKEN'S OWN VALIDATION STEP               CR-0378 
004000      ******************************************************************  
004100                                                                          
004200               INPUT FILE              -   DDS0001.APTDATA                
004300                                                                          
004400               INPUT ERROR FILE        -   DDS0001.APTERR                 
004500                                                                          
004600               OUTPUT FILE PRODUCED    -   DDS0001.APTEDIT                
004700                                                                          
004800               DUMP FILE               -   SYSOUT                         
004900                                                                          
005000      ******************************************************************  
005100       ENVIRONMENT DIVISION.                                              
005200       CONFIGURATION SECTION.                                             
005300       SOURCE-COMPUTER. IBM-390.                                          
005400       OBJECT-COMPUTER. IBM-390.                                          
005500       SPECIAL-NAMES.                                                     
005600           C01 IS TOP-OF-FORM.                                            
005700       INPUT-OUTPUT SECTION.                                              
005800       FILE-CONTROL.                                                      
005900           SELECT SYSOUT                                                  
006000           ASSIGN TO UT-S-SYSOUT                                          
006100             ORGANIZATION IS SEQUENTIAL.                                  
006200                                                                          
006300           SELECT APTDATA                                                 
006400           ASSIGN TO UT-S-APTDATA                                         
006500             ACCESS MODE IS SEQUENTIAL                                    
006600             FILE STATUS IS OFCODE.                                       
006700                                                                          
006800           SELECT APTEDIT                                                 
006900           ASSIGN TO UT-S-APTEDIT                                         
007000             ACCESS MODE IS SEQUENTIAL                                    
007100             FILE STATUS IS OFCODE.                                       
007200                                                                          
007300           SELECT APTERR                                                  
007400           ASSIGN TO UT-S-APTERR                                          
007500             ACCESS MODE IS SEQUENTIAL                                    
007600             FILE STATUS IS OFCODE.                                       
007700                                                                          
007800       DATA DIVISION.                                                     
007900       FILE SECTION.                                                      
008000       FD  SYSOUT                                                         
008100           RECORDING MODE IS F                                            
008200           LABEL RECORDS ARE STANDARD                                     
008300           RECORD CONTAINS 130 CHARACTERS                                 
008400           BLOCK CONTAINS 0 RECORDS                                       
008500           DATA RECORD IS SYSOUT-REC.                                     
008600       01  SYSOUT-REC  PIC X(130).                                        
008700                                                                          
008800      ****** THIS FILE IS PASSED IN FROM THE CLINIC'S CSV EXPORT          
008900      ****** IT CONSISTS OF ALL SCHEDULE/RESCHEDULE/CANCEL REQUESTS       
009000      ****** ENTERED THAT DAY.  TWO RECORD FORMATS EXIST -- DETAIL        
009100      ****** AND TRAILER.  OUT OF BALANCE SHOULD ABEND THE JOB.           
009200       FD  APTDATA                                                        
009300           RECORDING MODE IS F                                            
009400           LABEL RECORDS ARE STANDARD                                     
009500           RECORD CONTAINS 67 CHARACTERS                                  
009600           BLOCK CONTAINS 0 RECORDS                                       
009700           DATA RECORD IS APT-TRAN-REC-DATA.                              
009800       01  APT-TRAN-REC-DATA                  PIC X(67).                  
009900                                                                          
010000      ****** THIS FILE IS WRITTEN FOR ALL TRANSACTION RECORDS THAT        
010100      ****** PASS THE PROGRAM'S EDIT ROUTINES.  THE TRAILER RECORD        
010200      ****** CARRIES ONLY THE NUMBER OF RECORDS WRITTEN.                  
010300       FD  APTEDIT                                                        
010400           RECORDING MODE IS F                                            
010500           LABEL RECORDS ARE STANDARD                                     
010600           BLOCK CONTAINS 0 RECORDS                                       
010700           RECORD CONTAINS 48 CHARACTERS                                  
010800           DATA RECORD IS APT-TRAN-REC-EDIT.                              
010900       01  APT-TRAN-REC-EDIT                  PIC X(48).                  
011000                                                                          
011100       FD  APTERR                                                         
011200           RECORDING MODE IS F                                            
011300           LABEL RECORDS ARE STANDARD                                     
011400           RECORD CONTAINS 88 CHARACTERS                                  
011500           BLOCK CONTAINS 0 RECORDS                                       
011600           DATA RECORD IS APT-TRAN-REC-ERR.                               
011700       01  APT-TRAN-REC-ERR.                                              
011800           05  ERR-MSG                     PIC X(40).                     
011900           05  REST-OF-REC                 PIC X(48).                     
012000                                                                          
012100       WORKING-STORAGE SECTION.                                           
012200                                                                          
012300       01  FILE-STATUS-CODES.                                             
012400           05  OFCODE                      PIC X(02).                     
012500               88  CODE-WRITE               VALUE SPACES.                 
012600                                                                          
012700      ** THE RAW IMPORT LINE, THE EDITED TRANSACTION, AND THE TABLE OF    
012800      ** STATUS TOKENS ALL LIVE IN THIS COPYBOOK -- SEE APTTRAN.          
012900       COPY APTTRAN.                                                      
013000                                                                          
013100       01  WS-TRAILER-REC.                                                
013200           05  TRLR-MARKER                 PIC X(01).                     
013300               88  TRLR-IS-TRAILER         VALUE "T".                     
013400           05  IN-RECORD-COUNT             PIC 9(09).                     
013500           05  FILLER                      PIC X(57).                     
013600                                                                          
013700       77  WS-DATE                         PIC 9(06).                     
013800       77  STR-LTH                         PIC 9(04) VALUE 0.             
013900                                                                          
014000       01  COUNTERS-IDXS-AND-ACCUMULATORS.                                
014100           05  RECORDS-WRITTEN             PIC 9(07) COMP.                
014200           05  RECORDS-IN-ERROR            PIC 9(07) COMP.                
014300           05  RECORDS-READ                PIC 9(09) COMP.                
014400                                                                          
014500       01  FLAGS-AND-SWITCHES.                                            
014600           05  MORE-DATA-SW                PIC X(01) VALUE "Y".           
014700               88  NO-MORE-DATA            VALUE "N".                     
014800           05  ERROR-FOUND-SW              PIC X(01) VALUE "N".           
014900               88  RECORD-ERROR-FOUND      VALUE "Y".                     
015000               88  VALID-RECORD            VALUE "N".                     
015100           05  TRAILER-FOUND-SW            PIC X(01) VALUE "N".           
015200               88  TRAILER-REC             VALUE "Y".                     
015300                                                                          
015400      ** CRMCHK RETURN SWITCH, SHARED SHAPE WITH THE DOCTAB VALIDATORS.   
015500       01  WS-CRMCHK-AREA.                                                
015600           05  WS-CRMCHK-MODE              PIC X(01).                     
015700           05  WS-CRMCHK-INPUT             PIC X(14).                     
015800           05  WS-CRMCHK-RESULT-SW         PIC X(01).                     
015900               88  WS-CRMCHK-VALID         VALUE "Y".                     
016000                                                                          
016100       01  WS-CRMCHK-RETURN-CD             PIC 9(04) COMP.                
016200                                                                          
016300       COPY ABENDREC.                                                     
016400                                                                          
016500       PROCEDURE DIVISION.                                                
016600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        
016700           PERFORM 100-MAINLINE THRU 100-EXIT                             
016800                   UNTIL NO-MORE-DATA OR                                  
016900      ******* TRAILER REC ALSO STOPS THE LOOP, PER THE ORIGINAL EDIT      
017000      ******* BALANCING LOGIC PLR 06/30/16                                
017100                   TRAILER-REC.                                           
017200           PERFORM 999-CLEANUP THRU 999-EXIT.                             
017300           MOVE +0 TO RETURN-CODE.                                        
017400           GOBACK.                                                        
017500                                                                          
017600       000-HOUSEKEEPING.                                                  
017700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                          
017800           DISPLAY "******** BEGIN JOB APTEDIT ********".                 
017900           ACCEPT  WS-DATE FROM DATE.                                     
018000           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.     
018100           PERFORM 800-OPEN-FILES THRU 800-EXIT.                          
018200           PERFORM 900-READ-APTDATA THRU 900-EXIT.                        
018300           IF NO-MORE-DATA                                                
018400               MOVE "EMPTY INPUT FILE" TO ABEND-REASON                    
018500               GO TO 1000-ABEND-RTN.                                      
018600       000-EXIT.                                                          
018700           EXIT.                                                          
018800                                                                          
018900       100-MAINLINE.                                                      
019000           MOVE "100-MAINLINE" TO PARA-NAME.                              
019100      *  Validate action code, cpf, crm, date and time per Rule 8         
019200           PERFORM 300-FIELD-EDITS THRU 300-EXIT.                         
019300                                                                          
019400           IF RECORD-ERROR-FOUND                                          
019500               ADD +1 TO RECORDS-IN-ERROR                                 
019600               PERFORM 710-WRITE-APTERR THRU 710-EXIT                     
019700           ELSE                                                           
019800               ADD +1 TO RECORDS-WRITTEN                                  
019900               PERFORM 700-WRITE-APTEDIT THRU 700-EXIT.                   
020000           PERFORM 900-READ-APTDATA THRU 900-EXIT.                        
020100       100-EXIT.                                                          
020200           EXIT.                                                          
020300                                                                          
020400       300-FIELD-EDITS.                                                   
020500           MOVE "N" TO ERROR-FOUND-SW.                                    
020600           MOVE "300-FIELD-EDITS" TO PARA-NAME.                           
020700      ******** Rule 8 -- the export job gives us fixed-width positional   
020800      ******** fields, not comma-delimited ones, so there is no field     
020900      ******** COUNT to reject on; a short/truncated record just reads    
021000      ******** its trailing tokens as SPACES, which the checks below      
021100      ******** catch token by token.                                      
021200           IF WS-IMP-ACTION-TOKEN = SPACES                                
021300              MOVE "*** MISSING ACTION TOKEN" TO                          
021400              ERR-MSG IN APT-TRAN-REC-ERR                                 
021500              MOVE "Y" TO ERROR-FOUND-SW                                  
021600              GO TO 300-EXIT.                                             
021700                                                                          
021800           PERFORM 320-EDIT-STATUS-TOKEN THRU 320-EXIT.                   
021900                                                                          
022000           IF WS-IMP-PATIENT-CPF-TXT NOT NUMERIC                          
022100              MOVE "*** CPF NOT 11 NUMERIC DIGITS" TO                     
022200              ERR-MSG IN APT-TRAN-REC-ERR                                 
022300              MOVE "Y" TO ERROR-FOUND-SW                                  
022400              GO TO 300-EXIT.                                             
022500           MOVE WS-IMP-PATIENT-CPF-TXT TO TRAN-PATIENT-CPF.               
022600                                                                          
022700           MOVE "C" TO WS-CRMCHK-MODE.                                    
022800           MOVE WS-IMP-DOCTOR-CODE-TXT TO WS-CRMCHK-INPUT.                
022900           CALL "CRMCHK" USING WS-CRMCHK-AREA, WS-CRMCHK-RETURN-CD.       
023000           IF NOT WS-CRMCHK-VALID                                         
023100              MOVE "*** CRM NOT ALL-NUMERIC PER RULE 7" TO                
023200              ERR-MSG IN APT-TRAN-REC-ERR                                 
023300              MOVE "Y" TO ERROR-FOUND-SW                                  
023400              GO TO 300-EXIT.                                             
023500           MOVE WS-IMP-DOCTOR-CODE-TXT TO TRAN-DOCTOR-CODE.               
023600                                                                          
023700           IF WS-IMP-NEW-DATE-TXT NOT NUMERIC                             
023800           OR WS-IMP-NEW-TIME-TXT NOT NUMERIC                             
023900              MOVE "*** NEW DATE OR TIME FAILED TO PARSE" TO              
024000              ERR-MSG IN APT-TRAN-REC-ERR                                 
024100              MOVE "Y" TO ERROR-FOUND-SW                                  
024200              GO TO 300-EXIT.                                             
024300           MOVE WS-IMP-NEW-DATE-TXT TO TRAN-NEW-DATE.                     
024400           MOVE WS-IMP-NEW-TIME-TXT TO TRAN-NEW-TIME.                     
024500                                                                          
024600           IF TRAN-RESCHEDULE OR TRAN-CANCEL                              
024700               IF WS-IMP-OLD-DATE-TXT NOT NUMERIC                         
024800               OR WS-IMP-OLD-TIME-TXT NOT NUMERIC                         
024900                  MOVE "*** OLD DATE OR TIME FAILED TO PARSE" TO          
025000                  ERR-MSG IN APT-TRAN-REC-ERR                             
025100                  MOVE "Y" TO ERROR-FOUND-SW                              
025200                  GO TO 300-EXIT                                          
025300               ELSE                                                       
025400                  MOVE WS-IMP-OLD-DATE-TXT TO TRAN-OLD-DATE               
025500                  MOVE WS-IMP-OLD-TIME-TXT TO TRAN-OLD-TIME.              
025600                                                                          
025700      ******** TRAN-NEW-DATE MUST BE SET ABOVE BEFORE 450 RUNS -- IT      
025800      ******** RANGE-CHECKS TRAN-NEW-CCYY/MM/DD THROUGH THE REDEFINES.    
025900           IF VALID-RECORD                                                
026000              PERFORM 450-CROSS-FIELD-EDITS THRU 450-EXIT.                
026100                                                                          
026200       300-EXIT.                                                          
026300           EXIT.                                                          
026400                                                                          
026500      ** RULE 8 -- UNRECOGNIZED STATUS TOKEN FALLS BACK TO PENDING        
026600      ** (TRAN-SCHEDULE) WITH A DIAGNOSTIC, RATHER THAN ABORTING.         
026700       320-EDIT-STATUS-TOKEN.                                             
026800           MOVE "320-EDIT-STATUS-TOKEN" TO PARA-NAME.                     
026900           EVALUATE WS-IMP-ACTION-TOKEN                                   
027000               WHEN "SCHEDULE"                                            
027100                   MOVE "S" TO TRAN-ACTION                                
027200               WHEN "RESCHEDULE"                                          
027300                   MOVE "R" TO TRAN-ACTION                                
027400               WHEN "CANCEL"                                              
027500                   MOVE "X" TO TRAN-ACTION                                
027600               WHEN OTHER                                                 
027700                   MOVE "*** UNRECOGNIZED ACTION TOKEN, SEE ABEND-REC"    
027800                       TO ERR-MSG IN APT-TRAN-REC-ERR                     
027900                   MOVE WS-IMP-ACTION-TOKEN TO ACTUAL-VAL                 
028000                   MOVE "SCHEDULE/RESCHD/CANCEL" TO EXPECTED-VAL          
028100                   WRITE SYSOUT-REC FROM ABEND-REC                        
028200                   MOVE "S" TO TRAN-ACTION.                               
028300       320-EXIT.                                                          
028400           EXIT.                                                          
028500                                                                          
028600       450-CROSS-FIELD-EDITS.                                             
028700           MOVE "450-CROSS-FIELD-EDITS" TO PARA-NAME.                     
028800      ******** Rule 5 -- format-level future date check; the actual       
028900      ******** compare against today's date is APTUPDT's job (it has      
029000      ******** the current system date in context for the real test).     
029100           IF TRAN-NEW-CCYY < 1900 OR TRAN-NEW-CCYY > 2099                
029200              MOVE "*** NEW DATE YEAR OUT OF RANGE" TO                    
029300              ERR-MSG IN APT-TRAN-REC-ERR                                 
029400              MOVE "Y" TO ERROR-FOUND-SW                                  
029500              GO TO 450-EXIT.                                             
029600                                                                          
029700           IF TRAN-NEW-MM < 01 OR TRAN-NEW-MM > 12                        
029800              MOVE "*** NEW DATE MONTH OUT OF RANGE" TO                   
029900              ERR-MSG IN APT-TRAN-REC-ERR                                 
030000              MOVE "Y" TO ERROR-FOUND-SW                                  
030100              GO TO 450-EXIT.                                             
030200                                                                          
030300           IF TRAN-NEW-DD < 01 OR TRAN-NEW-DD > 31                        
030400              MOVE "*** NEW DATE DAY OUT OF RANGE" TO                     
030500              ERR-MSG IN APT-TRAN-REC-ERR                                 
030600              MOVE "Y" TO ERROR-FOUND-SW                                  
030700              GO TO 450-EXIT.                                             
030800                                                                          
030900       450-EXIT.                                                          
031000           EXIT.                                                          
031100                                                                          
031200       700-WRITE-APTEDIT.                                                 
031300           MOVE "700-WRITE-APTEDIT" TO PARA-NAME.                         
031400           WRITE APT-TRAN-REC-EDIT FROM APPOINTMENT-TRAN-REC.             
031500       700-EXIT.                                                          
031600           EXIT.                                                          
031700                                                                          
031800       710-WRITE-APTERR.                                                  
031900           MOVE "710-WRITE-APTERR" TO PARA-NAME.                          
032000           MOVE APPOINTMENT-TRAN-REC TO REST-OF-REC.                      
032100           WRITE APT-TRAN-REC-ERR.                                        
032200       710-EXIT.                                                          
032300           EXIT.                                                          
032400                                                                          
032500       800-OPEN-FILES.                                                    
032600           MOVE "800-OPEN-FILES" TO PARA-NAME.                            
032700           OPEN INPUT APTDATA.                                            
032800           OPEN OUTPUT APTEDIT, SYSOUT, APTERR.                           
032900       800-EXIT.                                                          
033000           EXIT.                                                          
033100                                                                          
033200       850-CLOSE-FILES.                                                   
033300           MOVE "850-CLOSE-FILES" TO PARA-NAME.                           
033400           CLOSE APTDATA, APTEDIT, SYSOUT, APTERR.                        
033500       850-EXIT.                                                          
033600           EXIT.                                                          
033700                                                                          
033800       900-READ-APTDATA.                                                  
033900      *  Remember: a trailer record is a single "T" in TRAN-ACTION.       
034000           READ APTDATA INTO WS-TRAN-IMPORT-LINE                          
034100               AT END MOVE "N" TO MORE-DATA-SW                            
034200               GO TO 900-EXIT                                             
034300           END-READ.                                                      
034400           MOVE "N" TO ERROR-FOUND-SW.                                    
034500           INITIALIZE APPOINTMENT-TRAN-REC.                               
034600           IF WS-IMP-ACTION-TOKEN = "T"                                   
034700               MOVE "Y" TO TRAILER-FOUND-SW                               
034800               MOVE WS-TRAN-IMPORT-LINE TO WS-TRAILER-REC                 
034900               GO TO 900-EXIT.                                            
035000           ADD +1 TO RECORDS-READ.                                        
035100       900-EXIT.                                                          
035200           EXIT.                                                          
035300                                                                          
035400       999-CLEANUP.                                                       
035500           MOVE "999-CLEANUP" TO PARA-NAME.                               
035600           IF NOT TRAILER-REC                                             
035700               MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON    
035800               GO TO 1000-ABEND-RTN.                                      
035900                                                                          
036000           ADD +1 TO RECORDS-WRITTEN.                                     
036100           IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT                   
036200               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"          
036300                                     TO ABEND-REASON                      
036400               MOVE RECORDS-READ     TO ACTUAL-VAL                        
036500               MOVE IN-RECORD-COUNT  TO EXPECTED-VAL                      
036600               WRITE SYSOUT-REC FROM ABEND-REC                            
036700               DISPLAY "** RECORDS READ **"                               
036800               DISPLAY RECORDS-READ                                       
036900               DISPLAY "** RECORD-IN EXPECTED **"                         
037000               DISPLAY IN-RECORD-COUNT                                    
037100               GO TO 1000-ABEND-RTN.                                      
037200                                                                          
037300           MOVE "T" TO TRLR-MARKER.                                       
037400           MOVE RECORDS-WRITTEN TO IN-RECORD-COUNT.                       
037500           WRITE APT-TRAN-REC-EDIT FROM WS-TRAILER-REC.                   
037600                                                                          
037700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                         
037800                                                                          
037900           DISPLAY "** RECORDS READ **".                                  
038000           DISPLAY RECORDS-READ.                                          
038100           DISPLAY "** RECORDS WRITTEN **".                               
038200           DISPLAY RECORDS-WRITTEN.                                       
038300           DISPLAY "** ERROR RECORDS FOUND **".                           
038400           DISPLAY RECORDS-IN-ERROR.                                      
038500                                                                          
038600           DISPLAY "******** NORMAL END OF JOB APTEDIT ********".         
038700       999-EXIT.                                                          
038800           EXIT.                                                          
038900                                                                          
039000       1000-ABEND-RTN.                                                    
039100           WRITE SYSOUT-REC FROM ABEND-REC.                               
039200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                         
039300           DISPLAY "*** ABNORMAL END OF JOB- APTEDIT ***" UPON CONSOLE.   
039400           DIVIDE ZERO-VAL INTO ONE-VAL.                                  
