000100       IDENTIFICATION DIVISION.                                           
000200      ******************************************************************  
000300       PROGRAM-ID.  APTHIST.                                              
000400       AUTHOR. JON SAYLES.                                                
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000600       DATE-WRITTEN. 01/01/08.                                            
000700       DATE-COMPILED. 01/01/08.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900                                                                          
001000      ****************************************************************    
001100      ** ONE PARAMETER CARD NAMES THE DOCTOR, THE HISTORY PERIOD      *   
001200      ** (FROM/TO DATES), AND THE INACTIVITY WINDOW (MONTHS BACK).    *   
001300      ** TWO REPORTS COME OUT OF ONE PASS OVER THE DESCENDING         *   
001400      ** APPOINTMENT EXTRACT FROM APTSORT:                             *  
001500      **   1) HISTORY BY PERIOD -- EVERY APPOINTMENT OF THIS DOCTOR    *  
001600      **      WHOSE DATE FALLS IN THE REQUESTED WINDOW, ALREADY IN     *  
001700      **      DATE/TIME-DESCENDING ORDER.  PAGE BREAK EVERY 10 LINES   *  
001800      **      (RULE 12/PAGINATION).                                    *  
001900      **   2) INACTIVE PATIENTS -- EVERY DISTINCT PATIENT OF THIS      *  
002000      **      DOCTOR WHOSE LAST COMPLETED VISIT IS OLDER THAN THE      *  
002100      **      CUTOFF CUTOFFDT RETURNS FOR THE REQUESTED MONTHS-BACK    *  
002200      **      (RULE 10).  BECAUSE THE EXTRACT IS ALREADY DATE-         *  
002300      **      DESCENDING, THE FIRST COMPLETED ROW SEEN FOR A GIVEN     *  
002400      **      PATIENT DURING THE SCAN *IS* THEIR LAST VISIT -- NO      *  
002500      **      MAX-COMPARE LOOP IS NEEDED.  A PATIENT WITH NO           *  
002600      **      COMPLETED ROWS AT ALL KEEPS THE "NEVER VISITED" FLAG     *  
002700      **      AND IS ALWAYS INCLUDED.                                  *  
002800      ****************************************************************    
002900      *  CHANGE LOG                                                       
003000      *  01/01/08  JRS  ORIGINAL LAYOUT (TREATMENT/BALANCE)       CR-0091 
003100      *  03/02/99  TGD  Y2K REVIEW -- NO DATE FIELDS, N/A         Y2K-099 
003200      *  11/14/02  PLR  REWRITTEN FOR CLINIC HISTORY-BY-PERIOD    CR-0250 
003300      *                 AND INACTIVE-PATIENT LISTINGS             CR-0250 
003400      *  09/08/07  JRS  DROPPED VSAM PATMSTR REWRITE, TABLE       CR-0314 
003500      *                 SUBSTITUTE FOR BOTH ROSTERS               CR-0314 
003600      *  06/30/16  PLR  INACTIVE CUTOFF NOW CALLS CUTOFFDT        CR-0358 
003700      *                 NOT A HARD-CODED 6-MONTH CONSTANT         CR-0358 
003800      *  08/10/26  DMH  RETYPED THE PERIOD/INACTIVE HEADER        CR-0377 
003900      *                 LITERALS AND THE NEVER-VISITED TAG IN     CR-0377 
004000      *                 ENGLISH TO MATCH DOCRPT'S REPORT BANNERS  CR-0377 
004100      *  08/10/26  DMH  150-PRINT-HISTORY-ROW PRINTED PENDING/    CR-0380 
004200      *                 CANCELLED ROWS TOO -- ADDED THE MISSING   CR-0380 
004300      *                 REXT-COMPLETED TEST.  320/330'S LAST-     CR-0380 
004400      *                 VISIT TOTAL WAS COMPLETED-ONLY, SHOULD BE CR-0380 
004500      *                 ANY NON-CANCELLED ROW PER RULE 10 --      CR-0380 
004600      *                 WIDENED BOTH TO NOT REXT-X                CR-0380 
004700      *  08/10/26  DMH  CR-0377 TRANSLATED THESE LITERALS TO      CR-0381 
004800      *                 ENGLISH BUT SPEC CALLS FOR THE EXACT      CR-0381 
004900      *                 PORTUGUESE WORDING -- PUT BACK THE        CR-0381 
005000      *                 PERIOD/INACTIVE HEADERS AND THE TAG,      CR-0381 
005100      *                 NUNCA CONSULTOU, ASCII-FOLDED (NO         CR-0381 
005200      *                 ACCENTS -- HOST CODE PAGE LACKS THEM)     CR-0381 
005300      ****************************************************************    
005400                                                                          
005500       ENVIRONMENT DIVISION.                                              
005600       CONFIGURATION SECTION.                                             
005700       SOURCE-COMPUTER. IBM-390.                                          
005800       OBJECT-COMPUTER. IBM-390.                                          
005900       SPECIAL-NAMES.                                                     
006000           C01 IS NEXT-PAGE.                                              
006100                                                                          
006200       INPUT-OUTPUT SECTION.                                              
006300       FILE-CONTROL.                                                      
006400           SELECT SYSOUT                                                  
006500           ASSIGN TO UT-S-SYSOUT                                          
006600             ORGANIZATION IS SEQUENTIAL.                                  
006700                                                                          
006800           SELECT PARMCARD-FILE                                           
006900           ASSIGN TO UT-S-PARMCARD                                        
007000             ACCESS MODE IS SEQUENTIAL                                    
007100             FILE STATUS IS OFCODE.                                       
007200                                                                          
007300           SELECT APTDSC-FILE                                             
007400           ASSIGN TO UT-S-APTDSC                                          
007500             ACCESS MODE IS SEQUENTIAL                                    
007600             FILE STATUS IS OFCODE.                                       
007700                                                                          
007800           SELECT DOCTOR-MASTER-FILE                                      
007900           ASSIGN TO UT-S-DOCMSTR                                         
008000             ACCESS MODE IS SEQUENTIAL                                    
008100             FILE STATUS IS OFCODE.                                       
008200                                                                          
008300           SELECT PATIENT-MASTER-FILE                                     
008400           ASSIGN TO UT-S-PATMSTR                                         
008500             ACCESS MODE IS SEQUENTIAL                                    
008600             FILE STATUS IS OFCODE.                                       
008700                                                                          
008800           SELECT APTHIST-FILE                                            
008900           ASSIGN TO UT-S-APTHIST                                         
009000             ACCESS MODE IS SEQUENTIAL                                    
009100             FILE STATUS IS OFCODE.                                       
009200                                                                          
009300       DATA DIVISION.                                                     
009400       FILE SECTION.                                                      
009500       FD  SYSOUT                                                         
009600           RECORDING MODE IS F                                            
009700           LABEL RECORDS ARE STANDARD                                     
009800           RECORD CONTAINS 130 CHARACTERS                                 
009900           BLOCK CONTAINS 0 RECORDS                                       
010000           DATA RECORD IS SYSOUT-REC.                                     
010100       01  SYSOUT-REC                      PIC X(130).                    
010200                                                                          
010300       FD  PARMCARD-FILE                                                  
010400           RECORDING MODE IS F                                            
010500           LABEL RECORDS ARE STANDARD                                     
010600           RECORD CONTAINS 80 CHARACTERS                                  
010700           BLOCK CONTAINS 0 RECORDS                                       
010800           DATA RECORD IS PARM-CARD-IN.                                   
010900       01  PARM-CARD-IN                     PIC X(80).                    
011000                                                                          
011100       FD  APTDSC-FILE                                                    
011200           RECORDING MODE IS F                                            
011300           LABEL RECORDS ARE STANDARD                                     
011400           RECORD CONTAINS 35 CHARACTERS                                  
011500           BLOCK CONTAINS 0 RECORDS                                       
011600           DATA RECORD IS APT-EXT-REC-IN.                                 
011700       01  APT-EXT-REC-IN                   PIC X(35).                    
011800                                                                          
011900       FD  DOCTOR-MASTER-FILE                                             
012000           RECORDING MODE IS F                                            
012100           LABEL RECORDS ARE STANDARD                                     
012200           RECORD CONTAINS 71 CHARACTERS                                  
012300           BLOCK CONTAINS 0 RECORDS                                       
012400           DATA RECORD IS DOC-MSTR-REC-IN.                                
012500       01  DOC-MSTR-REC-IN                  PIC X(71).                    
012600                                                                          
012700       FD  PATIENT-MASTER-FILE                                            
012800           RECORDING MODE IS F                                            
012900           LABEL RECORDS ARE STANDARD                                     
013000           RECORD CONTAINS 72 CHARACTERS                                  
013100           BLOCK CONTAINS 0 RECORDS                                       
013200           DATA RECORD IS PAT-MSTR-REC-IN.                                
013300       01  PAT-MSTR-REC-IN                  PIC X(72).                    
013400                                                                          
013500       FD  APTHIST-FILE                                                   
013600           RECORDING MODE IS F                                            
013700           LABEL RECORDS ARE STANDARD                                     
013800           RECORD CONTAINS 132 CHARACTERS                                 
013900           BLOCK CONTAINS 0 RECORDS                                       
014000           DATA RECORD IS RPT-REC.                                        
014100       01  RPT-REC                          PIC X(132).                   
014200                                                                          
014300       WORKING-STORAGE SECTION.                                           
014400                                                                          
014500       01  FILE-STATUS-CODES.                                             
014600           05  OFCODE                      PIC X(02).                     
014700                                                                          
014800       COPY APTMSTR.                                                      
014900       COPY DOCMSTR.                                                      
015000       COPY PATMSTR.                                                      
015100                                                                          
015200       01  PARM-CARD-REC.                                                 
015300           05  PARM-DOC-CODE               PIC 9(10).                     
015400           05  PARM-FROM-DATE              PIC 9(08).                     
015500           05  PARM-TO-DATE                PIC 9(08).                     
015600           05  PARM-MONTHS-BACK            PIC 9(03).                     
015700           05  FILLER                      PIC X(51).                     
015800                                                                          
015900       01  WS-TODAY-DATE                    PIC 9(08).                    
016000       01  WS-CUTOFF-DATE                   PIC 9(08).                    
016100                                                                          
016200       01  WS-DOCTOR-TABLE.                                               
016300           05  WS-DOCTOR-TABLE-ROW OCCURS 2000 TIMES                      
016400                   INDEXED BY DOC-IDX.                                    
016500               10  DTAB-CODE                PIC 9(10).                    
016600               10  DTAB-NAME                PIC X(60).                    
016700                                                                          
016800       01  WS-PATIENT-TABLE.                                              
016900           05  WS-PATIENT-TABLE-ROW OCCURS 5000 TIMES                     
017000                   INDEXED BY PAT-IDX.                                    
017100               10  PTAB-CPF                 PIC 9(11).                    
017200               10  PTAB-NAME                PIC X(60).                    
017300                                                                          
017400       01  WS-EXTRACT-TABLE.                                              
017500           05  WS-EXT-ROW OCCURS 4000 TIMES                               
017600                   INDEXED BY EXT-IDX.                                    
017700               10  REXT-DATE                PIC 9(08).                    
017800               10  REXT-TIME                PIC 9(04).                    
017900               10  REXT-PATIENT-CPF         PIC 9(11).                    
018000               10  REXT-DOCTOR-CODE         PIC 9(10).                    
018100               10  REXT-STATUS              PIC X(01).                    
018200                   88  REXT-COMPLETED       VALUE "C".                    
018300                   88  REXT-CANCELLED       VALUE "X".                    
018400               10  FILLER                   PIC X(01).                    
018500                                                                          
018600      *** DISTINCT-PATIENT WORK TABLE FOR THE INACTIVE-PATIENT REPORT.    
018700      *** DIST-LAST-VISIT STAYS ZERO (NEVER VISITED) UNTIL THE FIRST      
018800      *** COMPLETED ROW FOR THAT CPF IS SEEN -- SEE THE BANNER ABOVE.     
018900       01  WS-DISTINCT-TABLE.                                             
019000           05  WS-DISTINCT-ROW OCCURS 5000 TIMES                          
019100                   INDEXED BY DIST-IDX.                                   
019200               10  DIST-CPF                 PIC 9(11).                    
019300               10  DIST-NAME                PIC X(60).                    
019400               10  DIST-LAST-VISIT          PIC 9(08).                    
019500               10  DIST-VISIT-SW            PIC X(01).                    
019600                   88  DIST-VISIT-SEEN      VALUE "Y".                    
019700                                                                          
019800       01  WS-SWAP-DISTINCT-ROW.                                          
019900           05  SWAP-DIST-CPF                PIC 9(11).                    
020000           05  SWAP-DIST-NAME               PIC X(60).                    
020100           05  SWAP-DIST-LAST-VISIT         PIC 9(08).                    
020200           05  SWAP-DIST-VISIT-SW           PIC X(01).                    
020300                                                                          
020400      *** DATE/TIME FORMATTING WORK AREAS (dd/mm/yyyy, hh:mm).            
020500       01  WS-FMT-DATE-NUM                  PIC 9(08).                    
020600       01  WS-FMT-DATE-REDEF REDEFINES WS-FMT-DATE-NUM.                   
020700           05  WS-FMT-CCYY                  PIC 9(04).                    
020800           05  WS-FMT-MM                    PIC 9(02).                    
020900           05  WS-FMT-DD                    PIC 9(02).                    
021000                                                                          
021100       01  WS-FMT-TIME-NUM                  PIC 9(04).                    
021200       01  WS-FMT-TIME-REDEF REDEFINES WS-FMT-TIME-NUM.                   
021300           05  WS-FMT-HH                    PIC 9(02).                    
021400           05  WS-FMT-MI                    PIC 9(02).                    
021500                                                                          
021600       01  WS-FMT-DATE-OUT                  PIC X(10).                    
021700       01  WS-FMT-TIME-OUT                  PIC X(05).                    
021800       01  WS-FMT-VISIT-OUT                 PIC X(17).                    
021900                                                                          
022000      *** CPFMASK CALLING AREA.                                           
022100       01  WS-CPF-MASK-IN                    PIC 9(11).                   
022200       01  WS-CPF-MASK-OUT                  PIC X(14).                    
022300       01  WS-CPF-MASK-LTH                  PIC S9(04) COMP.              
022400                                                                          
022500       01  WS-HDR-REC.                                                    
022600           05  FILLER                      PIC X(01) VALUE SPACE.         
022700           05  FILLER                      PIC X(16) VALUE                
022800                   "DOCTOR REPORT - ".                                    
022900           05  HDR-DOC-NAME-O              PIC X(60).                     
023000           05  FILLER                      PIC X(55) VALUE SPACES.        
023100                                                                          
023200       01  WS-PERIOD-HDR-REC.                                             
023300           05  FILLER                      PIC X(01) VALUE SPACE.         
023400           05  FILLER                      PIC X(35) VALUE                
023500                   "CONSULTAS REALIZADAS NO PERIODO DE".                  
023600           05  FILLER                      PIC X(01) VALUE SPACE.         
023700           05  PHDR-FROM-O                 PIC X(10).                     
023800           05  FILLER                      PIC X(03) VALUE " A ".         
023900           05  PHDR-TO-O                   PIC X(10).                     
024000           05  FILLER                      PIC X(01) VALUE ":".           
024100           05  FILLER                      PIC X(71) VALUE SPACES.        
024200                                                                          
024300       01  WS-INACTIVE-HDR-REC.                                           
024400           05  FILLER                      PIC X(01) VALUE SPACE.         
024500           05  FILLER                      PIC X(34) VALUE                
024600                   "PACIENTES SEM CONSULTA HA MAIS DE".                   
024700           05  FILLER                      PIC X(01) VALUE SPACE.         
024800           05  IHDR-MONTHS-O               PIC ZZ9.                       
024900           05  FILLER                      PIC X(07) VALUE " MESES:".     
025000           05  FILLER                      PIC X(86) VALUE SPACES.        
025100                                                                          
025200       01  WS-HISTORY-COLM-HDR.                                           
025300           05  FILLER     PIC X(2)  VALUE SPACES.                         
025400           05  FILLER     PIC X(10) VALUE "DATE".                         
025500           05  FILLER     PIC X(9)  VALUE "TIME".                         
025600           05  FILLER     PIC X(3)  VALUE SPACES.                         
025700           05  FILLER     PIC X(60) VALUE "PATIENT NAME".                 
025800           05  FILLER     PIC X(3)  VALUE SPACES.                         
025900           05  FILLER     PIC X(45) VALUE "CPF".                          
026000                                                                          
026100       01  WS-HISTORY-DETAIL-REC.                                         
026200           05  FILLER                      PIC X(02) VALUE SPACES.        
026300           05  HIS-DATE-O                  PIC X(10).                     
026400           05  FILLER                      PIC X(01) VALUE SPACE.         
026500           05  FILLER                      PIC X(03) VALUE "AS ".         
026600           05  HIS-TIME-O                  PIC X(05).                     
026700           05  FILLER                      PIC X(03) VALUE SPACES.        
026800           05  HIS-PATIENT-NAME-O          PIC X(60).                     
026900           05  FILLER                      PIC X(03) VALUE SPACES.        
027000           05  HIS-CPF-O                   PIC X(14).                     
027100           05  FILLER                      PIC X(31) VALUE SPACES.        
027200                                                                          
027300       01  WS-INACTIVE-COLM-HDR.                                          
027400           05  FILLER     PIC X(2)  VALUE SPACES.                         
027500           05  FILLER     PIC X(4)  VALUE "NO.".                          
027600           05  FILLER     PIC X(6)  VALUE SPACES.                         
027700           05  FILLER     PIC X(60) VALUE "PATIENT NAME".                 
027800           05  FILLER     PIC X(3)  VALUE SPACES.                         
027900           05  FILLER     PIC X(20) VALUE "CPF".                          
028000           05  FILLER     PIC X(37) VALUE "LAST VISIT".                   
028100                                                                          
028200       01  WS-INACTIVE-DETAIL-REC.                                        
028300           05  FILLER                      PIC X(02) VALUE SPACES.        
028400           05  INA-ORD-O                   PIC ZZ9.                       
028500           05  FILLER                      PIC X(03) VALUE SPACES.        
028600           05  INA-NAME-O                  PIC X(60).                     
028700           05  FILLER                      PIC X(03) VALUE SPACES.        
028800           05  INA-CPF-O                   PIC X(14).                     
028900           05  FILLER                      PIC X(03) VALUE SPACES.        
029000           05  INA-LAST-VISIT-O            PIC X(17).                     
029100           05  FILLER                      PIC X(27) VALUE SPACES.        
029200                                                                          
029300       01  WS-BLANK-LINE.                                                 
029400           05  FILLER                      PIC X(132) VALUE SPACES.       
029500                                                                          
029600       01  COUNTERS-AND-ACCUMULATORS.                                     
029700           05  DOC-ROW-COUNT                PIC 9(07) COMP.               
029800           05  PAT-ROW-COUNT                PIC 9(07) COMP.               
029900           05  EXT-ROW-COUNT                PIC 9(07) COMP.               
030000           05  DIST-ROW-COUNT               PIC 9(07) COMP.               
030100           05  WS-MAX-DOC-ROWS              PIC 9(07) COMP VALUE 2000.    
030200           05  WS-MAX-PAT-ROWS              PIC 9(07) COMP VALUE 5000.    
030300           05  WS-MAX-EXT-ROWS              PIC 9(07) COMP VALUE 4000.    
030400           05  WS-MAX-DIST-ROWS             PIC 9(07) COMP VALUE 5000.    
030500           05  HIS-ROW-COUNT                PIC 9(05) COMP.               
030600           05  INA-ORD                      PIC 9(05) COMP.               
030700           05  WS-LINES                     PIC 9(05) COMP.               
030800           05  WS-PAGES                     PIC 9(05) COMP VALUE 1.       
030900           05  OUTER-IDX                    PIC 9(07) COMP.               
031000           05  INNER-IDX                    PIC 9(07) COMP.               
031100           05  MIN-IDX                      PIC 9(07) COMP.               
031200                                                                          
031300       01  FLAGS-AND-SWITCHES.                                            
031400           05  MORE-DOC-SW                  PIC X(01) VALUE "Y".          
031500               88  NO-MORE-DOC-RECS         VALUE "N".                    
031600           05  MORE-PAT-SW                  PIC X(01) VALUE "Y".          
031700               88  NO-MORE-PAT-RECS         VALUE "N".                    
031800           05  MORE-EXT-SW                  PIC X(01) VALUE "Y".          
031900               88  NO-MORE-EXT-RECS         VALUE "N".                    
032000           05  DUP-FOUND-SW                 PIC X(01).                    
032100               88  DUP-WAS-FOUND            VALUE "Y".                    
032200               88  DUP-NOT-FOUND            VALUE "N".                    
032300                                                                          
032400       COPY ABENDREC.                                                     
032500                                                                          
032600       PROCEDURE DIVISION.                                                
032700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        
032800           PERFORM 100-HISTORY-BY-PERIOD THRU 100-EXIT.                   
032900           PERFORM 300-INACTIVE-PATIENTS THRU 300-EXIT.                   
033000           PERFORM 900-CLEANUP THRU 900-EXIT.                             
033100           MOVE ZERO TO RETURN-CODE.                                      
033200           GOBACK.                                                        
033300                                                                          
033400       000-HOUSEKEEPING.                                                  
033500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                          
033600           ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                       
033700           OPEN INPUT PARMCARD-FILE, APTDSC-FILE, DOCTOR-MASTER-FILE,     
033800                      PATIENT-MASTER-FILE.                                
033900           OPEN OUTPUT APTHIST-FILE, SYSOUT.                              
034000                                                                          
034100           INITIALIZE COUNTERS-AND-ACCUMULATORS.                          
034200                                                                          
034300           READ PARMCARD-FILE INTO PARM-CARD-REC                          
034400               AT END                                                     
034500               MOVE "** MISSING PARAMETER CARD" TO ABEND-REASON           
034600               GO TO 1000-ABEND-RTN                                       
034700           END-READ.                                                      
034800                                                                          
034900           CALL "CUTOFFDT" USING WS-TODAY-DATE, PARM-MONTHS-BACK,         
035000                                  WS-CUTOFF-DATE.                         
035100                                                                          
035200           PERFORM 010-LOAD-DOCTOR-TABLE THRU 010-EXIT                    
035300               UNTIL NO-MORE-DOC-RECS.                                    
035400           PERFORM 020-LOAD-PATIENT-TABLE THRU 020-EXIT                   
035500               UNTIL NO-MORE-PAT-RECS.                                    
035600           PERFORM 030-LOAD-EXTRACT-TABLE THRU 030-EXIT                   
035700               UNTIL NO-MORE-EXT-RECS.                                    
035800                                                                          
035900           MOVE "(DOCTOR NOT ON ROSTER)" TO HDR-DOC-NAME-O.               
036000           SET DOC-IDX TO 1.                                              
036100           SEARCH WS-DOCTOR-TABLE-ROW                                     
036200               AT END                                                     
036300                   MOVE "(DOCTOR NOT ON ROSTER)" TO HDR-DOC-NAME-O        
036400               WHEN DTAB-CODE(DOC-IDX) = PARM-DOC-CODE                    
036500                   MOVE DTAB-NAME(DOC-IDX) TO HDR-DOC-NAME-O.             
036600       000-EXIT.                                                          
036700           EXIT.                                                          
036800                                                                          
036900       010-LOAD-DOCTOR-TABLE.                                             
037000           READ DOCTOR-MASTER-FILE INTO DOCTOR-MASTER-REC                 
037100               AT END                                                     
037200               MOVE "N" TO MORE-DOC-SW                                    
037300               GO TO 010-EXIT                                             
037400           END-READ.                                                      
037500                                                                          
037600           IF DOC-ROW-COUNT NOT LESS THAN WS-MAX-DOC-ROWS                 
037700               MOVE "** DOCTOR TABLE OVERFLOW" TO ABEND-REASON            
037800               GO TO 1000-ABEND-RTN.                                      
037900                                                                          
038000           ADD 1 TO DOC-ROW-COUNT.                                        
038100           MOVE DOC-CODE TO DTAB-CODE(DOC-ROW-COUNT).                     
038200           MOVE DOC-NAME TO DTAB-NAME(DOC-ROW-COUNT).                     
038300       010-EXIT.                                                          
038400           EXIT.                                                          
038500                                                                          
038600       020-LOAD-PATIENT-TABLE.                                            
038700           READ PATIENT-MASTER-FILE INTO PATIENT-MASTER-REC               
038800               AT END                                                     
038900               MOVE "N" TO MORE-PAT-SW                                    
039000               GO TO 020-EXIT                                             
039100           END-READ.                                                      
039200                                                                          
039300           IF PAT-ROW-COUNT NOT LESS THAN WS-MAX-PAT-ROWS                 
039400               MOVE "** PATIENT TABLE OVERFLOW" TO ABEND-REASON           
039500               GO TO 1000-ABEND-RTN.                                      
039600                                                                          
039700           ADD 1 TO PAT-ROW-COUNT.                                        
039800           MOVE PAT-CPF TO PTAB-CPF(PAT-ROW-COUNT).                       
039900           MOVE PAT-NAME TO PTAB-NAME(PAT-ROW-COUNT).                     
040000       020-EXIT.                                                          
040100           EXIT.                                                          
040200                                                                          
040300       030-LOAD-EXTRACT-TABLE.                                            
040400           READ APTDSC-FILE INTO APPOINTMENT-MASTER-REC                   
040500               AT END                                                     
040600               MOVE "N" TO MORE-EXT-SW                                    
040700               GO TO 030-EXIT                                             
040800           END-READ.                                                      
040900                                                                          
041000           IF EXT-ROW-COUNT NOT LESS THAN WS-MAX-EXT-ROWS                 
041100               MOVE "** EXTRACT TABLE OVERFLOW" TO ABEND-REASON           
041200               GO TO 1000-ABEND-RTN.                                      
041300                                                                          
041400           ADD 1 TO EXT-ROW-COUNT.                                        
041500           MOVE APT-DATE TO REXT-DATE(EXT-ROW-COUNT).                     
041600           MOVE APT-TIME TO REXT-TIME(EXT-ROW-COUNT).                     
041700           MOVE APT-PATIENT-CPF TO REXT-PATIENT-CPF(EXT-ROW-COUNT).       
041800           MOVE APT-DOCTOR-CODE TO REXT-DOCTOR-CODE(EXT-ROW-COUNT).       
041900           MOVE APT-STATUS TO REXT-STATUS(EXT-ROW-COUNT).                 
042000       030-EXIT.                                                          
042100           EXIT.                                                          
042200                                                                          
042300      ****************************************************************    
042400      ** REPORT 1 -- APPOINTMENT HISTORY FOR THIS DOCTOR, WITHIN THE  *   
042500      ** REQUESTED PERIOD.  THE EXTRACT IS ALREADY DATE-DESCENDING,   *   
042600      ** SO AGAIN NO SORT IS NEEDED -- JUST A FILTERED SCAN.          *   
042700      ****************************************************************    
042800       100-HISTORY-BY-PERIOD.                                             
042900           MOVE "100-HISTORY-BY-PERIOD" TO PARA-NAME.                     
043000           MOVE ZERO TO WS-LINES.                                         
043100           PERFORM 160-FORMAT-PERIOD-DATES THRU 160-EXIT.                 
043200                                                                          
043300           WRITE RPT-REC FROM WS-BLANK-LINE                               
043400               AFTER ADVANCING NEXT-PAGE.                                 
043500           WRITE RPT-REC FROM WS-HDR-REC                                  
043600               AFTER ADVANCING 1.                                         
043700           WRITE RPT-REC FROM WS-BLANK-LINE.                              
043800           WRITE RPT-REC FROM WS-PERIOD-HDR-REC                           
043900               AFTER ADVANCING 1.                                         
044000           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                      
044100                                                                          
044200           IF EXT-ROW-COUNT > 0                                           
044300               PERFORM 150-PRINT-HISTORY-ROW THRU 150-EXIT                
044400                   VARYING EXT-IDX FROM 1 BY 1                            
044500                   UNTIL EXT-IDX > EXT-ROW-COUNT.                         
044600       100-EXIT.                                                          
044700           EXIT.                                                          
044800                                                                          
044900       150-PRINT-HISTORY-ROW.                                             
045000           IF REXT-DOCTOR-CODE(EXT-IDX) = PARM-DOC-CODE AND               
045100              REXT-DATE(EXT-IDX) NOT LESS THAN PARM-FROM-DATE AND         
045200              REXT-DATE(EXT-IDX) NOT GREATER THAN PARM-TO-DATE AND        
045300              REXT-COMPLETED(EXT-IDX)                                     
045400               IF WS-LINES NOT LESS THAN 10                               
045500                   PERFORM 600-PAGE-BREAK THRU 600-EXIT                   
045600               END-IF                                                     
045700               ADD 1 TO HIS-ROW-COUNT                                     
045800               PERFORM 170-FORMAT-DATE-TIME THRU 170-EXIT                 
045900               PERFORM 180-RESOLVE-PATIENT THRU 180-EXIT                  
046000               WRITE RPT-REC FROM WS-HISTORY-DETAIL-REC                   
046100                   AFTER ADVANCING 1                                      
046200               ADD 1 TO WS-LINES.                                         
046300       150-EXIT.                                                          
046400           EXIT.                                                          
046500                                                                          
046600       160-FORMAT-PERIOD-DATES.                                           
046700           MOVE PARM-FROM-DATE TO WS-FMT-DATE-NUM.                        
046800           MOVE WS-FMT-DD   TO WS-FMT-DATE-OUT(1:2).                      
046900           MOVE "/"         TO WS-FMT-DATE-OUT(3:1).                      
047000           MOVE WS-FMT-MM   TO WS-FMT-DATE-OUT(4:2).                      
047100           MOVE "/"         TO WS-FMT-DATE-OUT(6:1).                      
047200           MOVE WS-FMT-CCYY TO WS-FMT-DATE-OUT(7:4).                      
047300           MOVE WS-FMT-DATE-OUT TO PHDR-FROM-O.                           
047400                                                                          
047500           MOVE PARM-TO-DATE TO WS-FMT-DATE-NUM.                          
047600           MOVE WS-FMT-DD   TO WS-FMT-DATE-OUT(1:2).                      
047700           MOVE "/"         TO WS-FMT-DATE-OUT(3:1).                      
047800           MOVE WS-FMT-MM   TO WS-FMT-DATE-OUT(4:2).                      
047900           MOVE "/"         TO WS-FMT-DATE-OUT(6:1).                      
048000           MOVE WS-FMT-CCYY TO WS-FMT-DATE-OUT(7:4).                      
048100           MOVE WS-FMT-DATE-OUT TO PHDR-TO-O.                             
048200       160-EXIT.                                                          
048300           EXIT.                                                          
048400                                                                          
048500       170-FORMAT-DATE-TIME.                                              
048600           MOVE REXT-DATE(EXT-IDX) TO WS-FMT-DATE-NUM.                    
048700           MOVE REXT-TIME(EXT-IDX) TO WS-FMT-TIME-NUM.                    
048800           MOVE WS-FMT-DD  TO WS-FMT-DATE-OUT(1:2).                       
048900           MOVE "/"        TO WS-FMT-DATE-OUT(3:1).                       
049000           MOVE WS-FMT-MM  TO WS-FMT-DATE-OUT(4:2).                       
049100           MOVE "/"        TO WS-FMT-DATE-OUT(6:1).                       
049200           MOVE WS-FMT-CCYY TO WS-FMT-DATE-OUT(7:4).                      
049300           MOVE WS-FMT-HH  TO WS-FMT-TIME-OUT(1:2).                       
049400           MOVE ":"        TO WS-FMT-TIME-OUT(3:1).                       
049500           MOVE WS-FMT-MI  TO WS-FMT-TIME-OUT(4:2).                       
049600           MOVE WS-FMT-DATE-OUT TO HIS-DATE-O.                            
049700           MOVE WS-FMT-TIME-OUT TO HIS-TIME-O.                            
049800       170-EXIT.                                                          
049900           EXIT.                                                          
050000                                                                          
050100       180-RESOLVE-PATIENT.                                               
050200           MOVE "(PATIENT NOT ON ROSTER)" TO HIS-PATIENT-NAME-O.          
050300           MOVE SPACES TO WS-CPF-MASK-OUT.                                
050400           SET PAT-IDX TO 1.                                              
050500           SEARCH WS-PATIENT-TABLE-ROW                                    
050600               AT END                                                     
050700                   MOVE "(PATIENT NOT ON ROSTER)" TO HIS-PATIENT-NAME-O   
050800               WHEN PTAB-CPF(PAT-IDX) = REXT-PATIENT-CPF(EXT-IDX)         
050900                   MOVE PTAB-NAME(PAT-IDX) TO HIS-PATIENT-NAME-O          
051000                   MOVE PTAB-CPF(PAT-IDX) TO WS-CPF-MASK-IN               
051100                   CALL "CPFMASK" USING WS-CPF-MASK-IN,                   
051200                                        WS-CPF-MASK-OUT,                  
051300                                        WS-CPF-MASK-LTH.                  
051400           MOVE WS-CPF-MASK-OUT TO HIS-CPF-O.                             
051500       180-EXIT.                                                          
051600           EXIT.                                                          
051700                                                                          
051800       600-PAGE-BREAK.                                                    
051900           MOVE "600-PAGE-BREAK" TO PARA-NAME.                            
052000           WRITE RPT-REC FROM WS-BLANK-LINE                               
052100               AFTER ADVANCING NEXT-PAGE.                                 
052200           WRITE RPT-REC FROM WS-HDR-REC                                  
052300               AFTER ADVANCING 1.                                         
052400           WRITE RPT-REC FROM WS-BLANK-LINE.                              
052500           ADD 1 TO WS-PAGES.                                             
052600           MOVE ZERO TO WS-LINES.                                         
052700           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                      
052800       600-EXIT.                                                          
052900           EXIT.                                                          
053000                                                                          
053100       720-WRITE-COLM-HDR.                                                
053200           MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.                        
053300           WRITE RPT-REC FROM WS-HISTORY-COLM-HDR                         
053400               AFTER ADVANCING 1.                                         
053500           WRITE RPT-REC FROM WS-BLANK-LINE.                              
053600       720-EXIT.                                                          
053700           EXIT.                                                          
053800                                                                          
053900      ****************************************************************    
054000      ** REPORT 2 -- INACTIVE PATIENTS OF THIS DOCTOR (RULE 10).      *   
054100      ** SAME DISTINCT-CPF COLLECTION AS DOCRPT'S ALL-PATIENTS        *   
054200      ** REPORT, PLUS THE FIRST-COMPLETED-ROW-WINS LAST-VISIT DATE,   *   
054300      ** THEN AN ALPHABETICAL-BY-NAME SELECTION SORT BEFORE PRINTING. *   
054400      ****************************************************************    
054500       300-INACTIVE-PATIENTS.                                             
054600           MOVE "300-INACTIVE-PATIENTS" TO PARA-NAME.                     
054700           IF EXT-ROW-COUNT > 0                                           
054800               PERFORM 320-COLLECT-DISTINCT THRU 320-EXIT                 
054900                   VARYING EXT-IDX FROM 1 BY 1                            
055000                   UNTIL EXT-IDX > EXT-ROW-COUNT.                         
055100                                                                          
055200           IF DIST-ROW-COUNT > 1                                          
055300               PERFORM 340-SORT-DISTINCT THRU 340-EXIT                    
055400                   VARYING OUTER-IDX FROM 1 BY 1                          
055500                   UNTIL OUTER-IDX >= DIST-ROW-COUNT.                     
055600                                                                          
055700           MOVE PARM-MONTHS-BACK TO IHDR-MONTHS-O.                        
055800           WRITE RPT-REC FROM WS-BLANK-LINE                               
055900               AFTER ADVANCING NEXT-PAGE.                                 
056000           WRITE RPT-REC FROM WS-HDR-REC                                  
056100               AFTER ADVANCING 1.                                         
056200           WRITE RPT-REC FROM WS-BLANK-LINE.                              
056300           WRITE RPT-REC FROM WS-INACTIVE-HDR-REC                         
056400               AFTER ADVANCING 1.                                         
056500           WRITE RPT-REC FROM WS-BLANK-LINE.                              
056600           WRITE RPT-REC FROM WS-INACTIVE-COLM-HDR                        
056700               AFTER ADVANCING 1.                                         
056800           WRITE RPT-REC FROM WS-BLANK-LINE.                              
056900                                                                          
057000           IF DIST-ROW-COUNT > 0                                          
057100               PERFORM 380-PRINT-INACTIVE-ROW THRU 380-EXIT               
057200                   VARYING DIST-IDX FROM 1 BY 1                           
057300                   UNTIL DIST-IDX > DIST-ROW-COUNT.                       
057400       300-EXIT.                                                          
057500           EXIT.                                                          
057600                                                                          
057700       320-COLLECT-DISTINCT.                                              
057800           IF REXT-DOCTOR-CODE(EXT-IDX) = PARM-DOC-CODE                   
057900               MOVE "N" TO DUP-FOUND-SW                                   
058000               SET DIST-IDX TO 1                                          
058100               IF DIST-ROW-COUNT > 0                                      
058200                   SEARCH WS-DISTINCT-ROW                                 
058300                       AT END                                             
058400                           MOVE "N" TO DUP-FOUND-SW                       
058500                       WHEN DIST-CPF(DIST-IDX) =                          
058600                            REXT-PATIENT-CPF(EXT-IDX)                     
058700                           MOVE "Y" TO DUP-FOUND-SW                       
058800                   END-SEARCH                                             
058900               END-IF                                                     
059000               IF DUP-NOT-FOUND                                           
059100                   PERFORM 330-ADD-DISTINCT-ROW THRU 330-EXIT             
059200               ELSE                                                       
059300                   IF NOT REXT-CANCELLED(EXT-IDX) AND                     
059400                      NOT DIST-VISIT-SEEN(DIST-IDX)                       
059500                       MOVE REXT-DATE(EXT-IDX)                            
059600                           TO DIST-LAST-VISIT(DIST-IDX)                   
059700                       MOVE "Y" TO DIST-VISIT-SW(DIST-IDX)                
059800                   END-IF                                                 
059900               END-IF.                                                    
060000       320-EXIT.                                                          
060100           EXIT.                                                          
060200                                                                          
060300       330-ADD-DISTINCT-ROW.                                              
060400           IF DIST-ROW-COUNT NOT LESS THAN WS-MAX-DIST-ROWS               
060500               MOVE "** DISTINCT-PATIENT TABLE OVERFLOW"                  
060600                   TO ABEND-REASON                                        
060700               GO TO 1000-ABEND-RTN.                                      
060800                                                                          
060900           ADD 1 TO DIST-ROW-COUNT.                                       
061000           MOVE REXT-PATIENT-CPF(EXT-IDX) TO DIST-CPF(DIST-ROW-COUNT).    
061100           MOVE ZERO TO DIST-LAST-VISIT(DIST-ROW-COUNT).                  
061200           MOVE "N" TO DIST-VISIT-SW(DIST-ROW-COUNT).                     
061300           MOVE "(PATIENT NOT ON ROSTER)" TO DIST-NAME(DIST-ROW-COUNT).   
061400                                                                          
061500           SET PAT-IDX TO 1.                                              
061600           SEARCH WS-PATIENT-TABLE-ROW                                    
061700               AT END                                                     
061800                   MOVE "(PATIENT NOT ON ROSTER)"                         
061900                       TO DIST-NAME(DIST-ROW-COUNT)                       
062000               WHEN PTAB-CPF(PAT-IDX) = REXT-PATIENT-CPF(EXT-IDX)         
062100                   MOVE PTAB-NAME(PAT-IDX)                                
062200                       TO DIST-NAME(DIST-ROW-COUNT).                      
062300                                                                          
062400           IF NOT REXT-CANCELLED(EXT-IDX)                                 
062500               MOVE REXT-DATE(EXT-IDX) TO DIST-LAST-VISIT(DIST-ROW-COUNT) 
062600               MOVE "Y" TO DIST-VISIT-SW(DIST-ROW-COUNT).                 
062700       330-EXIT.                                                          
062800           EXIT.                                                          
062900                                                                          
063000       340-SORT-DISTINCT.                                                 
063100           MOVE OUTER-IDX TO MIN-IDX.                                     
063200           PERFORM 350-FIND-MIN-NAME THRU 350-EXIT                        
063300               VARYING INNER-IDX FROM OUTER-IDX BY 1                      
063400               UNTIL INNER-IDX > DIST-ROW-COUNT.                          
063500                                                                          
063600           IF MIN-IDX NOT = OUTER-IDX                                     
063700               MOVE DIST-CPF(MIN-IDX)        TO SWAP-DIST-CPF             
063800               MOVE DIST-NAME(MIN-IDX)       TO SWAP-DIST-NAME            
063900               MOVE DIST-LAST-VISIT(MIN-IDX) TO SWAP-DIST-LAST-VISIT      
064000               MOVE DIST-VISIT-SW(MIN-IDX)   TO SWAP-DIST-VISIT-SW        
064100               MOVE DIST-CPF(OUTER-IDX)        TO DIST-CPF(MIN-IDX)       
064200               MOVE DIST-NAME(OUTER-IDX)       TO DIST-NAME(MIN-IDX)      
064300               MOVE DIST-LAST-VISIT(OUTER-IDX) TO                         
064400                    DIST-LAST-VISIT(MIN-IDX)                              
064500               MOVE DIST-VISIT-SW(OUTER-IDX)   TO DIST-VISIT-SW(MIN-IDX)  
064600               MOVE SWAP-DIST-CPF           TO DIST-CPF(OUTER-IDX)        
064700               MOVE SWAP-DIST-NAME          TO DIST-NAME(OUTER-IDX)       
064800               MOVE SWAP-DIST-LAST-VISIT    TO                            
064900                    DIST-LAST-VISIT(OUTER-IDX)                            
065000               MOVE SWAP-DIST-VISIT-SW      TO DIST-VISIT-SW(OUTER-IDX).  
065100       340-EXIT.                                                          
065200           EXIT.                                                          
065300                                                                          
065400       350-FIND-MIN-NAME.                                                 
065500           IF DIST-NAME(INNER-IDX) < DIST-NAME(MIN-IDX)                   
065600               MOVE INNER-IDX TO MIN-IDX.                                 
065700       350-EXIT.                                                          
065800           EXIT.                                                          
065900                                                                          
066000       380-PRINT-INACTIVE-ROW.                                            
066100           IF DIST-VISIT-SEEN(DIST-IDX) AND                               
066200              DIST-LAST-VISIT(DIST-IDX) NOT LESS THAN WS-CUTOFF-DATE      
066300               NEXT SENTENCE                                              
066400           ELSE                                                           
066500               ADD 1 TO INA-ORD                                           
066600               MOVE INA-ORD TO INA-ORD-O                                  
066700               MOVE DIST-NAME(DIST-IDX) TO INA-NAME-O                     
066800               MOVE DIST-CPF(DIST-IDX) TO WS-CPF-MASK-IN                  
066900               CALL "CPFMASK" USING WS-CPF-MASK-IN, WS-CPF-MASK-OUT,      
067000                                    WS-CPF-MASK-LTH                       
067100               MOVE WS-CPF-MASK-OUT TO INA-CPF-O                          
067200               PERFORM 390-FORMAT-LAST-VISIT THRU 390-EXIT                
067300               WRITE RPT-REC FROM WS-INACTIVE-DETAIL-REC                  
067400                   AFTER ADVANCING 1.                                     
067500       380-EXIT.                                                          
067600           EXIT.                                                          
067700                                                                          
067800       390-FORMAT-LAST-VISIT.                                             
067900           IF DIST-VISIT-SEEN(DIST-IDX)                                   
068000               MOVE DIST-LAST-VISIT(DIST-IDX) TO WS-FMT-DATE-NUM          
068100               MOVE WS-FMT-DD   TO WS-FMT-DATE-OUT(1:2)                   
068200               MOVE "/"         TO WS-FMT-DATE-OUT(3:1)                   
068300               MOVE WS-FMT-MM   TO WS-FMT-DATE-OUT(4:2)                   
068400               MOVE "/"         TO WS-FMT-DATE-OUT(6:1)                   
068500               MOVE WS-FMT-CCYY TO WS-FMT-DATE-OUT(7:4)                   
068600               MOVE WS-FMT-DATE-OUT TO WS-FMT-VISIT-OUT                   
068700           ELSE                                                           
068800               MOVE "NUNCA CONSULTOU" TO WS-FMT-VISIT-OUT.                
068900           MOVE WS-FMT-VISIT-OUT TO INA-LAST-VISIT-O.                     
069000       390-EXIT.                                                          
069100           EXIT.                                                          
069200                                                                          
069300       800-CLOSE-FILES.                                                   
069400           MOVE "800-CLOSE-FILES" TO PARA-NAME.                           
069500           CLOSE PARMCARD-FILE, APTDSC-FILE, DOCTOR-MASTER-FILE,          
069600                 PATIENT-MASTER-FILE, APTHIST-FILE, SYSOUT.               
069700       800-EXIT.                                                          
069800           EXIT.                                                          
069900                                                                          
070000       900-CLEANUP.                                                       
070100           MOVE "900-CLEANUP" TO PARA-NAME.                               
070200           PERFORM 800-CLOSE-FILES THRU 800-EXIT.                         
070300                                                                          
070400           DISPLAY "** HISTORY ROWS LISTED **".                           
070500           DISPLAY HIS-ROW-COUNT.                                         
070600           DISPLAY "** INACTIVE PATIENTS LISTED **".                      
070700           DISPLAY INA-ORD.                                               
070800           DISPLAY "** REPORT PAGES **".                                  
070900           DISPLAY WS-PAGES.                                              
071000           DISPLAY "******** NORMAL END OF JOB APTHIST ********".         
071100       900-EXIT.                                                          
071200           EXIT.                                                          
071300                                                                          
071400       1000-ABEND-RTN.                                                    
071500           WRITE SYSOUT-REC FROM ABEND-REC.                               
071600           PERFORM 800-CLOSE-FILES THRU 800-EXIT.                         
071700           DISPLAY "*** ABNORMAL END OF JOB-APTHIST ***" UPON CONSOLE.    
071800           DIVIDE ZERO-VAL INTO ONE-VAL.                                  
