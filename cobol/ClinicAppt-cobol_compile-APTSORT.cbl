000100       IDENTIFICATION DIVISION.                                           
000200      ******************************************************************  
000300       PROGRAM-ID.  APTSORT.                                              
000400       AUTHOR. JON SAYLES.                                                
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000600       DATE-WRITTEN. 05/09/89.                                            
000700       DATE-COMPILED. 05/09/89.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900                                                                          
001000      ****************************************************************    
001100      ** LOADS THE WHOLE APPOINTMENT MASTER INTO A TABLE, RESOLVES    *   
001200      ** EACH ROW'S STATUS AGAINST TODAY'S DATE/TIME (RULES 1 AND 2 -- *  
001300      ** A CANCELLED ROW STAYS CANCELLED, A NON-CANCELLED ROW WHOSE   *   
001400      ** DATE/TIME IS NOT IN THE FUTURE BECOMES COMPLETED FOR REPORT  *   
001500      ** PURPOSES EVEN IF THE MASTER NEVER GOT A COMPLETION UPDATE),  *   
001600      ** THEN WRITES TWO EXTRACTS IN THE SAME 35-BYTE SHAPE AS THE    *   
001700      ** MASTER -- ONE ASCENDING BY (DATE,TIME) FOR DOCRPT'S FUTURE-  *   
001800      ** APPOINTMENTS LISTING, ONE DESCENDING FOR APTHIST'S HISTORY   *   
001900      ** AND INACTIVITY REPORTS.  NO SORT VERB ON THIS COMPILER FOR   *   
002000      ** THIS JOB -- THE TABLE IS ORDERED IN PLACE, SAME AS EVERY     *   
002100      ** OTHER TABLE IN THIS SYSTEM.  DOCTOR/PERIOD FILTERING IS      *   
002200      ** LEFT TO DOCRPT/APTHIST, WHICH KNOW WHICH REPORT IS RUNNING.  *   
002300      ****************************************************************    
002400      *  CHANGE LOG                                                       
002500      *  05/09/89  JRS  ORIGINAL LAYOUT                           CR-0084 
002600      *  03/02/99  TGD  Y2K REVIEW -- SWITCHED ACCEPT TO YYYYMMDD Y2K-099 
002700      *  11/14/02  PLR  ADDED DESCENDING EXTRACT FOR THE NEW      CR-0248 
002800      *                 HISTORY-BY-PERIOD REPORT                  CR-0248 
002900      *  09/08/07  JRS  DROPPED VSAM LOOKUP, WHOLE MASTER NOW     CR-0311 
003000      *                 TABLE-LOADED AND TABLE-SORTED             CR-0311 
003100      ****************************************************************    
003200                                                                          
003300       ENVIRONMENT DIVISION.                                              
003400       CONFIGURATION SECTION.                                             
003500       SOURCE-COMPUTER. IBM-390.                                          
003600       OBJECT-COMPUTER. IBM-390.                                          
003700       SPECIAL-NAMES.                                                     
003800           C01 IS TOP-OF-FORM.                                            
003900       INPUT-OUTPUT SECTION.                                              
004000       FILE-CONTROL.                                                      
004100           SELECT SYSOUT                                                  
004200           ASSIGN TO UT-S-SYSOUT                                          
004300             ORGANIZATION IS SEQUENTIAL.                                  
004400                                                                          
004500           SELECT APPOINTMENT-FILE                                        
004600           ASSIGN TO UT-S-APTMSTR                                         
004700             ACCESS MODE IS SEQUENTIAL                                    
004800             FILE STATUS IS OFCODE.                                       
004900                                                                          
005000           SELECT APTASC-FILE                                             
005100           ASSIGN TO UT-S-APTASC                                          
005200             ACCESS MODE IS SEQUENTIAL                                    
005300             FILE STATUS IS OFCODE.                                       
005400                                                                          
005500           SELECT APTDSC-FILE                                             
005600           ASSIGN TO UT-S-APTDSC                                          
005700             ACCESS MODE IS SEQUENTIAL                                    
005800             FILE STATUS IS OFCODE.                                       
005900                                                                          
006000       DATA DIVISION.                                                     
006100       FILE SECTION.                                                      
006200       FD  SYSOUT                                                         
006300           RECORDING MODE IS F                                            
006400           LABEL RECORDS ARE STANDARD                                     
006500           RECORD CONTAINS 130 CHARACTERS                                 
006600           BLOCK CONTAINS 0 RECORDS                                       
006700           DATA RECORD IS SYSOUT-REC.                                     
006800       01  SYSOUT-REC                      PIC X(130).                    
006900                                                                          
007000       FD  APPOINTMENT-FILE                                               
007100           RECORDING MODE IS F                                            
007200           LABEL RECORDS ARE STANDARD                                     
007300           RECORD CONTAINS 35 CHARACTERS                                  
007400           BLOCK CONTAINS 0 RECORDS                                       
007500           DATA RECORD IS APT-MSTR-REC-IN.                                
007600       01  APT-MSTR-REC-IN                  PIC X(35).                    
007700                                                                          
007800      ****** ASCENDING (DATE,TIME) EXTRACT -- FUTURE-APPOINTMENTS FEED.   
007900       FD  APTASC-FILE                                                    
008000           RECORDING MODE IS F                                            
008100           LABEL RECORDS ARE STANDARD                                     
008200           RECORD CONTAINS 35 CHARACTERS                                  
008300           BLOCK CONTAINS 0 RECORDS                                       
008400           DATA RECORD IS APT-ASC-REC-OUT.                                
008500       01  APT-ASC-REC-OUT                  PIC X(35).                    
008600                                                                          
008700      ****** DESCENDING (DATE,TIME) EXTRACT -- HISTORY/INACTIVITY FEED.   
008800       FD  APTDSC-FILE                                                    
008900           RECORDING MODE IS F                                            
009000           LABEL RECORDS ARE STANDARD                                     
009100           RECORD CONTAINS 35 CHARACTERS                                  
009200           BLOCK CONTAINS 0 RECORDS                                       
009300           DATA RECORD IS APT-DSC-REC-OUT.                                
009400       01  APT-DSC-REC-OUT                  PIC X(35).                    
009500                                                                          
009600       WORKING-STORAGE SECTION.                                           
009700                                                                          
009800       01  FILE-STATUS-CODES.                                             
009900           05  OFCODE                      PIC X(02).                     
010000                                                                          
010100      ** THE MASTER RECORD AND ITS REDEFINES LIVE IN APTMSTR.             
010200       COPY APTMSTR.                                                      
010300                                                                          
010400       01  WS-TODAY-DATE                    PIC 9(08).                    
010500                                                                          
010600       01  WS-TIME-RAW                     PIC 9(08).                     
010700       01  WS-TIME-RAW-REDEF REDEFINES WS-TIME-RAW.                       
010800           05  WS-TODAY-HHMM                PIC 9(04).                    
010900           05  FILLER                      PIC 9(04).                     
011000                                                                          
011100      *** THE IN-MEMORY APPOINTMENT TABLE.  FIELDS PREFIXED SRT- SO       
011200      *** THEY DON'T COLLIDE WITH APTMSTR'S OWN SINGLE-ENTRY APTT-        
011300      *** NAMES (SAME LESSON AS APTUPDT/DOCTAB).                          
011400       01  WS-APT-TABLE.                                                  
011500           05  WS-APT-TABLE-ROW OCCURS 4000 TIMES.                        
011600               10  SRT-DATE                 PIC 9(08).                    
011700               10  SRT-TIME                 PIC 9(04).                    
011800               10  SRT-PATIENT-CPF          PIC 9(11).                    
011900               10  SRT-DOCTOR-CODE          PIC 9(10).                    
012000               10  SRT-STATUS               PIC X(01).                    
012100               10  FILLER                   PIC X(01).                    
012200                                                                          
012300       01  WS-SWAP-ROW.                                                   
012400           05  SWAP-DATE                    PIC 9(08).                    
012500           05  SWAP-TIME                    PIC 9(04).                    
012600           05  SWAP-PATIENT-CPF             PIC 9(11).                    
012700           05  SWAP-DOCTOR-CODE             PIC 9(10).                    
012800           05  SWAP-STATUS                  PIC X(01).                    
012900           05  FILLER                       PIC X(01).                    
013000                                                                          
013100       01  COUNTERS-AND-ACCUMULATORS.                                     
013200           05  RECORDS-READ                PIC 9(07) COMP.                
013300           05  RECORDS-WRITTEN             PIC 9(07) COMP.                
013400           05  APT-ROW-COUNT                PIC 9(07) COMP.               
013500           05  WS-MAX-APT-ROWS              PIC 9(07) COMP VALUE 4000.    
013600           05  OUTER-IDX                    PIC 9(07) COMP.               
013700           05  INNER-IDX                    PIC 9(07) COMP.               
013800           05  MIN-IDX                      PIC 9(07) COMP.               
013900           05  WRT-IDX                      PIC 9(07) COMP.               
014000                                                                          
014100       01  FLAGS-AND-SWITCHES.                                            
014200           05  MORE-APT-SW                  PIC X(01) VALUE "Y".          
014300               88  NO-MORE-APT-RECS         VALUE "N".                    
014400                                                                          
014500       COPY ABENDREC.                                                     
014600                                                                          
014700       PROCEDURE DIVISION.                                                
014800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        
014900           PERFORM 050-LOAD-APT-TABLE THRU 050-EXIT                       
015000               UNTIL NO-MORE-APT-RECS.                                    
015100           IF APT-ROW-COUNT > 1                                           
015200               PERFORM 200-SORT-TABLE THRU 200-EXIT                       
015300                   VARYING OUTER-IDX FROM 1 BY 1                          
015400                   UNTIL OUTER-IDX >= APT-ROW-COUNT.                      
015500           IF APT-ROW-COUNT > 0                                           
015600               PERFORM 600-WRITE-ASC-ROW THRU 600-EXIT                    
015700                   VARYING WRT-IDX FROM 1 BY 1                            
015800                   UNTIL WRT-IDX > APT-ROW-COUNT                          
015900               PERFORM 700-WRITE-DSC-ROW THRU 700-EXIT                    
016000                   VARYING WRT-IDX FROM APT-ROW-COUNT BY -1               
016100                   UNTIL WRT-IDX < 1.                                     
016200           PERFORM 900-CLEANUP THRU 900-EXIT.                             
016300           MOVE ZERO TO RETURN-CODE.                                      
016400           GOBACK.                                                        
016500                                                                          
016600       000-HOUSEKEEPING.                                                  
016700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                          
016800           ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                       
016900           ACCEPT WS-TIME-RAW FROM TIME.                                  
017000           OPEN INPUT APPOINTMENT-FILE.                                   
017100           OPEN OUTPUT APTASC-FILE, APTDSC-FILE, SYSOUT.                  
017200                                                                          
017300           INITIALIZE COUNTERS-AND-ACCUMULATORS.                          
017400                                                                          
017500           READ APPOINTMENT-FILE INTO APPOINTMENT-MASTER-REC              
017600               AT END                                                     
017700               MOVE "N" TO MORE-APT-SW                                    
017800           END-READ.                                                      
017900       000-EXIT.                                                          
018000           EXIT.                                                          
018100                                                                          
018200       050-LOAD-APT-TABLE.                                                
018300           MOVE "050-LOAD-APT-TABLE" TO PARA-NAME.                        
018400           ADD 1 TO RECORDS-READ.                                         
018500                                                                          
018600           IF APT-ROW-COUNT NOT LESS THAN WS-MAX-APT-ROWS                 
018700               MOVE "** APPOINTMENT TABLE OVERFLOW" TO ABEND-REASON       
018800               GO TO 1000-ABEND-RTN.                                      
018900                                                                          
019000           ADD 1 TO APT-ROW-COUNT.                                        
019100           MOVE APT-DATE TO SRT-DATE(APT-ROW-COUNT).                      
019200           MOVE APT-TIME TO SRT-TIME(APT-ROW-COUNT).                      
019300           MOVE APT-PATIENT-CPF TO SRT-PATIENT-CPF(APT-ROW-COUNT).        
019400           MOVE APT-DOCTOR-CODE TO SRT-DOCTOR-CODE(APT-ROW-COUNT).        
019500                                                                          
019600           IF APT-CANCELLED                                               
019700               MOVE "X" TO SRT-STATUS(APT-ROW-COUNT)                      
019800           ELSE                                                           
019900               IF APT-DATE < WS-TODAY-DATE OR                             
020000                  (APT-DATE = WS-TODAY-DATE AND                           
020100                   APT-TIME NOT GREATER THAN WS-TODAY-HHMM)               
020200                   MOVE "C" TO SRT-STATUS(APT-ROW-COUNT)                  
020300               ELSE                                                       
020400                   MOVE "P" TO SRT-STATUS(APT-ROW-COUNT).                 
020500                                                                          
020600           READ APPOINTMENT-FILE INTO APPOINTMENT-MASTER-REC              
020700               AT END                                                     
020800               MOVE "N" TO MORE-APT-SW                                    
020900           END-READ.                                                      
021000       050-EXIT.                                                          
021100           EXIT.                                                          
021200                                                                          
021300       200-SORT-TABLE.                                                    
021400           MOVE "200-SORT-TABLE" TO PARA-NAME.                            
021500           MOVE OUTER-IDX TO MIN-IDX.                                     
021600           PERFORM 250-FIND-MIN THRU 250-EXIT                             
021700               VARYING INNER-IDX FROM OUTER-IDX BY 1                      
021800               UNTIL INNER-IDX > APT-ROW-COUNT.                           
021900                                                                          
022000           IF MIN-IDX NOT = OUTER-IDX                                     
022100               MOVE WS-APT-TABLE-ROW(MIN-IDX)   TO WS-SWAP-ROW            
022200               MOVE WS-APT-TABLE-ROW(OUTER-IDX) TO WS-APT-TABLE-ROW       
022300                                                    (MIN-IDX)             
022400               MOVE WS-SWAP-ROW TO WS-APT-TABLE-ROW(OUTER-IDX).           
022500       200-EXIT.                                                          
022600           EXIT.                                                          
022700                                                                          
022800       250-FIND-MIN.                                                      
022900           IF SRT-DATE(INNER-IDX) < SRT-DATE(MIN-IDX) OR                  
023000              (SRT-DATE(INNER-IDX) = SRT-DATE(MIN-IDX) AND                
023100               SRT-TIME(INNER-IDX) < SRT-TIME(MIN-IDX))                   
023200               MOVE INNER-IDX TO MIN-IDX.                                 
023300       250-EXIT.                                                          
023400           EXIT.                                                          
023500                                                                          
023600       600-WRITE-ASC-ROW.                                                 
023700           WRITE APT-ASC-REC-OUT FROM WS-APT-TABLE-ROW(WRT-IDX).          
023800           ADD 1 TO RECORDS-WRITTEN.                                      
023900       600-EXIT.                                                          
024000           EXIT.                                                          
024100                                                                          
024200       700-WRITE-DSC-ROW.                                                 
024300           WRITE APT-DSC-REC-OUT FROM WS-APT-TABLE-ROW(WRT-IDX).          
024400       700-EXIT.                                                          
024500           EXIT.                                                          
024600                                                                          
024700       800-CLOSE-FILES.                                                   
024800           MOVE "800-CLOSE-FILES" TO PARA-NAME.                           
024900           CLOSE APPOINTMENT-FILE, APTASC-FILE, APTDSC-FILE, SYSOUT.      
025000       800-EXIT.                                                          
025100           EXIT.                                                          
025200                                                                          
025300       900-CLEANUP.                                                       
025400           MOVE "900-CLEANUP" TO PARA-NAME.                               
025500           PERFORM 800-CLOSE-FILES THRU 800-EXIT.                         
025600                                                                          
025700           DISPLAY "** APPOINTMENT RECORDS READ **".                      
025800           DISPLAY RECORDS-READ.                                          
025900           DISPLAY "** APPOINTMENT RECORDS WRITTEN PER EXTRACT **".       
026000           DISPLAY RECORDS-WRITTEN.                                       
026100           DISPLAY "******** NORMAL END OF JOB APTSORT ********".         
026200       900-EXIT.                                                          
026300           EXIT.                                                          
026400                                                                          
026500       1000-ABEND-RTN.                                                    
026600           WRITE SYSOUT-REC FROM ABEND-REC.                               
026700           PERFORM 800-CLOSE-FILES THRU 800-EXIT.                         
026800           DISPLAY "*** ABNORMAL END OF JOB-APTSORT ***" UPON CONSOLE.    
026900           DIVIDE ZERO-VAL INTO ONE-VAL.                                  
