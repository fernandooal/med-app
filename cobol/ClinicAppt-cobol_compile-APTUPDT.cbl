000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.  APTUPDT.                                              
000300       AUTHOR. JON SAYLES.                                                
000400       INSTALLATION. COBOL DEV Center.                                    
000500       DATE-WRITTEN. 02/18/89.                                            
000600       DATE-COMPILED. 02/18/89.                                           
000700       SECURITY. NON-CONFIDENTIAL.                                        
000800                                                                          
000900      ******************************************************************  
001000      *REMARKS.                                                           
001100      *                                                                   
001200      *          THIS PROGRAM APPLIES THE EDITED SCHEDULE/RESCHEDULE/     
001300      *          CANCEL TRANSACTIONS FROM APTEDIT AGAINST THE             
001400      *          APPOINTMENT MASTER.  THE MASTER HAS NO ISAM SUPPORT      
001500      *          ON THIS JOB SO THE WHOLE FILE IS LOADED INTO             
001600      *          WS-APT-TABLE-ROW, UPDATED IN PLACE, AND RE-WRITTEN       
001700      *          ENTIRE AT JOB END -- SAME SUBSTITUTE USED BY             
001800      *          DOCTAB FOR THE DOCTOR/PATIENT ROSTERS.                   
001900      *                                                                   
002000      *          SCHEDULE REQUESTS ARE REJECTED (RULE 5) IF THE NEW       
002100      *          DATE/TIME IS NOT IN THE FUTURE, OR (RULE 6) IF THE       
002200      *          DOCTOR ALREADY HAS A NON-CANCELLED APPOINTMENT AT        
002300      *          THAT DATE/TIME.  RESCHEDULE RE-CHECKS BOTH RULES         
002400      *          AGAINST THE NEW DATE/TIME.  CANCEL JUST FLIPS THE        
002500      *          STATUS BYTE.  REJECTED TRANSACTIONS ARE LOGGED TO        
002600      *          SYSOUT AND DO NOT ABEND THE JOB.                         
002700      *                                                                   
002800      ******************************************************************  
002900      *  CHANGE LOG                                                       
003000      *  02/18/89  JRS  ORIGINAL LAYOUT                           CR-0081 
003100      *  03/02/99  TGD  Y2K FIX -- SWITCHED TODAY'S-DATE ACCEPT   Y2K-099 
003200      *                 TO YYYYMMDD FORM FOR THE RULE 5 COMPARE   Y2K-099 
003300      *  11/14/02  PLR  ADDED RULE 6 CONFLICT SEARCH, REJECTS NOW CR-0244 
003400      *                 LOGGED INSTEAD OF ABENDING THE JOB        CR-0244 
003500      *  05/03/13  PLR  DROPPED PATMSTR VSAM I-O, TABLE SUBSTITUTECR-0269 
003600      *                 NOW COVERS ALL THREE TRANSACTION TYPES    CR-0269 
003700      *  06/30/16  PLR  REWORKED FOR APTMSTR/APTTRAN COPYBOOKS    CR-0353 
003800      *  08/10/26  DMH  500-CONFLICT-SEARCH WAS BLOCKING ON ANY   CR-0379 
003900      *                 NON-CANCELLED SLOT, NOT JUST PENDING ONES CR-0379 
004000      *                 PER RULE 6 -- NOW TESTS UPDT-PENDING ONLY CR-0379 
004100      *                 AND EXCLUDED THE SLOT BEING RESCHEDULED   CR-0379 
004200      *                 FROM ITS OWN CONFLICT CHECK               CR-0379 
004300      ******************************************************************  
004400                                                                          
004500           INPUT FILE              -   DDS0001.APTEDIT                    
004600                                                                          
004700           INPUT OLD MASTER        -   DDS0001.APTOLD                     
004800                                                                          
004900           OUTPUT NEW MASTER       -   DDS0001.APTNEW                     
005000                                                                          
005100           DUMP FILE               -   SYSOUT                             
005200                                                                          
005300      ******************************************************************  
005400       ENVIRONMENT DIVISION.                                              
005500       CONFIGURATION SECTION.                                             
005600       SOURCE-COMPUTER. IBM-390.                                          
005700       OBJECT-COMPUTER. IBM-390.                                          
005800       SPECIAL-NAMES.                                                     
005900           C01 IS TOP-OF-FORM.                                            
006000       INPUT-OUTPUT SECTION.                                              
006100       FILE-CONTROL.                                                      
006200           SELECT SYSOUT                                                  
006300           ASSIGN TO UT-S-SYSOUT                                          
006400             ORGANIZATION IS SEQUENTIAL.                                  
006500                                                                          
006600           SELECT TRANEDIT                                                
006700           ASSIGN TO UT-S-TRANEDIT                                        
006800             ACCESS MODE IS SEQUENTIAL                                    
006900             FILE STATUS IS OFCODE.                                       
007000                                                                          
007100           SELECT APTOLD                                                  
007200           ASSIGN TO UT-S-APTOLD                                          
007300             ACCESS MODE IS SEQUENTIAL                                    
007400             FILE STATUS IS OFCODE.                                       
007500                                                                          
007600           SELECT APTNEW                                                  
007700           ASSIGN TO UT-S-APTNEW                                          
007800             ACCESS MODE IS SEQUENTIAL                                    
007900             FILE STATUS IS OFCODE.                                       
008000                                                                          
008100       DATA DIVISION.                                                     
008200       FILE SECTION.                                                      
008300       FD  SYSOUT                                                         
008400           RECORDING MODE IS F                                            
008500           LABEL RECORDS ARE STANDARD                                     
008600           RECORD CONTAINS 130 CHARACTERS                                 
008700           BLOCK CONTAINS 0 RECORDS                                       
008800           DATA RECORD IS SYSOUT-REC.                                     
008900       01  SYSOUT-REC  PIC X(130).                                        
009000                                                                          
009100      ****** THE EDITED TRANSACTION FILE PRODUCED BY APTEDIT.  TWO        
009200      ****** RECORD FORMATS EXIST -- DETAIL AND TRAILER.  OUT OF          
009300      ****** BALANCE SHOULD ABEND THE JOB.                                
009400       FD  TRANEDIT                                                       
009500           RECORDING MODE IS F                                            
009600           LABEL RECORDS ARE STANDARD                                     
009700           RECORD CONTAINS 48 CHARACTERS                                  
009800           BLOCK CONTAINS 0 RECORDS                                       
009900           DATA RECORD IS APT-TRAN-REC-IN.                                
010000       01  APT-TRAN-REC-IN                PIC X(48).                      
010100                                                                          
010200      ****** THE APPOINTMENT MASTER AS IT STOOD BEFORE TODAY'S RUN.       
010300       FD  APTOLD                                                         
010400           RECORDING MODE IS F                                            
010500           LABEL RECORDS ARE STANDARD                                     
010600           RECORD CONTAINS 35 CHARACTERS                                  
010700           BLOCK CONTAINS 0 RECORDS                                       
010800           DATA RECORD IS APT-MSTR-REC-OLD.                               
010900       01  APT-MSTR-REC-OLD                PIC X(35).                     
011000                                                                          
011100      ****** THE APPOINTMENT MASTER AS IT STANDS AFTER TODAY'S RUN.       
011200       FD  APTNEW                                                         
011300           RECORDING MODE IS F                                            
011400           LABEL RECORDS ARE STANDARD                                     
011500           RECORD CONTAINS 35 CHARACTERS                                  
011600           BLOCK CONTAINS 0 RECORDS                                       
011700           DATA RECORD IS APT-MSTR-REC-NEW.                               
011800       01  APT-MSTR-REC-NEW                PIC X(35).                     
011900                                                                          
012000       WORKING-STORAGE SECTION.                                           
012100                                                                          
012200       01  FILE-STATUS-CODES.                                             
012300           05  OFCODE                      PIC X(02).                     
012400               88  CODE-WRITE               VALUE SPACES.                 
012500                                                                          
012600      ** THE MASTER RECORD, ITS REDEFINES, AND THE TABLE-ROW SHAPE        
012700      ** ALL LIVE IN APTMSTR; THE TRANSACTION RECORD IN APTTRAN.          
012800       COPY APTMSTR.                                                      
012900       COPY APTTRAN.                                                      
013000                                                                          
013100       01  WS-TRAILER-REC.                                                
013200           05  TRLR-MARKER                 PIC X(01).                     
013300               88  TRLR-IS-TRAILER         VALUE "T".                     
013400           05  IN-RECORD-COUNT             PIC 9(09).                     
013500           05  FILLER                      PIC X(38).                     
013600                                                                          
013700      ** WHOLE-FILE TABLE SUBSTITUTE FOR THE APPOINTMENT MASTER --        
013800      ** SEE REMARKS.  NEW SCHEDULE ROWS ARE APPENDED PAST                
013900      ** APT-ROW-COUNT; RESCHEDULE/CANCEL UPDATE AN EXISTING ROW          
014000      ** FOUND BY SEARCH.  SAME FIELD SHAPE AS APTMSTR'S                  
014100      ** WS-APPOINTMENT-TABLE-ENTRY, REPEATED HERE UNDER THE              
014200      ** OCCURS SINCE A COPY CAN'T NEST INSIDE ONE ON THIS COMPILER.      
014300       01  WS-APT-TABLE.                                                  
014400           05  WS-APT-TABLE-ROW OCCURS 4000 TIMES                         
014500                                 INDEXED BY APT-IDX, APT-SRCH-IDX.        
014600               10  UPDT-DATE                   PIC 9(08).                 
014700               10  UPDT-TIME                   PIC 9(04).                 
014800               10  UPDT-PATIENT-CPF            PIC 9(11).                 
014900               10  UPDT-DOCTOR-CODE            PIC 9(10).                 
015000               10  UPDT-STATUS                 PIC X(01).                 
015100                   88  UPDT-PENDING            VALUE "P".                 
015200                   88  UPDT-COMPLETED          VALUE "C".                 
015300                   88  UPDT-CANCELLED          VALUE "X".                 
015400               10  FILLER                      PIC X(01).                 
015500                                                                          
015600       77  WS-TODAY-DATE                   PIC 9(08).                     
015700                                                                          
015800       01  COUNTERS-IDXS-AND-ACCUMULATORS.                                
015900           05  APT-ROW-COUNT               PIC 9(06) COMP.                
016000           05  RECORDS-READ                PIC 9(09) COMP.                
016100           05  RECORDS-APPLIED             PIC 9(07) COMP.                
016200           05  RECORDS-REJECTED            PIC 9(07) COMP.                
016300           05  WS-MAX-APT-ROWS             PIC 9(06) COMP VALUE 4000.     
016400                                                                          
016500       01  FLAGS-AND-SWITCHES.                                            
016600           05  MORE-DATA-SW                PIC X(01) VALUE "Y".           
016700               88  NO-MORE-DATA            VALUE "N".                     
016800           05  MORE-OLDMSTR-SW             PIC X(01) VALUE "Y".           
016900               88  NO-MORE-OLDMSTR         VALUE "N".                     
017000           05  TRAILER-FOUND-SW            PIC X(01) VALUE "N".           
017100               88  TRAILER-REC             VALUE "Y".                     
017200           05  ROW-FOUND-SW                PIC X(01) VALUE "N".           
017300               88  ROW-WAS-FOUND           VALUE "Y".                     
017400           05  CONFLICT-SW                 PIC X(01) VALUE "N".           
017500               88  CONFLICT-FOUND          VALUE "Y".                     
017600                                                                          
017700       COPY ABENDREC.                                                     
017800                                                                          
017900       PROCEDURE DIVISION.                                                
018000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        
018100           PERFORM 100-MAINLINE THRU 100-EXIT                             
018200                   UNTIL NO-MORE-DATA OR                                  
018300                   TRAILER-REC.                                           
018400           PERFORM 999-CLEANUP THRU 999-EXIT.                             
018500           MOVE +0 TO RETURN-CODE.                                        
018600           GOBACK.                                                        
018700                                                                          
018800       000-HOUSEKEEPING.                                                  
018900           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                          
019000           DISPLAY "******** BEGIN JOB APTUPDT ********".                 
019100           ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                       
019200           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.     
019300           PERFORM 800-OPEN-FILES THRU 800-EXIT.                          
019400           PERFORM 050-LOAD-APT-TABLE THRU 050-EXIT                       
019500               VARYING APT-IDX FROM 1 BY 1                                
019600               UNTIL NO-MORE-OLDMSTR OR APT-IDX > WS-MAX-APT-ROWS.        
019700           PERFORM 900-READ-TRANEDIT THRU 900-EXIT.                       
019800           IF NO-MORE-DATA                                                
019900               MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON              
020000               GO TO 1000-ABEND-RTN.                                      
020100       000-EXIT.                                                          
020200           EXIT.                                                          
020300                                                                          
020400       050-LOAD-APT-TABLE.                                                
020500           MOVE "050-LOAD-APT-TABLE" TO PARA-NAME.                        
020600           READ APTOLD INTO APPOINTMENT-MASTER-REC                        
020700               AT END                                                     
020800               MOVE "N" TO MORE-OLDMSTR-SW                                
020900               GO TO 050-EXIT                                             
021000           END-READ.                                                      
021100           MOVE APT-DATE         TO UPDT-DATE(APT-IDX).                   
021200           MOVE APT-TIME         TO UPDT-TIME(APT-IDX).                   
021300           MOVE APT-PATIENT-CPF  TO UPDT-PATIENT-CPF(APT-IDX).            
021400           MOVE APT-DOCTOR-CODE  TO UPDT-DOCTOR-CODE(APT-IDX).            
021500           MOVE APT-STATUS       TO UPDT-STATUS(APT-IDX).                 
021600           ADD +1 TO APT-ROW-COUNT.                                       
021700       050-EXIT.                                                          
021800           EXIT.                                                          
021900                                                                          
022000       100-MAINLINE.                                                      
022100           MOVE "100-MAINLINE" TO PARA-NAME.                              
022200           MOVE "N" TO ROW-FOUND-SW.                                      
022300           MOVE "N" TO CONFLICT-SW.                                       
022400           EVALUATE TRUE                                                  
022500               WHEN TRAN-SCHEDULE                                         
022600                   PERFORM 200-SCHEDULE-RTN THRU 200-EXIT                 
022700               WHEN TRAN-RESCHEDULE                                       
022800                   PERFORM 300-RESCHEDULE-RTN THRU 300-EXIT               
022900               WHEN TRAN-CANCEL                                           
023000                   PERFORM 400-CANCEL-RTN THRU 400-EXIT                   
023100               WHEN OTHER                                                 
023200                   MOVE "*** UNKNOWN ACTION REACHED APTUPDT" TO           
023300                        ABEND-REASON                                      
023400                   MOVE TRAN-ACTION TO ACTUAL-VAL                         
023500                   WRITE SYSOUT-REC FROM ABEND-REC                        
023600                   ADD +1 TO RECORDS-REJECTED                             
023700           END-EVALUATE.                                                  
023800           PERFORM 900-READ-TRANEDIT THRU 900-EXIT.                       
023900       100-EXIT.                                                          
024000           EXIT.                                                          
024100                                                                          
024200      ** RULE 5 -- FUTURE-DATE CHECK; RULE 6 -- DOUBLE-BOOKING            
024300      ** CHECK; NEW PENDING ROW APPENDED PAST APT-ROW-COUNT IF BOTH       
024400      ** PASS.                                                            
024500       200-SCHEDULE-RTN.                                                  
024600           MOVE "200-SCHEDULE-RTN" TO PARA-NAME.                          
024700           IF TRAN-NEW-DATE NOT > WS-TODAY-DATE                           
024800               MOVE "*** RULE 5 REJECT -- NEW DATE NOT IN FUTURE" TO      
024900                    ABEND-REASON                                          
025000               MOVE TRAN-NEW-DATE TO ACTUAL-VAL                           
025100               MOVE WS-TODAY-DATE TO EXPECTED-VAL                         
025200               WRITE SYSOUT-REC FROM ABEND-REC                            
025300               ADD +1 TO RECORDS-REJECTED                                 
025400               GO TO 200-EXIT.                                            
025500                                                                          
025600           PERFORM 500-CONFLICT-SEARCH THRU 500-EXIT.                     
025700           IF CONFLICT-FOUND                                              
025800               MOVE "*** RULE 6 REJECT -- DOCTOR DOUBLE-BOOKED" TO        
025900                    ABEND-REASON                                          
026000               WRITE SYSOUT-REC FROM ABEND-REC                            
026100               ADD +1 TO RECORDS-REJECTED                                 
026200               GO TO 200-EXIT.                                            
026300                                                                          
026400           IF APT-ROW-COUNT >= WS-MAX-APT-ROWS                            
026500               MOVE "*** WS-APT-TABLE IS FULL -- RAISE OCCURS" TO         
026600                    ABEND-REASON                                          
026700               GO TO 1000-ABEND-RTN.                                      
026800                                                                          
026900           ADD +1 TO APT-ROW-COUNT.                                       
027000           SET APT-IDX TO APT-ROW-COUNT.                                  
027100           MOVE TRAN-NEW-DATE TO UPDT-DATE(APT-IDX).                      
027200           MOVE TRAN-NEW-TIME TO UPDT-TIME(APT-IDX).                      
027300           MOVE TRAN-PATIENT-CPF TO UPDT-PATIENT-CPF(APT-IDX).            
027400           MOVE TRAN-DOCTOR-CODE TO UPDT-DOCTOR-CODE(APT-IDX).            
027500           MOVE "P" TO UPDT-STATUS(APT-IDX).                              
027600           ADD +1 TO RECORDS-APPLIED.                                     
027700       200-EXIT.                                                          
027800           EXIT.                                                          
027900                                                                          
028000      ** RULE 5/6 RE-CHECKED AGAINST THE NEW DATE/TIME; THE ROW           
028100      ** MATCHING THE OLD KEY IS MOVED, NOT REPLACED, SO ITS              
028200      ** STATUS STAYS WHATEVER IT WAS.                                    
028300       300-RESCHEDULE-RTN.                                                
028400           MOVE "300-RESCHEDULE-RTN" TO PARA-NAME.                        
028500           IF TRAN-NEW-DATE NOT > WS-TODAY-DATE                           
028600               MOVE "*** RULE 5 REJECT -- NEW DATE NOT IN FUTURE" TO      
028700                    ABEND-REASON                                          
028800               MOVE TRAN-NEW-DATE TO ACTUAL-VAL                           
028900               MOVE WS-TODAY-DATE TO EXPECTED-VAL                         
029000               WRITE SYSOUT-REC FROM ABEND-REC                            
029100               ADD +1 TO RECORDS-REJECTED                                 
029200               GO TO 300-EXIT.                                            
029300                                                                          
029400           PERFORM 500-CONFLICT-SEARCH THRU 500-EXIT.                     
029500           IF CONFLICT-FOUND                                              
029600               MOVE "*** RULE 6 REJECT -- DOCTOR DOUBLE-BOOKED" TO        
029700                    ABEND-REASON                                          
029800               WRITE SYSOUT-REC FROM ABEND-REC                            
029900               ADD +1 TO RECORDS-REJECTED                                 
030000               GO TO 300-EXIT.                                            
030100                                                                          
030200           PERFORM 600-FIND-OLD-KEY THRU 600-EXIT.                        
030300           IF NOT ROW-WAS-FOUND                                           
030400               MOVE "*** RESCHEDULE -- OLD KEY NOT ON MASTER" TO          
030500                    ABEND-REASON                                          
030600               WRITE SYSOUT-REC FROM ABEND-REC                            
030700               ADD +1 TO RECORDS-REJECTED                                 
030800               GO TO 300-EXIT.                                            
030900                                                                          
031000           MOVE TRAN-NEW-DATE TO UPDT-DATE(APT-SRCH-IDX).                 
031100           MOVE TRAN-NEW-TIME TO UPDT-TIME(APT-SRCH-IDX).                 
031200           ADD +1 TO RECORDS-APPLIED.                                     
031300       300-EXIT.                                                          
031400           EXIT.                                                          
031500                                                                          
031600      ** CANCEL JUST FLIPS THE STATUS BYTE ON THE ROW MATCHING THE        
031700      ** OLD KEY.  NO RULE 5/6 CHECK -- A CANCELLATION CAN'T DOUBLE-      
031800      ** BOOK ANYBODY.                                                    
031900       400-CANCEL-RTN.                                                    
032000           MOVE "400-CANCEL-RTN" TO PARA-NAME.                            
032100           PERFORM 600-FIND-OLD-KEY THRU 600-EXIT.                        
032200           IF NOT ROW-WAS-FOUND                                           
032300               MOVE "*** CANCEL -- OLD KEY NOT ON MASTER" TO              
032400                    ABEND-REASON                                          
032500               WRITE SYSOUT-REC FROM ABEND-REC                            
032600               ADD +1 TO RECORDS-REJECTED                                 
032700               GO TO 400-EXIT.                                            
032800                                                                          
032900           MOVE "X" TO UPDT-STATUS(APT-SRCH-IDX).                         
033000           ADD +1 TO RECORDS-APPLIED.                                     
033100       400-EXIT.                                                          
033200           EXIT.                                                          
033300                                                                          
033400      ** RULE 6 -- A PENDING ROW FOR THE SAME DOCTOR AT THE SAME NEW      
033500      ** DATE/TIME IS A CONFLICT; COMPLETED/CANCELLED SLOTS DO NOT        
033600      ** BLOCK REBOOKING.  THE SLOT MATCHING THE TRANSACTION'S OWN        
033700      ** OLD DATE/TIME IS EXCLUDED SO A RESCHEDULE ONTO ITS OWN           
033800      ** CURRENT SLOT DOESN'T CONFLICT WITH ITSELF.                       
033900       500-CONFLICT-SEARCH.                                               
034000           MOVE "500-CONFLICT-SEARCH" TO PARA-NAME.                       
034100           MOVE "N" TO CONFLICT-SW.                                       
034200           SET APT-SRCH-IDX TO 1.                                         
034300           SEARCH WS-APT-TABLE-ROW                                        
034400               AT END                                                     
034500                   MOVE "N" TO CONFLICT-SW                                
034600               WHEN UPDT-DOCTOR-CODE(APT-SRCH-IDX) = TRAN-DOCTOR-CODE     
034700                AND UPDT-DATE(APT-SRCH-IDX)        = TRAN-NEW-DATE        
034800                AND UPDT-TIME(APT-SRCH-IDX)         = TRAN-NEW-TIME       
034900                AND UPDT-PENDING(APT-SRCH-IDX)                            
035000                AND NOT (UPDT-DATE(APT-SRCH-IDX) = TRAN-OLD-DATE          
035100                     AND UPDT-TIME(APT-SRCH-IDX) = TRAN-OLD-TIME)         
035200                   MOVE "Y" TO CONFLICT-SW                                
035300           END-SEARCH.                                                    
035400       500-EXIT.                                                          
035500           EXIT.                                                          
035600                                                                          
035700      ** OLD-KEY LOOKUP FOR RESCHEDULE/CANCEL.  TRAN-OLD-DATE/TIME        
035800      ** PLUS THE PATIENT/DOCTOR PAIR MAKE UP THE 4-TUPLE.                
035900       600-FIND-OLD-KEY.                                                  
036000           MOVE "600-FIND-OLD-KEY" TO PARA-NAME.                          
036100           MOVE "N" TO ROW-FOUND-SW.                                      
036200           SET APT-SRCH-IDX TO 1.                                         
036300           SEARCH WS-APT-TABLE-ROW                                        
036400               AT END                                                     
036500                   MOVE "N" TO ROW-FOUND-SW                               
036600               WHEN UPDT-DATE(APT-SRCH-IDX)        = TRAN-OLD-DATE        
036700                AND UPDT-TIME(APT-SRCH-IDX)         = TRAN-OLD-TIME       
036800                AND UPDT-PATIENT-CPF(APT-SRCH-IDX)  = TRAN-PATIENT-CPF    
036900                AND UPDT-DOCTOR-CODE(APT-SRCH-IDX)  = TRAN-DOCTOR-CODE    
037000                   MOVE "Y" TO ROW-FOUND-SW                               
037100           END-SEARCH.                                                    
037200       600-EXIT.                                                          
037300           EXIT.                                                          
037400                                                                          
037500       800-OPEN-FILES.                                                    
037600           MOVE "800-OPEN-FILES" TO PARA-NAME.                            
037700           OPEN INPUT TRANEDIT, APTOLD.                                   
037800           OPEN OUTPUT APTNEW, SYSOUT.                                    
037900       800-EXIT.                                                          
038000           EXIT.                                                          
038100                                                                          
038200       850-CLOSE-FILES.                                                   
038300           MOVE "850-CLOSE-FILES" TO PARA-NAME.                           
038400           CLOSE TRANEDIT, APTOLD, APTNEW, SYSOUT.                        
038500       850-EXIT.                                                          
038600           EXIT.                                                          
038700                                                                          
038800       900-READ-TRANEDIT.                                                 
038900      *  Remember: a trailer record carries "T" in TRLR-MARKER, the       
039000      *  same byte position as TRAN-ACTION in a detail record.            
039100           MOVE "900-READ-TRANEDIT" TO PARA-NAME.                         
039200           READ TRANEDIT INTO APPOINTMENT-TRAN-REC                        
039300               AT END                                                     
039400               MOVE "N" TO MORE-DATA-SW                                   
039500               GO TO 900-EXIT                                             
039600           END-READ.                                                      
039700           IF TRAN-ACTION = "T"                                           
039800               MOVE "Y" TO TRAILER-FOUND-SW                               
039900               MOVE APPOINTMENT-TRAN-REC TO WS-TRAILER-REC                
040000               GO TO 900-EXIT.                                            
040100           ADD +1 TO RECORDS-READ.                                        
040200       900-EXIT.                                                          
040300           EXIT.                                                          
040400                                                                          
040500       999-CLEANUP.                                                       
040600           MOVE "999-CLEANUP" TO PARA-NAME.                               
040700           IF NOT TRAILER-REC                                             
040800               MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON    
040900               GO TO 1000-ABEND-RTN.                                      
041000                                                                          
041100           IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT                   
041200               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO       
041300                    ABEND-REASON                                          
041400               MOVE RECORDS-READ    TO ACTUAL-VAL                         
041500               MOVE IN-RECORD-COUNT TO EXPECTED-VAL                       
041600               WRITE SYSOUT-REC FROM ABEND-REC                            
041700               GO TO 1000-ABEND-RTN.                                      
041800                                                                          
041900           PERFORM 950-WRITE-APT-TABLE THRU 950-EXIT                      
042000               VARYING APT-IDX FROM 1 BY 1 UNTIL APT-IDX > APT-ROW-COUNT. 
042100                                                                          
042200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                         
042300                                                                          
042400           DISPLAY "** TRANSACTIONS READ **".                             
042500           DISPLAY RECORDS-READ.                                          
042600           DISPLAY "** TRANSACTIONS APPLIED **".                          
042700           DISPLAY RECORDS-APPLIED.                                       
042800           DISPLAY "** TRANSACTIONS REJECTED **".                         
042900           DISPLAY RECORDS-REJECTED.                                      
043000           DISPLAY "** APPOINTMENT MASTER ROWS WRITTEN **".               
043100           DISPLAY APT-ROW-COUNT.                                         
043200                                                                          
043300           DISPLAY "******** NORMAL END OF JOB APTUPDT ********".         
043400       999-EXIT.                                                          
043500           EXIT.                                                          
043600                                                                          
043700       950-WRITE-APT-TABLE.                                               
043800           MOVE "950-WRITE-APT-TABLE" TO PARA-NAME.                       
043900           MOVE UPDT-DATE(APT-IDX)         TO APT-DATE.                   
044000           MOVE UPDT-TIME(APT-IDX)         TO APT-TIME.                   
044100           MOVE UPDT-PATIENT-CPF(APT-IDX)  TO APT-PATIENT-CPF.            
044200           MOVE UPDT-DOCTOR-CODE(APT-IDX)  TO APT-DOCTOR-CODE.            
044300           MOVE UPDT-STATUS(APT-IDX)       TO APT-STATUS.                 
044400           WRITE APT-MSTR-REC-NEW FROM APPOINTMENT-MASTER-REC.            
044500       950-EXIT.                                                          
044600           EXIT.                                                          
044700                                                                          
044800       1000-ABEND-RTN.                                                    
044900           WRITE SYSOUT-REC FROM ABEND-REC.                               
045000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                         
045100           DISPLAY "*** ABNORMAL END OF JOB- APTUPDT ***" UPON CONSOLE.   
045200           DIVIDE ZERO-VAL INTO ONE-VAL.                                  
