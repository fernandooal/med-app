000100       IDENTIFICATION DIVISION.                                           
000200      ******************************************************************  
000300       PROGRAM-ID.  DOCRPT.                                               
000400       AUTHOR. JON SAYLES.                                                
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000600       DATE-WRITTEN. 01/23/88.                                            
000700       DATE-COMPILED. 01/23/88.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900                                                                          
001000      ****************************************************************    
001100      ** ONE PARAMETER CARD NAMES THE DOCTOR (CRM) THIS RUN IS FOR.   *   
001200      ** TWO REPORTS COME OUT OF ONE PASS OVER THE ASCENDING          *   
001300      ** APPOINTMENT EXTRACT FROM APTSORT:                            *   
001400      **   1) FUTURE APPOINTMENTS -- PENDING ROWS FOR THIS DOCTOR,    *   
001500      **      ALREADY IN DATE/TIME ORDER BECAUSE APTSORT BUILT THEM   *   
001600      **      THAT WAY.  NO PAGE BREAK, NO CONTROL TOTAL.             *   
001700      **   2) ALL PATIENTS OF THIS DOCTOR -- EVERY DISTINCT PATIENT   *   
001800      **      CPF THAT EVER APPEARS AGAINST THIS DOCTOR, ONE CONTROL  *   
001900      **      BREAK (THE DEDUP), THEN RE-SORTED ALPHABETICALLY BY     *   
002000      **      NAME SINCE THE EXTRACT CAME IN DATE ORDER, NOT NAME     *   
002100      **      ORDER.                                                  *   
002200      ** DOCTOR AND PATIENT MASTERS ARE TABLE-LOADED THE SAME WAY     *   
002300      ** DOCTAB BUILT THEM -- NO ISAM SUPPORT FOR THIS JOB.           *   
002400      ****************************************************************    
002500      *  CHANGE LOG                                                       
002600      *  01/23/88  JRS  ORIGINAL LAYOUT (PATIENT CHARGES LISTING) CR-0020 
002700      *  03/02/99  TGD  Y2K REVIEW -- NO DATE FIELDS, N/A         Y2K-099 
002800      *  11/14/02  PLR  REWRITTEN FOR CLINIC FUTURE-APPOINTMENTS  CR-0249 
002900      *                 AND ALL-PATIENTS-OF-DOCTOR LISTINGS       CR-0249 
003000      *  09/08/07  JRS  DROPPED VSAM LOOKUPS, TABLE SUBSTITUTE FORCR-0312 
003100      *                 BOTH ROSTERS                              CR-0312 
003200      *  06/30/16  PLR  ALL-PATIENTS LIST NOW RE-SORTS BY NAME    CR-0357 
003300      *                 AFTER THE DEDUP PASS -- IT WAS PRINTING INCR-0357 
003400      *                 DATE-OF-FIRST-VISIT ORDER BY MISTAKE      CR-0357 
003500      ****************************************************************    
003600                                                                          
003700       ENVIRONMENT DIVISION.                                              
003800       CONFIGURATION SECTION.                                             
003900       SOURCE-COMPUTER. IBM-390.                                          
004000       OBJECT-COMPUTER. IBM-390.                                          
004100       SPECIAL-NAMES.                                                     
004200           C01 IS NEXT-PAGE.                                              
004300                                                                          
004400       INPUT-OUTPUT SECTION.                                              
004500       FILE-CONTROL.                                                      
004600           SELECT SYSOUT                                                  
004700           ASSIGN TO UT-S-SYSOUT                                          
004800             ORGANIZATION IS SEQUENTIAL.                                  
004900                                                                          
005000           SELECT PARMCARD-FILE                                           
005100           ASSIGN TO UT-S-PARMCARD                                        
005200             ACCESS MODE IS SEQUENTIAL                                    
005300             FILE STATUS IS OFCODE.                                       
005400                                                                          
005500           SELECT APTASC-FILE                                             
005600           ASSIGN TO UT-S-APTASC                                          
005700             ACCESS MODE IS SEQUENTIAL                                    
005800             FILE STATUS IS OFCODE.                                       
005900                                                                          
006000           SELECT DOCTOR-MASTER-FILE                                      
006100           ASSIGN TO UT-S-DOCMSTR                                         
006200             ACCESS MODE IS SEQUENTIAL                                    
006300             FILE STATUS IS OFCODE.                                       
006400                                                                          
006500           SELECT PATIENT-MASTER-FILE                                     
006600           ASSIGN TO UT-S-PATMSTR                                         
006700             ACCESS MODE IS SEQUENTIAL                                    
006800             FILE STATUS IS OFCODE.                                       
006900                                                                          
007000           SELECT DOCRPT-FILE                                             
007100           ASSIGN TO UT-S-DOCRPT                                          
007200             ACCESS MODE IS SEQUENTIAL                                    
007300             FILE STATUS IS OFCODE.                                       
007400                                                                          
007500       DATA DIVISION.                                                     
007600       FILE SECTION.                                                      
007700       FD  SYSOUT                                                         
007800           RECORDING MODE IS F                                            
007900           LABEL RECORDS ARE STANDARD                                     
008000           RECORD CONTAINS 130 CHARACTERS                                 
008100           BLOCK CONTAINS 0 RECORDS                                       
008200           DATA RECORD IS SYSOUT-REC.                                     
008300       01  SYSOUT-REC                      PIC X(130).                    
008400                                                                          
008500       FD  PARMCARD-FILE                                                  
008600           RECORDING MODE IS F                                            
008700           LABEL RECORDS ARE STANDARD                                     
008800           RECORD CONTAINS 80 CHARACTERS                                  
008900           BLOCK CONTAINS 0 RECORDS                                       
009000           DATA RECORD IS PARM-CARD-IN.                                   
009100       01  PARM-CARD-IN                     PIC X(80).                    
009200                                                                          
009300       FD  APTASC-FILE                                                    
009400           RECORDING MODE IS F                                            
009500           LABEL RECORDS ARE STANDARD                                     
009600           RECORD CONTAINS 35 CHARACTERS                                  
009700           BLOCK CONTAINS 0 RECORDS                                       
009800           DATA RECORD IS APT-EXT-REC-IN.                                 
009900       01  APT-EXT-REC-IN                   PIC X(35).                    
010000                                                                          
010100       FD  DOCTOR-MASTER-FILE                                             
010200           RECORDING MODE IS F                                            
010300           LABEL RECORDS ARE STANDARD                                     
010400           RECORD CONTAINS 71 CHARACTERS                                  
010500           BLOCK CONTAINS 0 RECORDS                                       
010600           DATA RECORD IS DOC-MSTR-REC-IN.                                
010700       01  DOC-MSTR-REC-IN                  PIC X(71).                    
010800                                                                          
010900       FD  PATIENT-MASTER-FILE                                            
011000           RECORDING MODE IS F                                            
011100           LABEL RECORDS ARE STANDARD                                     
011200           RECORD CONTAINS 72 CHARACTERS                                  
011300           BLOCK CONTAINS 0 RECORDS                                       
011400           DATA RECORD IS PAT-MSTR-REC-IN.                                
011500       01  PAT-MSTR-REC-IN                  PIC X(72).                    
011600                                                                          
011700       FD  DOCRPT-FILE                                                    
011800           RECORDING MODE IS F                                            
011900           LABEL RECORDS ARE STANDARD                                     
012000           RECORD CONTAINS 132 CHARACTERS                                 
012100           BLOCK CONTAINS 0 RECORDS                                       
012200           DATA RECORD IS RPT-REC.                                        
012300       01  RPT-REC                          PIC X(132).                   
012400                                                                          
012500       WORKING-STORAGE SECTION.                                           
012600                                                                          
012700       01  FILE-STATUS-CODES.                                             
012800           05  OFCODE                      PIC X(02).                     
012900                                                                          
013000      ** MASTER RECORD SHAPES AND THEIR SINGLE-ENTRY TABLE TEMPLATES.     
013100       COPY APTMSTR.                                                      
013200       COPY DOCMSTR.                                                      
013300       COPY PATMSTR.                                                      
013400                                                                          
013500       01  PARM-CARD-REC.                                                 
013600           05  PARM-DOC-CODE               PIC 9(10).                     
013700           05  FILLER                      PIC X(70).                     
013800                                                                          
013900      *** DOCTOR ROSTER TABLE, PREFIXED DTAB- SO IT DOESN'T COLLIDE       
014000      *** WITH DOCMSTR'S SINGLE-ENTRY WS-DOCTOR-TABLE-ENTRY -- SAME       
014100      *** LESSON AS DOCTAB.                                               
014200       01  WS-DOCTOR-TABLE.                                               
014300           05  WS-DOCTOR-TABLE-ROW OCCURS 2000 TIMES                      
014400                   INDEXED BY DOC-IDX.                                    
014500               10  DTAB-CODE                PIC 9(10).                    
014600               10  DTAB-NAME                PIC X(60).                    
014700                                                                          
014800       01  WS-PATIENT-TABLE.                                              
014900           05  WS-PATIENT-TABLE-ROW OCCURS 5000 TIMES                     
015000                   INDEXED BY PAT-IDX.                                    
015100               10  PTAB-CPF                 PIC 9(11).                    
015200               10  PTAB-NAME                PIC X(60).                    
015300                                                                          
015400      *** THE WHOLE ASCENDING EXTRACT, LOADED ONCE AND SCANNED TWICE --   
015500      *** ONCE FOR THE FUTURE-APPOINTMENTS LISTING, ONCE FOR THE          
015600      *** ALL-PATIENTS DEDUP.                                             
015700       01  WS-EXTRACT-TABLE.                                              
015800           05  WS-EXT-ROW OCCURS 4000 TIMES                               
015900                   INDEXED BY EXT-IDX.                                    
016000               10  REXT-DATE                PIC 9(08).                    
016100               10  REXT-TIME                PIC 9(04).                    
016200               10  REXT-PATIENT-CPF         PIC 9(11).                    
016300               10  REXT-DOCTOR-CODE         PIC 9(10).                    
016400               10  REXT-STATUS              PIC X(01).                    
016500                   88  REXT-PENDING         VALUE "P".                    
016600               10  FILLER                   PIC X(01).                    
016700                                                                          
016800      *** DISTINCT-CPF WORK TABLE FOR THE ALL-PATIENTS REPORT.            
016900       01  WS-DISTINCT-TABLE.                                             
017000           05  WS-DISTINCT-ROW OCCURS 5000 TIMES                          
017100                   INDEXED BY DIST-IDX.                                   
017200               10  DIST-CPF                 PIC 9(11).                    
017300               10  DIST-NAME                PIC X(60).                    
017400                                                                          
017500       01  WS-SWAP-DISTINCT-ROW.                                          
017600           05  SWAP-DIST-CPF                PIC 9(11).                    
017700           05  SWAP-DIST-NAME               PIC X(60).                    
017800                                                                          
017900      *** DATE/TIME FORMATTING WORK AREAS (dd/mm/yyyy, hh:mm).            
018000       01  WS-FMT-DATE-NUM                  PIC 9(08).                    
018100       01  WS-FMT-DATE-REDEF REDEFINES WS-FMT-DATE-NUM.                   
018200           05  WS-FMT-CCYY                  PIC 9(04).                    
018300           05  WS-FMT-MM                    PIC 9(02).                    
018400           05  WS-FMT-DD                    PIC 9(02).                    
018500                                                                          
018600       01  WS-FMT-TIME-NUM                  PIC 9(04).                    
018700       01  WS-FMT-TIME-REDEF REDEFINES WS-FMT-TIME-NUM.                   
018800           05  WS-FMT-HH                    PIC 9(02).                    
018900           05  WS-FMT-MI                    PIC 9(02).                    
019000                                                                          
019100       01  WS-FMT-DATE-OUT                  PIC X(10).                    
019200       01  WS-FMT-TIME-OUT                  PIC X(05).                    
019300                                                                          
019400      *** CPFMASK CALLING AREA.                                           
019500       01  WS-CPF-MASK-IN                    PIC 9(11).                   
019600       01  WS-CPF-MASK-OUT                  PIC X(14).                    
019700       01  WS-CPF-MASK-LTH                  PIC S9(04) COMP.              
019800                                                                          
019900       01  WS-HDR-REC.                                                    
020000           05  FILLER                      PIC X(01) VALUE SPACE.         
020100           05  FILLER                      PIC X(16) VALUE                
020200                   "DOCTOR REPORT - ".                                    
020300           05  HDR-DOC-NAME-O              PIC X(60).                     
020400           05  FILLER                      PIC X(55) VALUE SPACES.        
020500                                                                          
020600       01  WS-FUTURE-COLM-HDR.                                            
020700           05  FILLER     PIC X(2)  VALUE SPACES.                         
020800           05  FILLER     PIC X(4)  VALUE "NO.".                          
020900           05  FILLER     PIC X(4)  VALUE SPACES.                         
021000           05  FILLER     PIC X(10) VALUE "DATE".                         
021100           05  FILLER     PIC X(9)  VALUE "TIME".                         
021200           05  FILLER     PIC X(3)  VALUE SPACES.                         
021300           05  FILLER     PIC X(100) VALUE "PATIENT NAME".                
021400                                                                          
021500       01  WS-FUTURE-DETAIL-REC.                                          
021600           05  FILLER                      PIC X(02) VALUE SPACES.        
021700           05  FUT-ORD-O                   PIC ZZ9.                       
021800           05  FILLER                      PIC X(03) VALUE SPACES.        
021900           05  FUT-DATE-O                  PIC X(10).                     
022000           05  FILLER                      PIC X(01) VALUE SPACE.         
022100           05  FILLER                      PIC X(03) VALUE "AS ".         
022200           05  FUT-TIME-O                  PIC X(05).                     
022300           05  FILLER                      PIC X(03) VALUE SPACES.        
022400           05  FUT-PATIENT-NAME-O          PIC X(60).                     
022500           05  FILLER                      PIC X(42) VALUE SPACES.        
022600                                                                          
022700       01  WS-ALLPAT-COLM-HDR.                                            
022800           05  FILLER     PIC X(2)  VALUE SPACES.                         
022900           05  FILLER     PIC X(4)  VALUE "NO.".                          
023000           05  FILLER     PIC X(6)  VALUE SPACES.                         
023100           05  FILLER     PIC X(60) VALUE "PATIENT NAME".                 
023200           05  FILLER     PIC X(3)  VALUE SPACES.                         
023300           05  FILLER     PIC X(57) VALUE "CPF".                          
023400                                                                          
023500       01  WS-ALLPAT-DETAIL-REC.                                          
023600           05  FILLER                      PIC X(02) VALUE SPACES.        
023700           05  AP-ORD-O                    PIC ZZ9.                       
023800           05  FILLER                      PIC X(03) VALUE SPACES.        
023900           05  AP-NAME-O                   PIC X(60).                     
024000           05  FILLER                      PIC X(03) VALUE SPACES.        
024100           05  AP-CPF-O                    PIC X(14).                     
024200           05  FILLER                      PIC X(47) VALUE SPACES.        
024300                                                                          
024400       01  WS-BLANK-LINE.                                                 
024500           05  FILLER                      PIC X(132) VALUE SPACES.       
024600                                                                          
024700       01  COUNTERS-AND-ACCUMULATORS.                                     
024800           05  DOC-ROW-COUNT                PIC 9(07) COMP.               
024900           05  PAT-ROW-COUNT                PIC 9(07) COMP.               
025000           05  EXT-ROW-COUNT                PIC 9(07) COMP.               
025100           05  DIST-ROW-COUNT               PIC 9(07) COMP.               
025200           05  WS-MAX-DOC-ROWS              PIC 9(07) COMP VALUE 2000.    
025300           05  WS-MAX-PAT-ROWS              PIC 9(07) COMP VALUE 5000.    
025400           05  WS-MAX-EXT-ROWS              PIC 9(07) COMP VALUE 4000.    
025500           05  WS-MAX-DIST-ROWS             PIC 9(07) COMP VALUE 5000.    
025600           05  FUT-ORD                     PIC 9(05) COMP.                
025700           05  AP-ORD                      PIC 9(05) COMP.                
025800           05  OUTER-IDX                    PIC 9(07) COMP.               
025900           05  INNER-IDX                    PIC 9(07) COMP.               
026000           05  MIN-IDX                      PIC 9(07) COMP.               
026100                                                                          
026200       01  FLAGS-AND-SWITCHES.                                            
026300           05  MORE-DOC-SW                  PIC X(01) VALUE "Y".          
026400               88  NO-MORE-DOC-RECS         VALUE "N".                    
026500           05  MORE-PAT-SW                  PIC X(01) VALUE "Y".          
026600               88  NO-MORE-PAT-RECS         VALUE "N".                    
026700           05  MORE-EXT-SW                  PIC X(01) VALUE "Y".          
026800               88  NO-MORE-EXT-RECS         VALUE "N".                    
026900           05  DUP-FOUND-SW                 PIC X(01).                    
027000               88  DUP-WAS-FOUND            VALUE "Y".                    
027100               88  DUP-NOT-FOUND            VALUE "N".                    
027200                                                                          
027300       COPY ABENDREC.                                                     
027400                                                                          
027500       PROCEDURE DIVISION.                                                
027600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        
027700           PERFORM 100-FUTURE-APPOINTMENTS THRU 100-EXIT.                 
027800           PERFORM 300-ALL-PATIENTS THRU 300-EXIT.                        
027900           PERFORM 900-CLEANUP THRU 900-EXIT.                             
028000           MOVE ZERO TO RETURN-CODE.                                      
028100           GOBACK.                                                        
028200                                                                          
028300       000-HOUSEKEEPING.                                                  
028400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                          
028500           OPEN INPUT PARMCARD-FILE, APTASC-FILE, DOCTOR-MASTER-FILE,     
028600                      PATIENT-MASTER-FILE.                                
028700           OPEN OUTPUT DOCRPT-FILE, SYSOUT.                               
028800                                                                          
028900           INITIALIZE COUNTERS-AND-ACCUMULATORS.                          
029000                                                                          
029100           READ PARMCARD-FILE INTO PARM-CARD-REC                          
029200               AT END                                                     
029300               MOVE "** MISSING PARAMETER CARD" TO ABEND-REASON           
029400               GO TO 1000-ABEND-RTN                                       
029500           END-READ.                                                      
029600                                                                          
029700           PERFORM 010-LOAD-DOCTOR-TABLE THRU 010-EXIT                    
029800               UNTIL NO-MORE-DOC-RECS.                                    
029900           PERFORM 020-LOAD-PATIENT-TABLE THRU 020-EXIT                   
030000               UNTIL NO-MORE-PAT-RECS.                                    
030100           PERFORM 030-LOAD-EXTRACT-TABLE THRU 030-EXIT                   
030200               UNTIL NO-MORE-EXT-RECS.                                    
030300                                                                          
030400           MOVE "(DOCTOR NOT ON ROSTER)" TO HDR-DOC-NAME-O.               
030500           SET DOC-IDX TO 1.                                              
030600           SEARCH WS-DOCTOR-TABLE-ROW                                     
030700               AT END                                                     
030800                   MOVE "(DOCTOR NOT ON ROSTER)" TO HDR-DOC-NAME-O        
030900               WHEN DTAB-CODE(DOC-IDX) = PARM-DOC-CODE                    
031000                   MOVE DTAB-NAME(DOC-IDX) TO HDR-DOC-NAME-O.             
031100       000-EXIT.                                                          
031200           EXIT.                                                          
031300                                                                          
031400       010-LOAD-DOCTOR-TABLE.                                             
031500           READ DOCTOR-MASTER-FILE INTO DOCTOR-MASTER-REC                 
031600               AT END                                                     
031700               MOVE "N" TO MORE-DOC-SW                                    
031800               GO TO 010-EXIT                                             
031900           END-READ.                                                      
032000                                                                          
032100           IF DOC-ROW-COUNT NOT LESS THAN WS-MAX-DOC-ROWS                 
032200               MOVE "** DOCTOR TABLE OVERFLOW" TO ABEND-REASON            
032300               GO TO 1000-ABEND-RTN.                                      
032400                                                                          
032500           ADD 1 TO DOC-ROW-COUNT.                                        
032600           MOVE DOC-CODE TO DTAB-CODE(DOC-ROW-COUNT).                     
032700           MOVE DOC-NAME TO DTAB-NAME(DOC-ROW-COUNT).                     
032800       010-EXIT.                                                          
032900           EXIT.                                                          
033000                                                                          
033100       020-LOAD-PATIENT-TABLE.                                            
033200           READ PATIENT-MASTER-FILE INTO PATIENT-MASTER-REC               
033300               AT END                                                     
033400               MOVE "N" TO MORE-PAT-SW                                    
033500               GO TO 020-EXIT                                             
033600           END-READ.                                                      
033700                                                                          
033800           IF PAT-ROW-COUNT NOT LESS THAN WS-MAX-PAT-ROWS                 
033900               MOVE "** PATIENT TABLE OVERFLOW" TO ABEND-REASON           
034000               GO TO 1000-ABEND-RTN.                                      
034100                                                                          
034200           ADD 1 TO PAT-ROW-COUNT.                                        
034300           MOVE PAT-CPF TO PTAB-CPF(PAT-ROW-COUNT).                       
034400           MOVE PAT-NAME TO PTAB-NAME(PAT-ROW-COUNT).                     
034500       020-EXIT.                                                          
034600           EXIT.                                                          
034700                                                                          
034800       030-LOAD-EXTRACT-TABLE.                                            
034900           READ APTASC-FILE INTO APPOINTMENT-MASTER-REC                   
035000               AT END                                                     
035100               MOVE "N" TO MORE-EXT-SW                                    
035200               GO TO 030-EXIT                                             
035300           END-READ.                                                      
035400                                                                          
035500           IF EXT-ROW-COUNT NOT LESS THAN WS-MAX-EXT-ROWS                 
035600               MOVE "** EXTRACT TABLE OVERFLOW" TO ABEND-REASON           
035700               GO TO 1000-ABEND-RTN.                                      
035800                                                                          
035900           ADD 1 TO EXT-ROW-COUNT.                                        
036000           MOVE APT-DATE TO REXT-DATE(EXT-ROW-COUNT).                     
036100           MOVE APT-TIME TO REXT-TIME(EXT-ROW-COUNT).                     
036200           MOVE APT-PATIENT-CPF TO REXT-PATIENT-CPF(EXT-ROW-COUNT).       
036300           MOVE APT-DOCTOR-CODE TO REXT-DOCTOR-CODE(EXT-ROW-COUNT).       
036400           MOVE APT-STATUS TO REXT-STATUS(EXT-ROW-COUNT).                 
036500       030-EXIT.                                                          
036600           EXIT.                                                          
036700                                                                          
036800      ****************************************************************    
036900      ** REPORT 1 -- FUTURE (PENDING) APPOINTMENTS FOR THIS DOCTOR.  *    
037000      ** THE EXTRACT IS ALREADY IN ASCENDING DATE/TIME ORDER, SO NO  *    
037100      ** SORT IS NEEDED HERE -- JUST A FILTERED SCAN.                *    
037200      ****************************************************************    
037300       100-FUTURE-APPOINTMENTS.                                           
037400           MOVE "100-FUTURE-APPOINTMENTS" TO PARA-NAME.                   
037500           WRITE RPT-REC FROM WS-BLANK-LINE                               
037600               AFTER ADVANCING NEXT-PAGE.                                 
037700           WRITE RPT-REC FROM WS-HDR-REC                                  
037800               AFTER ADVANCING 1.                                         
037900           WRITE RPT-REC FROM WS-BLANK-LINE.                              
038000           WRITE RPT-REC FROM WS-FUTURE-COLM-HDR                          
038100               AFTER ADVANCING 1.                                         
038200           WRITE RPT-REC FROM WS-BLANK-LINE.                              
038300                                                                          
038400           IF EXT-ROW-COUNT > 0                                           
038500               PERFORM 150-PRINT-FUTURE-ROW THRU 150-EXIT                 
038600                   VARYING EXT-IDX FROM 1 BY 1                            
038700                   UNTIL EXT-IDX > EXT-ROW-COUNT.                         
038800       100-EXIT.                                                          
038900           EXIT.                                                          
039000                                                                          
039100       150-PRINT-FUTURE-ROW.                                              
039200           IF REXT-DOCTOR-CODE(EXT-IDX) = PARM-DOC-CODE AND               
039300              REXT-PENDING(EXT-IDX)                                       
039400               ADD 1 TO FUT-ORD                                           
039500               MOVE FUT-ORD TO FUT-ORD-O                                  
039600               PERFORM 160-FORMAT-DATE-TIME THRU 160-EXIT                 
039700               PERFORM 170-RESOLVE-PATIENT-NAME THRU 170-EXIT             
039800               WRITE RPT-REC FROM WS-FUTURE-DETAIL-REC                    
039900                   AFTER ADVANCING 1.                                     
040000       150-EXIT.                                                          
040100           EXIT.                                                          
040200                                                                          
040300       160-FORMAT-DATE-TIME.                                              
040400           MOVE REXT-DATE(EXT-IDX) TO WS-FMT-DATE-NUM.                    
040500           MOVE REXT-TIME(EXT-IDX) TO WS-FMT-TIME-NUM.                    
040600           MOVE WS-FMT-DD  TO WS-FMT-DATE-OUT(1:2).                       
040700           MOVE "/"        TO WS-FMT-DATE-OUT(3:1).                       
040800           MOVE WS-FMT-MM  TO WS-FMT-DATE-OUT(4:2).                       
040900           MOVE "/"        TO WS-FMT-DATE-OUT(6:1).                       
041000           MOVE WS-FMT-CCYY TO WS-FMT-DATE-OUT(7:4).                      
041100           MOVE WS-FMT-HH  TO WS-FMT-TIME-OUT(1:2).                       
041200           MOVE ":"        TO WS-FMT-TIME-OUT(3:1).                       
041300           MOVE WS-FMT-MI  TO WS-FMT-TIME-OUT(4:2).                       
041400           MOVE WS-FMT-DATE-OUT TO FUT-DATE-O.                            
041500           MOVE WS-FMT-TIME-OUT TO FUT-TIME-O.                            
041600       160-EXIT.                                                          
041700           EXIT.                                                          
041800                                                                          
041900       170-RESOLVE-PATIENT-NAME.                                          
042000           MOVE "(PATIENT NOT ON ROSTER)" TO FUT-PATIENT-NAME-O.          
042100           SET PAT-IDX TO 1.                                              
042200           SEARCH WS-PATIENT-TABLE-ROW                                    
042300               AT END                                                     
042400                   MOVE "(PATIENT NOT ON ROSTER)" TO FUT-PATIENT-NAME-O   
042500               WHEN PTAB-CPF(PAT-IDX) = REXT-PATIENT-CPF(EXT-IDX)         
042600                   MOVE PTAB-NAME(PAT-IDX) TO FUT-PATIENT-NAME-O.         
042700       170-EXIT.                                                          
042800           EXIT.                                                          
042900                                                                          
043000      ****************************************************************    
043100      ** REPORT 2 -- ALL PATIENTS OF THIS DOCTOR.  COLLECT DISTINCT  *    
043200      ** CPFS (THE ONE CONTROL BREAK), THEN RE-SORT THE SMALL TABLE  *    
043300      ** ALPHABETICALLY BY NAME BEFORE PRINTING.                     *    
043400      ****************************************************************    
043500       300-ALL-PATIENTS.                                                  
043600           MOVE "300-ALL-PATIENTS" TO PARA-NAME.                          
043700           IF EXT-ROW-COUNT > 0                                           
043800               PERFORM 320-COLLECT-DISTINCT THRU 320-EXIT                 
043900                   VARYING EXT-IDX FROM 1 BY 1                            
044000                   UNTIL EXT-IDX > EXT-ROW-COUNT.                         
044100                                                                          
044200           IF DIST-ROW-COUNT > 1                                          
044300               PERFORM 340-SORT-DISTINCT THRU 340-EXIT                    
044400                   VARYING OUTER-IDX FROM 1 BY 1                          
044500                   UNTIL OUTER-IDX >= DIST-ROW-COUNT.                     
044600                                                                          
044700           WRITE RPT-REC FROM WS-BLANK-LINE                               
044800               AFTER ADVANCING NEXT-PAGE.                                 
044900           WRITE RPT-REC FROM WS-HDR-REC                                  
045000               AFTER ADVANCING 1.                                         
045100           WRITE RPT-REC FROM WS-BLANK-LINE.                              
045200           WRITE RPT-REC FROM WS-ALLPAT-COLM-HDR                          
045300               AFTER ADVANCING 1.                                         
045400           WRITE RPT-REC FROM WS-BLANK-LINE.                              
045500                                                                          
045600           IF DIST-ROW-COUNT > 0                                          
045700               PERFORM 380-PRINT-ALLPAT-ROW THRU 380-EXIT                 
045800                   VARYING DIST-IDX FROM 1 BY 1                           
045900                   UNTIL DIST-IDX > DIST-ROW-COUNT.                       
046000       300-EXIT.                                                          
046100           EXIT.                                                          
046200                                                                          
046300       320-COLLECT-DISTINCT.                                              
046400           IF REXT-DOCTOR-CODE(EXT-IDX) = PARM-DOC-CODE                   
046500               MOVE "N" TO DUP-FOUND-SW                                   
046600               IF DIST-ROW-COUNT > 0                                      
046700                   SET DIST-IDX TO 1                                      
046800                   SEARCH WS-DISTINCT-ROW                                 
046900                       AT END                                             
047000                           MOVE "N" TO DUP-FOUND-SW                       
047100                       WHEN DIST-CPF(DIST-IDX) =                          
047200                            REXT-PATIENT-CPF(EXT-IDX)                     
047300                           MOVE "Y" TO DUP-FOUND-SW                       
047400                   END-SEARCH                                             
047500               END-IF                                                     
047600               IF DUP-NOT-FOUND                                           
047700                   IF DIST-ROW-COUNT NOT LESS THAN WS-MAX-DIST-ROWS       
047800                       MOVE "** DISTINCT-PATIENT TABLE OVERFLOW"          
047900                           TO ABEND-REASON                                
048000                       GO TO 1000-ABEND-RTN                               
048100                   END-IF                                                 
048200                   ADD 1 TO DIST-ROW-COUNT                                
048300                   MOVE REXT-PATIENT-CPF(EXT-IDX)                         
048400                       TO DIST-CPF(DIST-ROW-COUNT)                        
048500                   MOVE "(PATIENT NOT ON ROSTER)"                         
048600                       TO DIST-NAME(DIST-ROW-COUNT)                       
048700                   SET PAT-IDX TO 1                                       
048800                   SEARCH WS-PATIENT-TABLE-ROW                            
048900                       AT END                                             
049000                           MOVE "(PATIENT NOT ON ROSTER)"                 
049100                               TO DIST-NAME(DIST-ROW-COUNT)               
049200                       WHEN PTAB-CPF(PAT-IDX) =                           
049300                            REXT-PATIENT-CPF(EXT-IDX)                     
049400                           MOVE PTAB-NAME(PAT-IDX)                        
049500                               TO DIST-NAME(DIST-ROW-COUNT)               
049600                   END-SEARCH                                             
049700               END-IF.                                                    
049800       320-EXIT.                                                          
049900           EXIT.                                                          
050000                                                                          
050100       340-SORT-DISTINCT.                                                 
050200           MOVE OUTER-IDX TO MIN-IDX.                                     
050300           PERFORM 350-FIND-MIN-NAME THRU 350-EXIT                        
050400               VARYING INNER-IDX FROM OUTER-IDX BY 1                      
050500               UNTIL INNER-IDX > DIST-ROW-COUNT.                          
050600                                                                          
050700           IF MIN-IDX NOT = OUTER-IDX                                     
050800               MOVE DIST-CPF(MIN-IDX)    TO SWAP-DIST-CPF                 
050900               MOVE DIST-NAME(MIN-IDX)   TO SWAP-DIST-NAME                
051000               MOVE DIST-CPF(OUTER-IDX)  TO DIST-CPF(MIN-IDX)             
051100               MOVE DIST-NAME(OUTER-IDX) TO DIST-NAME(MIN-IDX)            
051200               MOVE SWAP-DIST-CPF        TO DIST-CPF(OUTER-IDX)           
051300               MOVE SWAP-DIST-NAME       TO DIST-NAME(OUTER-IDX).         
051400       340-EXIT.                                                          
051500           EXIT.                                                          
051600                                                                          
051700       350-FIND-MIN-NAME.                                                 
051800           IF DIST-NAME(INNER-IDX) < DIST-NAME(MIN-IDX)                   
051900               MOVE INNER-IDX TO MIN-IDX.                                 
052000       350-EXIT.                                                          
052100           EXIT.                                                          
052200                                                                          
052300       380-PRINT-ALLPAT-ROW.                                              
052400           ADD 1 TO AP-ORD.                                               
052500           MOVE AP-ORD TO AP-ORD-O.                                       
052600           MOVE DIST-NAME(DIST-IDX) TO AP-NAME-O.                         
052700           MOVE DIST-CPF(DIST-IDX) TO WS-CPF-MASK-IN.                     
052800           CALL "CPFMASK" USING WS-CPF-MASK-IN, WS-CPF-MASK-OUT,          
052900                                 WS-CPF-MASK-LTH.                         
053000           MOVE WS-CPF-MASK-OUT TO AP-CPF-O.                              
053100           WRITE RPT-REC FROM WS-ALLPAT-DETAIL-REC                        
053200               AFTER ADVANCING 1.                                         
053300       380-EXIT.                                                          
053400           EXIT.                                                          
053500                                                                          
053600       800-CLOSE-FILES.                                                   
053700           MOVE "800-CLOSE-FILES" TO PARA-NAME.                           
053800           CLOSE PARMCARD-FILE, APTASC-FILE, DOCTOR-MASTER-FILE,          
053900                 PATIENT-MASTER-FILE, DOCRPT-FILE, SYSOUT.                
054000       800-EXIT.                                                          
054100           EXIT.                                                          
054200                                                                          
054300       900-CLEANUP.                                                       
054400           MOVE "900-CLEANUP" TO PARA-NAME.                               
054500           PERFORM 800-CLOSE-FILES THRU 800-EXIT.                         
054600                                                                          
054700           DISPLAY "** FUTURE APPOINTMENTS LISTED **".                    
054800           DISPLAY FUT-ORD.                                               
054900           DISPLAY "** DISTINCT PATIENTS LISTED **".                      
055000           DISPLAY DIST-ROW-COUNT.                                        
055100           DISPLAY "******** NORMAL END OF JOB DOCRPT ********".          
055200       900-EXIT.                                                          
055300           EXIT.                                                          
055400                                                                          
055500       1000-ABEND-RTN.                                                    
055600           WRITE SYSOUT-REC FROM ABEND-REC.                               
055700           PERFORM 800-CLOSE-FILES THRU 800-EXIT.                         
055800           DISPLAY "*** ABNORMAL END OF JOB-DOCRPT ***" UPON CONSOLE.     
055900           DIVIDE ZERO-VAL INTO ONE-VAL.                                  
