000100       IDENTIFICATION DIVISION.                                           
000200      ******************************************************************  
000300       PROGRAM-ID.  DOCTAB.                                               
000400       AUTHOR. JON SAYLES.                                                
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.                            
000600       DATE-WRITTEN. 04/02/89.                                            
000700       DATE-COMPILED. 04/02/89.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900                                                                          
001000      ****************************************************************    
001100      ** BUILDS THE DOCTOR AND PATIENT MASTER FILES FROM THE RAW      *   
001200      ** ROSTER EXTRACTS.  EACH EXTRACT CARRIES ONE HEADER LINE       *   
001300      ** FOLLOWED BY NAME/CODE DETAIL LINES; THE FIRST LINE OF EACH   *   
001400      ** IS DISCARDED UNCONDITIONALLY.  EVERY CODE IS RUN THROUGH     *   
001500      ** CRMCHK (CRM MODE FOR DOCTORS, CPF MODE FOR PATIENTS) AND     *   
001600      ** CHECKED AGAINST THE ROSTER BUILT SO FAR FOR A DUPLICATE.     *   
001700      ** BLANK LINES AND REJECTS ARE LOGGED TO SYSOUT, NOT ABENDED --  *  
001800      ** ONLY A TABLE-OVERFLOW CONDITION STOPS THE JOB.  NO ISAM      *   
001900      ** SUPPORT ON THIS COMPILER FOR EITHER ROSTER, SO BOTH ARE      *   
002000      ** HELD IN OCCURS TABLES WHILE THE JOB RUNS (SEE DOCMSTR/       *   
002100      ** PATMSTR) -- DOWNSTREAM PROGRAMS RELOAD THE WRITTEN MASTER    *   
002200      ** FILES INTO THEIR OWN COPY OF THE SAME TABLE SHAPE.           *   
002300      ****************************************************************    
002400      *  CHANGE LOG                                                       
002500      *  04/02/89  JRS  ORIGINAL LAYOUT, DOCTOR ROSTER ONLY       CR-0083 
002600      *  03/02/99  TGD  Y2K REVIEW -- NO DATE FIELDS, N/A         Y2K-099 
002700      *  11/14/02  PLR  ADDED PATIENT ROSTER PASS AND DUPLICATE   CR-0247 
002800      *                 CODE CHECK ON BOTH ROSTERS                CR-0247 
002900      *  09/08/07  JRS  DROPPED VSAM LOOKUP, TABLE SUBSTITUTE NOW CR-0310 
003000      *                 COVERS BOTH ROSTERS -- SEE DOCMSTR/PATMSTRCR-0310 
003100      *  06/30/16  PLR  ADDED BLANK-LINE SKIP FOR TRAILING BLANKS CR-0356 
003200      *                 LEFT BY THE EXTRACT PROCESS AT END OF FILECR-0356 
003300      ****************************************************************    
003400                                                                          
003500       ENVIRONMENT DIVISION.                                              
003600       CONFIGURATION SECTION.                                             
003700       SOURCE-COMPUTER. IBM-390.                                          
003800       OBJECT-COMPUTER. IBM-390.                                          
003900       SPECIAL-NAMES.                                                     
004000           C01 IS TOP-OF-FORM.                                            
004100       INPUT-OUTPUT SECTION.                                              
004200       FILE-CONTROL.                                                      
004300           SELECT SYSOUT                                                  
004400           ASSIGN TO UT-S-SYSOUT                                          
004500             ORGANIZATION IS SEQUENTIAL.                                  
004600                                                                          
004700           SELECT DOCTOR-FILE                                             
004800           ASSIGN TO UT-S-DOCTOR                                          
004900             ACCESS MODE IS SEQUENTIAL                                    
005000             FILE STATUS IS OFCODE.                                       
005100                                                                          
005200           SELECT PATIENT-FILE                                            
005300           ASSIGN TO UT-S-PATIENT                                         
005400             ACCESS MODE IS SEQUENTIAL                                    
005500             FILE STATUS IS OFCODE.                                       
005600                                                                          
005700           SELECT DOCTOR-MASTER-FILE                                      
005800           ASSIGN TO UT-S-DOCMSTR                                         
005900             ACCESS MODE IS SEQUENTIAL                                    
006000             FILE STATUS IS OFCODE.                                       
006100                                                                          
006200           SELECT PATIENT-MASTER-FILE                                     
006300           ASSIGN TO UT-S-PATMSTR                                         
006400             ACCESS MODE IS SEQUENTIAL                                    
006500             FILE STATUS IS OFCODE.                                       
006600                                                                          
006700       DATA DIVISION.                                                     
006800       FILE SECTION.                                                      
006900       FD  SYSOUT                                                         
007000           RECORDING MODE IS F                                            
007100           LABEL RECORDS ARE STANDARD                                     
007200           RECORD CONTAINS 130 CHARACTERS                                 
007300           BLOCK CONTAINS 0 RECORDS                                       
007400           DATA RECORD IS SYSOUT-REC.                                     
007500       01  SYSOUT-REC                      PIC X(130).                    
007600                                                                          
007700      ****** RAW DOCTOR ROSTER EXTRACT -- ONE HEADER LINE THEN NAME/      
007800      ****** CRM DETAIL LINES.  CRM IS ZERO-FILLED TO 10 BYTES BY THE     
007900      ****** UPSTREAM EXTRACT, NOT BLANK-PADDED.                          
008000       FD  DOCTOR-FILE                                                    
008100           RECORDING MODE IS F                                            
008200           LABEL RECORDS ARE STANDARD                                     
008300           RECORD CONTAINS 74 CHARACTERS                                  
008400           BLOCK CONTAINS 0 RECORDS                                       
008500           DATA RECORD IS DOC-IMPORT-REC-IN.                              
008600       01  DOC-IMPORT-REC-IN                PIC X(74).                    
008700                                                                          
008800      ****** RAW PATIENT ROSTER EXTRACT -- SAME SHAPE AS DOCTOR-FILE      
008900      ****** EXCEPT THE CODE COLUMN IS AN 11-BYTE CPF.                    
009000       FD  PATIENT-FILE                                                   
009100           RECORDING MODE IS F                                            
009200           LABEL RECORDS ARE STANDARD                                     
009300           RECORD CONTAINS 74 CHARACTERS                                  
009400           BLOCK CONTAINS 0 RECORDS                                       
009500           DATA RECORD IS PAT-IMPORT-REC-IN.                              
009600       01  PAT-IMPORT-REC-IN                PIC X(74).                    
009700                                                                          
009800       FD  DOCTOR-MASTER-FILE                                             
009900           RECORDING MODE IS F                                            
010000           LABEL RECORDS ARE STANDARD                                     
010100           RECORD CONTAINS 71 CHARACTERS                                  
010200           BLOCK CONTAINS 0 RECORDS                                       
010300           DATA RECORD IS DOC-MSTR-REC-OUT.                               
010400       01  DOC-MSTR-REC-OUT                 PIC X(71).                    
010500                                                                          
010600       FD  PATIENT-MASTER-FILE                                            
010700           RECORDING MODE IS F                                            
010800           LABEL RECORDS ARE STANDARD                                     
010900           RECORD CONTAINS 72 CHARACTERS                                  
011000           BLOCK CONTAINS 0 RECORDS                                       
011100           DATA RECORD IS PAT-MSTR-REC-OUT.                               
011200       01  PAT-MSTR-REC-OUT                 PIC X(72).                    
011300                                                                          
011400       WORKING-STORAGE SECTION.                                           
011500                                                                          
011600       01  FILE-STATUS-CODES.                                             
011700           05  OFCODE                      PIC X(02).                     
011800               88  CODE-WRITE              VALUE SPACES.                  
011900                                                                          
012000      ** THE MASTER RECORDS, THEIR REDEFINES, AND THE SINGLE TABLE-       
012100      ** ENTRY TEMPLATES ALL LIVE IN DOCMSTR/PATMSTR.                     
012200       COPY DOCMSTR.                                                      
012300       COPY PATMSTR.                                                      
012400                                                                          
012500       01  WS-DOC-IMPORT-LINE.                                            
012600           05  WS-IMP-DOC-NAME             PIC X(60).                     
012700           05  WS-IMP-DOC-CODE-TXT         PIC X(14).                     
012800                                                                          
012900      *** BYTE-WISE VIEW USED ONLY TO DETECT AN ALL-BLANK IMPORT          
013000      *** LINE (TRAILING BLANK RECORDS AT END OF THE EXTRACT).            
013100       01  WS-DOC-IMPORT-BYTE-REDEF REDEFINES WS-DOC-IMPORT-LINE.         
013200           05  WS-DOC-IMPORT-BYTE OCCURS 74 TIMES PIC X(01).              
013300                                                                          
013400       01  WS-PAT-IMPORT-LINE.                                            
013500           05  WS-IMP-PAT-NAME             PIC X(60).                     
013600           05  WS-IMP-PAT-CPF-TXT          PIC X(14).                     
013700                                                                          
013800      *** SAME BLANK-LINE DETECTION VIEW, PATIENT SIDE.                   
013900       01  WS-PAT-IMPORT-BYTE-REDEF REDEFINES WS-PAT-IMPORT-LINE.         
014000           05  WS-PAT-IMPORT-BYTE OCCURS 74 TIMES PIC X(01).              
014100                                                                          
014200      *** IN-PROGRESS DOCTOR ROSTER.  FIELDS PREFIXED DTAB- SO THEY       
014300      *** DON'T COLLIDE WITH DOCMSTR'S OWN SINGLE-ENTRY DOCT- NAMES.      
014400       01  WS-DOCTOR-TABLE.                                               
014500           05  WS-DOCTOR-TABLE-ROW OCCURS 2000 TIMES                      
014600                                 INDEXED BY DOC-IDX, DOC-SRCH-IDX.        
014700               10  DTAB-CODE                PIC 9(10).                    
014800               10  DTAB-NAME                PIC X(60).                    
014900                                                                          
015000      *** IN-PROGRESS PATIENT ROSTER.  FIELDS PREFIXED PTAB- SO THEY      
015100      *** DON'T COLLIDE WITH PATMSTR'S OWN SINGLE-ENTRY PATT- NAMES.      
015200       01  WS-PATIENT-TABLE.                                              
015300           05  WS-PATIENT-TABLE-ROW OCCURS 5000 TIMES                     
015400                                 INDEXED BY PAT-IDX, PAT-SRCH-IDX.        
015500               10  PTAB-CPF                 PIC 9(11).                    
015600               10  PTAB-NAME                PIC X(60).                    
015700                                                                          
015800       01  WS-CRMCHK-AREA.                                                
015900           05  WS-CRMCHK-MODE              PIC X(01).                     
016000           05  WS-CRMCHK-INPUT             PIC X(14).                     
016100           05  WS-CRMCHK-RESULT-SW         PIC X(01).                     
016200               88  WS-CRMCHK-VALID         VALUE "Y".                     
016300               88  WS-CRMCHK-INVALID       VALUE "N".                     
016400       01  WS-CRMCHK-RETURN-CD             PIC 9(04) COMP.                
016500                                                                          
016600       01  DOC-CODE-CAND                   PIC 9(10).                     
016700       01  PAT-CPF-CAND                    PIC 9(11).                     
016800                                                                          
016900       01  COUNTERS-AND-ACCUMULATORS.                                     
017000           05  DOC-RECORDS-READ            PIC 9(07) COMP.                
017100           05  DOC-RECORDS-WRITTEN         PIC 9(07) COMP.                
017200           05  DOC-RECORDS-REJECTED        PIC 9(07) COMP.                
017300           05  DOC-ROW-COUNT               PIC 9(07) COMP.                
017400           05  WS-MAX-DOC-ROWS             PIC 9(07) COMP VALUE 2000.     
017500           05  PAT-RECORDS-READ            PIC 9(07) COMP.                
017600           05  PAT-RECORDS-WRITTEN         PIC 9(07) COMP.                
017700           05  PAT-RECORDS-REJECTED        PIC 9(07) COMP.                
017800           05  PAT-ROW-COUNT               PIC 9(07) COMP.                
017900           05  WS-MAX-PAT-ROWS             PIC 9(07) COMP VALUE 5000.     
018000           05  WS-BLANK-IDX                PIC 9(02) COMP.                
018100                                                                          
018200       01  FLAGS-AND-SWITCHES.                                            
018300           05  MORE-DOC-SW                 PIC X(01) VALUE "Y".           
018400               88  NO-MORE-DOC-RECS        VALUE "N".                     
018500           05  MORE-PAT-SW                 PIC X(01) VALUE "Y".           
018600               88  NO-MORE-PAT-RECS        VALUE "N".                     
018700           05  LINE-BLANK-SW               PIC X(01).                     
018800               88  LINE-IS-BLANK           VALUE "Y".                     
018900               88  LINE-NOT-BLANK          VALUE "N".                     
019000           05  DUP-FOUND-SW                PIC X(01).                     
019100               88  DUP-WAS-FOUND           VALUE "Y".                     
019200               88  DUP-NOT-FOUND           VALUE "N".                     
019300                                                                          
019400       COPY ABENDREC.                                                     
019500                                                                          
019600       PROCEDURE DIVISION.                                                
019700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        
019800           PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-DOC-RECS.     
019900           PERFORM 400-MAINLINE-PAT THRU 400-EXIT                         
020000               UNTIL NO-MORE-PAT-RECS.                                    
020100           PERFORM 900-CLEANUP THRU 900-EXIT.                             
020200           MOVE ZERO TO RETURN-CODE.                                      
020300           GOBACK.                                                        
020400                                                                          
020500       000-HOUSEKEEPING.                                                  
020600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                          
020700           OPEN INPUT DOCTOR-FILE, PATIENT-FILE.                          
020800           OPEN OUTPUT DOCTOR-MASTER-FILE, PATIENT-MASTER-FILE, SYSOUT.   
020900                                                                          
021000           INITIALIZE COUNTERS-AND-ACCUMULATORS.                          
021100           SET DOC-IDX TO 1.                                              
021200           SET PAT-IDX TO 1.                                              
021300                                                                          
021400      **  DISCARD THE HEADER LINE, THEN PRIME THE FIRST DETAIL READ.      
021500           READ DOCTOR-FILE INTO WS-DOC-IMPORT-LINE                       
021600               AT END                                                     
021700               MOVE "N" TO MORE-DOC-SW                                    
021800               GO TO 010-SKIP-PAT-HEADER                                  
021900           END-READ.                                                      
022000           READ DOCTOR-FILE INTO WS-DOC-IMPORT-LINE                       
022100               AT END                                                     
022200               MOVE "N" TO MORE-DOC-SW                                    
022300           END-READ.                                                      
022400                                                                          
022500       010-SKIP-PAT-HEADER.                                               
022600           READ PATIENT-FILE INTO WS-PAT-IMPORT-LINE                      
022700               AT END                                                     
022800               MOVE "N" TO MORE-PAT-SW                                    
022900               GO TO 000-EXIT                                             
023000           END-READ.                                                      
023100           READ PATIENT-FILE INTO WS-PAT-IMPORT-LINE                      
023200               AT END                                                     
023300               MOVE "N" TO MORE-PAT-SW                                    
023400           END-READ.                                                      
023500       000-EXIT.                                                          
023600           EXIT.                                                          
023700                                                                          
023800       100-MAINLINE.                                                      
023900           MOVE "100-MAINLINE" TO PARA-NAME.                              
024000           ADD 1 TO DOC-RECORDS-READ.                                     
024100           PERFORM 150-CHECK-BLANK-DOC THRU 150-EXIT                      
024200               VARYING WS-BLANK-IDX FROM 1 BY 1 UNTIL WS-BLANK-IDX > 74   
024300                  OR LINE-NOT-BLANK.                                      
024400           IF LINE-NOT-BLANK                                              
024500               PERFORM 200-VALIDATE-DOCTOR THRU 200-EXIT.                 
024600                                                                          
024700           READ DOCTOR-FILE INTO WS-DOC-IMPORT-LINE                       
024800               AT END                                                     
024900               MOVE "N" TO MORE-DOC-SW                                    
025000           END-READ.                                                      
025100       100-EXIT.                                                          
025200           EXIT.                                                          
025300                                                                          
025400       150-CHECK-BLANK-DOC.                                               
025500           IF WS-BLANK-IDX = 1                                            
025600               MOVE "Y" TO LINE-BLANK-SW.                                 
025700           IF WS-DOC-IMPORT-BYTE(WS-BLANK-IDX) NOT = SPACE                
025800               MOVE "N" TO LINE-BLANK-SW.                                 
025900       150-EXIT.                                                          
026000           EXIT.                                                          
026100                                                                          
026200       200-VALIDATE-DOCTOR.                                               
026300           MOVE "200-VALIDATE-DOCTOR" TO PARA-NAME.                       
026400           MOVE "C" TO WS-CRMCHK-MODE.                                    
026500           MOVE WS-IMP-DOC-CODE-TXT TO WS-CRMCHK-INPUT.                   
026600           CALL "CRMCHK" USING WS-CRMCHK-AREA, WS-CRMCHK-RETURN-CD.       
026700                                                                          
026800           IF WS-CRMCHK-INVALID                                           
026900               MOVE "** REJECTED - CRM NOT ALL NUMERIC: " TO SYSOUT-REC   
027000               MOVE WS-IMP-DOC-NAME TO SYSOUT-REC(37:60)                  
027100               WRITE SYSOUT-REC                                           
027200               ADD 1 TO DOC-RECORDS-REJECTED                              
027300               GO TO 200-EXIT.                                            
027400                                                                          
027500           MOVE WS-IMP-DOC-CODE-TXT(1:10) TO DOC-CODE-CAND.               
027600           MOVE "N" TO DUP-FOUND-SW.                                      
027700           PERFORM 250-CHECK-DUP-DOCTOR THRU 250-EXIT.                    
027800                                                                          
027900           IF DUP-WAS-FOUND                                               
028000               MOVE "** REJECTED - DUPLICATE CRM ON ROSTER: " TO          
028100                                                            SYSOUT-REC    
028200               MOVE WS-IMP-DOC-NAME TO SYSOUT-REC(41:60)                  
028300               WRITE SYSOUT-REC                                           
028400               ADD 1 TO DOC-RECORDS-REJECTED                              
028500               GO TO 200-EXIT.                                            
028600                                                                          
028700           IF DOC-ROW-COUNT NOT LESS THAN WS-MAX-DOC-ROWS                 
028800               MOVE "** DOCTOR TABLE OVERFLOW" TO ABEND-REASON            
028900               GO TO 1000-ABEND-RTN.                                      
029000                                                                          
029100           ADD 1 TO DOC-ROW-COUNT.                                        
029200           SET DOC-IDX TO DOC-ROW-COUNT.                                  
029300           MOVE DOC-CODE-CAND TO DTAB-CODE(DOC-IDX).                      
029400           MOVE WS-IMP-DOC-NAME TO DTAB-NAME(DOC-IDX).                    
029500                                                                          
029600           MOVE WS-IMP-DOC-NAME TO DOC-NAME.                              
029700           MOVE DOC-CODE-CAND TO DOC-CODE.                                
029800           WRITE DOC-MSTR-REC-OUT FROM DOCTOR-MASTER-REC.                 
029900           ADD 1 TO DOC-RECORDS-WRITTEN.                                  
030000       200-EXIT.                                                          
030100           EXIT.                                                          
030200                                                                          
030300       250-CHECK-DUP-DOCTOR.                                              
030400           MOVE "250-CHECK-DUP-DOCTOR" TO PARA-NAME.                      
030500           IF DOC-ROW-COUNT = 0                                           
030600               MOVE "N" TO DUP-FOUND-SW                                   
030700               GO TO 250-EXIT.                                            
030800                                                                          
030900           SET DOC-SRCH-IDX TO 1.                                         
031000           SEARCH WS-DOCTOR-TABLE-ROW                                     
031100               AT END                                                     
031200                   MOVE "N" TO DUP-FOUND-SW                               
031300               WHEN DTAB-CODE(DOC-SRCH-IDX) = DOC-CODE-CAND               
031400                   MOVE "Y" TO DUP-FOUND-SW                               
031500           END-SEARCH.                                                    
031600       250-EXIT.                                                          
031700           EXIT.                                                          
031800                                                                          
031900       400-MAINLINE-PAT.                                                  
032000           MOVE "400-MAINLINE-PAT" TO PARA-NAME.                          
032100           ADD 1 TO PAT-RECORDS-READ.                                     
032200           PERFORM 450-CHECK-BLANK-PAT THRU 450-EXIT                      
032300               VARYING WS-BLANK-IDX FROM 1 BY 1 UNTIL WS-BLANK-IDX > 74   
032400                  OR LINE-NOT-BLANK.                                      
032500           IF LINE-NOT-BLANK                                              
032600               PERFORM 500-VALIDATE-PATIENT THRU 500-EXIT.                
032700                                                                          
032800           READ PATIENT-FILE INTO WS-PAT-IMPORT-LINE                      
032900               AT END                                                     
033000               MOVE "N" TO MORE-PAT-SW                                    
033100           END-READ.                                                      
033200       400-EXIT.                                                          
033300           EXIT.                                                          
033400                                                                          
033500       450-CHECK-BLANK-PAT.                                               
033600           IF WS-BLANK-IDX = 1                                            
033700               MOVE "Y" TO LINE-BLANK-SW.                                 
033800           IF WS-PAT-IMPORT-BYTE(WS-BLANK-IDX) NOT = SPACE                
033900               MOVE "N" TO LINE-BLANK-SW.                                 
034000       450-EXIT.                                                          
034100           EXIT.                                                          
034200                                                                          
034300       500-VALIDATE-PATIENT.                                              
034400           MOVE "500-VALIDATE-PATIENT" TO PARA-NAME.                      
034500           MOVE "P" TO WS-CRMCHK-MODE.                                    
034600           MOVE WS-IMP-PAT-CPF-TXT TO WS-CRMCHK-INPUT.                    
034700           CALL "CRMCHK" USING WS-CRMCHK-AREA, WS-CRMCHK-RETURN-CD.       
034800                                                                          
034900           IF WS-CRMCHK-INVALID                                           
035000               MOVE "** REJECTED - CPF NOT ALL NUMERIC: " TO SYSOUT-REC   
035100               MOVE WS-IMP-PAT-NAME TO SYSOUT-REC(37:60)                  
035200               WRITE SYSOUT-REC                                           
035300               ADD 1 TO PAT-RECORDS-REJECTED                              
035400               GO TO 500-EXIT.                                            
035500                                                                          
035600           MOVE WS-IMP-PAT-CPF-TXT(1:11) TO PAT-CPF-CAND.                 
035700           MOVE "N" TO DUP-FOUND-SW.                                      
035800           PERFORM 550-CHECK-DUP-PATIENT THRU 550-EXIT.                   
035900                                                                          
036000           IF DUP-WAS-FOUND                                               
036100               MOVE "** REJECTED - DUPLICATE CPF ON ROSTER: " TO          
036200                                                            SYSOUT-REC    
036300               MOVE WS-IMP-PAT-NAME TO SYSOUT-REC(41:60)                  
036400               WRITE SYSOUT-REC                                           
036500               ADD 1 TO PAT-RECORDS-REJECTED                              
036600               GO TO 500-EXIT.                                            
036700                                                                          
036800           IF PAT-ROW-COUNT NOT LESS THAN WS-MAX-PAT-ROWS                 
036900               MOVE "** PATIENT TABLE OVERFLOW" TO ABEND-REASON           
037000               GO TO 1000-ABEND-RTN.                                      
037100                                                                          
037200           ADD 1 TO PAT-ROW-COUNT.                                        
037300           SET PAT-IDX TO PAT-ROW-COUNT.                                  
037400           MOVE PAT-CPF-CAND TO PTAB-CPF(PAT-IDX).                        
037500           MOVE WS-IMP-PAT-NAME TO PTAB-NAME(PAT-IDX).                    
037600                                                                          
037700           MOVE WS-IMP-PAT-NAME TO PAT-NAME.                              
037800           MOVE PAT-CPF-CAND TO PAT-CPF.                                  
037900           WRITE PAT-MSTR-REC-OUT FROM PATIENT-MASTER-REC.                
038000           ADD 1 TO PAT-RECORDS-WRITTEN.                                  
038100       500-EXIT.                                                          
038200           EXIT.                                                          
038300                                                                          
038400       550-CHECK-DUP-PATIENT.                                             
038500           MOVE "550-CHECK-DUP-PATIENT" TO PARA-NAME.                     
038600           IF PAT-ROW-COUNT = 0                                           
038700               MOVE "N" TO DUP-FOUND-SW                                   
038800               GO TO 550-EXIT.                                            
038900                                                                          
039000           SET PAT-SRCH-IDX TO 1.                                         
039100           SEARCH WS-PATIENT-TABLE-ROW                                    
039200               AT END                                                     
039300                   MOVE "N" TO DUP-FOUND-SW                               
039400               WHEN PTAB-CPF(PAT-SRCH-IDX) = PAT-CPF-CAND                 
039500                   MOVE "Y" TO DUP-FOUND-SW                               
039600           END-SEARCH.                                                    
039700       550-EXIT.                                                          
039800           EXIT.                                                          
039900                                                                          
040000       700-CLOSE-FILES.                                                   
040100           MOVE "700-CLOSE-FILES" TO PARA-NAME.                           
040200           CLOSE DOCTOR-FILE, PATIENT-FILE, DOCTOR-MASTER-FILE,           
040300                 PATIENT-MASTER-FILE, SYSOUT.                             
040400       700-EXIT.                                                          
040500           EXIT.                                                          
040600                                                                          
040700       900-CLEANUP.                                                       
040800           MOVE "900-CLEANUP" TO PARA-NAME.                               
040900           PERFORM 700-CLOSE-FILES THRU 700-EXIT.                         
041000                                                                          
041100           DISPLAY "** DOCTOR RECORDS READ **".                           
041200           DISPLAY DOC-RECORDS-READ.                                      
041300           DISPLAY "** DOCTOR RECORDS WRITTEN **".                        
041400           DISPLAY DOC-RECORDS-WRITTEN.                                   
041500           DISPLAY "** DOCTOR RECORDS REJECTED **".                       
041600           DISPLAY DOC-RECORDS-REJECTED.                                  
041700           DISPLAY "** PATIENT RECORDS READ **".                          
041800           DISPLAY PAT-RECORDS-READ.                                      
041900           DISPLAY "** PATIENT RECORDS WRITTEN **".                       
042000           DISPLAY PAT-RECORDS-WRITTEN.                                   
042100           DISPLAY "** PATIENT RECORDS REJECTED **".                      
042200           DISPLAY PAT-RECORDS-REJECTED.                                  
042300           DISPLAY "******** NORMAL END OF JOB DOCTAB ********".          
042400       900-EXIT.                                                          
042500           EXIT.                                                          
042600                                                                          
042700       1000-ABEND-RTN.                                                    
042800           WRITE SYSOUT-REC FROM ABEND-REC.                               
042900           PERFORM 700-CLOSE-FILES THRU 700-EXIT.                         
043000           DISPLAY "*** ABNORMAL END OF JOB-DOCTAB ***" UPON CONSOLE.     
043100           DIVIDE ZERO-VAL INTO ONE-VAL.                                  
