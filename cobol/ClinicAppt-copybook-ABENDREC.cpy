000100      ******************************************************************  
000200      * ABENDREC  --  STANDARD SHOP ABEND/DIAGNOSTIC RECORD           *   
000300      * CLINIC APPOINTMENT SYSTEM                                     *   
000400      *                                                                *  
000500      * WRITTEN TO SYSOUT WHEN A PROGRAM HITS A CONDITION IT CANNOT   *   
000600      * RECOVER FROM.  PARA-NAME TELLS THE OPERATOR WHERE IN THE RUN  *   
000700      * THE JOB WAS; ABEND-REASON IS THE FREE-TEXT CAUSE; ACTUAL-VAL  *   
000800      * AND EXPECTED-VAL HOLD WHATEVER TWO VALUES DIDN'T MATCH (A     *   
000900      * STATUS CODE, A RECORD COUNT, A KEY).  THE DIVIDE-BY-ZERO AT   *   
001000      * THE BOTTOM OF 1000-ABEND-RTN FORCES A VISIBLE S0C7 SO THE JOB *   
001100      * SHOWS A NON-ZERO CONDITION CODE IN THE JOB LOG -- SEE EVERY   *   
001200      * PROGRAM'S 1000-ABEND-RTN FOR THE DIVIDE ITSELF.               *   
001300      ******************************************************************  
001400      *  CHANGE LOG                                                       
001500      *  01/04/89  JRS  ORIGINAL LAYOUT                           CR-0002 
001600      *  03/02/99  TGD  Y2K REVIEW -- NO DATE FIELDS, N/A         Y2K-099 
001700      *  07/16/04  PLR  WIDENED ABEND-REASON FROM X(40) TO X(60)  CR-0258 
001800      *  02/11/09  JRS  ADDED ABEND-JOBSTEP FOR MULTI-STEP JOBS   CR-0078 
001900      ******************************************************************  
002000       01  ABEND-REC.                                                     
002100           05  PARA-NAME                   PIC X(32).                     
002200           05  ABEND-JOBSTEP               PIC X(08).                     
002300           05  ABEND-REASON                PIC X(60).                     
002400           05  ACTUAL-VAL                  PIC X(15).                     
002500           05  EXPECTED-VAL                PIC X(15).                     
002600                                                                          
002700      *** NUMERIC OVERLAY OF THE TWO COMPARE FIELDS, USED WHEN THE        
002800      *** MISMATCHED VALUES ARE COUNTS RATHER THAN KEYS OR CODES.         
002900       01  ABEND-NUMERIC-REDEF REDEFINES ABEND-REC.                       
003000           05  FILLER                      PIC X(100).                    
003100           05  ABEND-ACTUAL-CNT            PIC 9(15).                     
003200           05  ABEND-EXPECTED-CNT          PIC 9(15).                     
003300                                                                          
003400      *** THIS SHOP'S DIVIDE-BY-ZERO ABEND TRICK -- SEE 1000-ABEND-RTN    
003500      *** IN EVERY PROGRAM.  ZERO-VAL STAYS ZERO FOR THE LIFE OF THE      
003600      *** RUN SO THE DIVIDE ALWAYS FAILS ON PURPOSE.                      
003700       77  ZERO-VAL                        PIC S9(01) COMP VALUE ZERO.    
003800       77  ONE-VAL                         PIC S9(01) COMP VALUE 1.       
