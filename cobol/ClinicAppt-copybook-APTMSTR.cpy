000100      ******************************************************************  
000200      * APTMSTR  --  APPOINTMENT MASTER RECORD / TABLE ENTRY          *   
000300      * CLINIC APPOINTMENT SYSTEM                                     *   
000400      *                                                                *  
000500      * ONE ENTRY PER SCHEDULED/COMPLETED/CANCELLED APPOINTMENT.      *   
000600      * THE MASTER HAS NO NATURAL SINGLE KEY -- UNIQUENESS IS THE     *   
000700      * 4-TUPLE (DATE, TIME, PATIENT CPF, DOCTOR CRM).  THE WHOLE     *   
000800      * FILE IS SCANNED FOR LOOKUP, CONFLICT-CHECK, AND REWRITE; NO   *   
000900      * ORGANIZATION IS INDEXED ON THIS FILE FOR THE SAME REASON THE  *   
001000      * DOCTOR/PATIENT ROSTERS ARE TABLE-SEARCHED INSTEAD OF KEYED.   *   
001100      ******************************************************************  
001200      *  CHANGE LOG                                                       
001300      *  02/11/09  JRS  ORIGINAL LAYOUT                           CR-0077 
001400      *  03/02/99  TGD  Y2K REVIEW -- CCYYMMDD ALREADY 4-DIGIT YR Y2K-099 
001500      *  08/19/10  JRS  ADDED APT-STATUS 88-LEVELS FOR P/C/X CODE CR-0144 
001600      *  05/03/13  PLR  ADDED DATE/TIME/KEY REDEFINES FOR APTSORT CR-0266 
001700      ******************************************************************  
001800       01  APPOINTMENT-MASTER-REC.                                        
001900           05  APT-DATE                    PIC 9(08).                     
002000           05  APT-TIME                    PIC 9(04).                     
002100           05  APT-PATIENT-CPF             PIC 9(11).                     
002200           05  APT-DOCTOR-CODE             PIC 9(10).                     
002300           05  APT-STATUS                  PIC X(01).                     
002400               88  APT-PENDING             VALUE "P".                     
002500               88  APT-COMPLETED           VALUE "C".                     
002600               88  APT-CANCELLED           VALUE "X".                     
002700               88  APT-VALID-STATUS        VALUES ARE "P", "C", "X".      
002800           05  FILLER                      PIC X(01).                     
002900                                                                          
003000      *** DATE/TIME BROKEN OUT FOR DD/MM/YYYY AND HH:MM DISPLAY           
003100      *** FORMATTING (DOCRPT/APTHIST) WITHOUT RE-EDITING THE DIGITS.      
003200       01  APT-DATE-TIME-REDEF REDEFINES APPOINTMENT-MASTER-REC.          
003300           05  APT-DATE-PARTS.                                            
003400               10  APT-DATE-CCYY           PIC 9(04).                     
003500               10  APT-DATE-MM             PIC 9(02).                     
003600               10  APT-DATE-DD             PIC 9(02).                     
003700           05  APT-TIME-PARTS.                                            
003800               10  APT-TIME-HH             PIC 9(02).                     
003900               10  APT-TIME-MM             PIC 9(02).                     
004000           05  FILLER                      PIC X(23).                     
004100                                                                          
004200      *** THE 4-TUPLE UNIQUENESS KEY, GROUPED FOR A SINGLE-FIELD          
004300      *** COMPARE IN THE DOUBLE-BOOKING CONFLICT CHECK (APTUPDT).         
004400       01  APT-KEY-REDEF REDEFINES APPOINTMENT-MASTER-REC.                
004500           05  APT-KEY.                                                   
004600               10  APT-KEY-DATE            PIC 9(08).                     
004700               10  APT-KEY-TIME            PIC 9(04).                     
004800               10  APT-KEY-PATIENT-CPF     PIC 9(11).                     
004900               10  APT-KEY-DOCTOR-CODE     PIC 9(10).                     
005000           05  FILLER                      PIC X(02).                     
005100                                                                          
005200      *** ONE ROW OF THE WS-APPOINTMENT-TABLE BUILT BY APTSORT WHEN IT    
005300      *** READS THE MASTER FOR FILTERING/SORTING; CARRIES THE             
005400      *** RESOLVED STATUS (RULE 1) SO DOWNSTREAM REPORTS NEVER HAVE       
005500      *** TO RE-DERIVE IT.                                                
005600       01  WS-APPOINTMENT-TABLE-ENTRY.                                    
005700           05  APTT-DATE                   PIC 9(08).                     
005800           05  APTT-TIME                   PIC 9(04).                     
005900           05  APTT-PATIENT-CPF            PIC 9(11).                     
006000           05  APTT-DOCTOR-CODE            PIC 9(10).                     
006100           05  APTT-STATUS                 PIC X(01).                     
006200               88  APTT-PENDING            VALUE "P".                     
006300               88  APTT-COMPLETED          VALUE "C".                     
006400               88  APTT-CANCELLED          VALUE "X".                     
006500           05  FILLER                      PIC X(01).                     
006600                                                                          
006700      *** MAP OF THE CSV/IMPORT ENUM NAMES TO THE ONE-CHARACTER CODE      
006800      *** STORED ON THE MASTER (RULE 8 STATUS-TOKEN FALLBACK).            
006900       01  WS-STATUS-NAME-TABLE.                                          
007000           05  WS-STATUS-NAME-ENTRY OCCURS 3 TIMES                        
007100                                     INDEXED BY STAT-IDX.                 
007200               10  WS-STATUS-NAME          PIC X(09).                     
007300               10  WS-STATUS-CODE          PIC X(01).                     
