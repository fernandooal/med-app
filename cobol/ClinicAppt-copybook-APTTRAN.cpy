000100      ******************************************************************  
000200      * APTTRAN  --  APPOINTMENT TRANSACTION RECORD                   *   
000300      * CLINIC APPOINTMENT SYSTEM                                     *   
000400      *                                                                *  
000500      * ONE ENTRY PER INCOMING SCHEDULE/RESCHEDULE/CANCEL REQUEST.    *   
000600      * APTEDIT VALIDATES THE RAW IMPORT LINE INTO THIS SHAPE;        *   
000700      * APTUPDT CONSUMES IT AGAINST THE APPOINTMENT MASTER.  THE      *   
000800      * OLD-DATE/OLD-TIME PAIR IS ONLY MEANINGFUL ON R AND X ACTIONS  *   
000900      * -- IT IS THE MATCH KEY BACK TO THE EXISTING MASTER ROW.       *   
001000      ******************************************************************  
001100      *  CHANGE LOG                                                       
001200      *  02/11/09  JRS  ORIGINAL LAYOUT                           CR-0077 
001300      *  03/02/99  TGD  Y2K REVIEW -- CCYYMMDD ALREADY 4-DIGIT YR Y2K-099 
001400      *  08/19/10  JRS  ADDED TRAN-ACTION 88-LEVELS FOR S/R/X     CR-0144 
001500      *  05/03/13  PLR  ADDED OLD/NEW SPLIT REDEFINES FOR APTEDIT CR-0267 
001600      *  06/30/16  PLR  ADDED WS-STATUS-TOKEN-WORK FOR CSV IMPORT CR-0351 
001700      ******************************************************************  
001800       01  APPOINTMENT-TRAN-REC.                                          
001900           05  TRAN-ACTION                 PIC X(01).                     
002000               88  TRAN-SCHEDULE           VALUE "S".                     
002100               88  TRAN-RESCHEDULE         VALUE "R".                     
002200               88  TRAN-CANCEL             VALUE "X".                     
002300               88  TRAN-VALID-ACTION       VALUES ARE "S", "R", "X".      
002400           05  TRAN-OLD-DATE               PIC 9(08).                     
002500           05  TRAN-OLD-TIME               PIC 9(04).                     
002600           05  TRAN-NEW-DATE               PIC 9(08).                     
002700           05  TRAN-NEW-TIME               PIC 9(04).                     
002800           05  TRAN-PATIENT-CPF            PIC 9(11).                     
002900           05  TRAN-DOCTOR-CODE            PIC 9(10).                     
003000           05  FILLER                      PIC X(02).                     
003100                                                                          
003200      *** OLD-KEY / NEW-KEY SPLIT OF THE SAME RECORD SO APTUPDT CAN       
003300      *** MOVE EACH HALF INTO THE MASTER'S APT-KEY VIEW (APTMSTR)         
003400      *** WITHOUT A CHAIN OF INDIVIDUAL FIELD MOVES.                      
003500       01  TRAN-KEY-REDEF REDEFINES APPOINTMENT-TRAN-REC.                 
003600           05  FILLER                      PIC X(01).                     
003700           05  TRAN-OLD-KEY.                                              
003800               10  TRAN-OLD-KEY-DATE       PIC 9(08).                     
003900               10  TRAN-OLD-KEY-TIME       PIC 9(04).                     
004000           05  TRAN-NEW-KEY.                                              
004100               10  TRAN-NEW-KEY-DATE       PIC 9(08).                     
004200               10  TRAN-NEW-KEY-TIME       PIC 9(04).                     
004300           05  FILLER                      PIC X(17).                     
004400                                                                          
004500      *** DIGIT-WISE VIEW OF THE NEW DATE, USED BY THE CCYY/MM/DD         
004600      *** RANGE-CHECK IN APTEDIT'S FUTURE-DATE FORMAT VALIDATION.         
004700       01  TRAN-NEW-DATE-REDEF REDEFINES APPOINTMENT-TRAN-REC.            
004800           05  FILLER                      PIC X(13).                     
004900           05  TRAN-NEW-DATE-PARTS.                                       
005000               10  TRAN-NEW-CCYY           PIC 9(04).                     
005100               10  TRAN-NEW-MM             PIC 9(02).                     
005200               10  TRAN-NEW-DD             PIC 9(02).                     
005300           05  FILLER                      PIC X(19).                     
005400                                                                          
005500      *** RAW CSV IMPORT LINE AS IT ARRIVES FROM THE FEED -- ACTION       
005600      *** AND STATUS COME IN AS TEXT TOKENS ("SCHEDULE", "PENDING",       
005700      *** ETC) AND ARE TRANSLATED TO THE ONE-CHAR CODES ABOVE BY          
005800      *** APTEDIT BEFORE THE RECORD IS WRITTEN TO THE TRAN FILE.          
005900       01  WS-TRAN-IMPORT-LINE.                                           
006000           05  WS-IMP-ACTION-TOKEN         PIC X(10).                     
006100           05  WS-IMP-OLD-DATE-TXT         PIC X(10).                     
006200           05  WS-IMP-OLD-TIME-TXT         PIC X(05).                     
006300           05  WS-IMP-NEW-DATE-TXT         PIC X(10).                     
006400           05  WS-IMP-NEW-TIME-TXT         PIC X(05).                     
006500           05  WS-IMP-PATIENT-CPF-TXT      PIC X(14).                     
006600           05  WS-IMP-DOCTOR-CODE-TXT      PIC X(12).                     
006700           05  WS-IMP-VALID-SW             PIC X(01).                     
006800               88  WS-IMP-LINE-VALID       VALUE "Y".                     
006900               88  WS-IMP-LINE-INVALID     VALUE "N".                     
