000100      ******************************************************************  
000200      * DOCMSTR  --  DOCTOR MASTER RECORD / IN-MEMORY TABLE ENTRY     *   
000300      * CLINIC APPOINTMENT SYSTEM                                     *   
000400      *                                                                *  
000500      * ONE ENTRY PER DOCTOR ON THE CLINIC ROSTER.  THE MASTER FILE   *   
000600      * IS LINE-SEQUENTIAL (CSV) ON DISK; DOCTAB LOADS THE WHOLE      *   
000700      * THING INTO WS-DOCTOR-TABLE SINCE THIS SHOP'S COMPILER HAS NO  *   
000800      * ISAM SUPPORT FOR THIS JOB -- THE CRM IS RESOLVED BY TABLE     *   
000900      * SEARCH, NOT BY KEYED READ.  SEE DOCTAB/APTSORT/DOCRPT/APTHIST.*   
001000      ******************************************************************  
001100      *  CHANGE LOG                                                       
001200      *  01/04/89  JRS  ORIGINAL LAYOUT                           CR-0001 
001300      *  06/22/91  JRS  WIDENED DOC-NAME FROM X(40) TO X(60)      CR-0118 
001400      *  03/02/99  TGD  Y2K REVIEW -- NO DATE FIELDS, N/A TO THIS Y2K-099 
001500      *  11/14/02  PLR  ADDED DOC-CODE-DIGITS REDEFINES           CR-0241 
001600      *  09/08/07  JRS  ADDED WS-DOCTOR-TABLE-ENTRY FOR OCCURS    CR-0309 
001700      *                 TABLE SUBSTITUTE, MISSING ISAM SUPPORT    CR-0309 
001800      ******************************************************************  
001900       01  DOCTOR-MASTER-REC.                                             
002000           05  DOC-NAME                    PIC X(60).                     
002100           05  FILLER                      PIC X(01) VALUE SPACE.         
002200           05  DOC-CODE                    PIC 9(10).                     
002300                                                                          
002400      *** DIGIT-WISE VIEW OF THE CRM, USED WHEN A FIELD-BY-FIELD          
002500      *** DIAGNOSTIC IS WANTED INSTEAD OF CRMCHK'S YES/NO ANSWER.         
002600       01  DOC-CODE-REDEF REDEFINES DOCTOR-MASTER-REC.                    
002700           05  FILLER                      PIC X(61).                     
002800           05  DOC-CODE-DIGITS OCCURS 10 TIMES.                           
002900               10  DOC-CODE-ONE-DIGIT       PIC 9(01).                    
003000                                                                          
003100      *** ONE ROW OF THE IN-MEMORY DOCTOR TABLE BUILT BY DOCTAB AND       
003200      *** SEARCHED BY APTSORT/DOCRPT/APTHIST/APTUPDT FOR NAME-BY-CRM      
003300      *** AND VALIDITY LOOKUPS.  SAME SHAPE AS THE MASTER RECORD ABOVE    
003400      *** PLUS A ONE-BYTE VALID-ROW INDICATOR.                            
003500       01  WS-DOCTOR-TABLE-ENTRY.                                         
003600           05  DOCT-CODE                   PIC 9(10).                     
003700           05  DOCT-NAME                   PIC X(60).                     
003800           05  DOCT-VALID-SW               PIC X(01).                     
003900               88  DOCT-ROW-VALID          VALUE "Y".                     
004000               88  DOCT-ROW-INVALID        VALUE "N".                     
004100           05  FILLER                      PIC X(01).                     
