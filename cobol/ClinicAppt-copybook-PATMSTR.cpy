000100      ******************************************************************  
000200      * PATMSTR  --  PATIENT MASTER RECORD / IN-MEMORY TABLE ENTRY    *   
000300      * CLINIC APPOINTMENT SYSTEM                                     *   
000400      *                                                                *  
000500      * ONE ENTRY PER PATIENT ON THE CLINIC ROSTER.  LIKE DOCMSTR,    *   
000600      * THE FILE IS LINE-SEQUENTIAL (CSV) AND IS LOADED WHOLE INTO    *   
000700      * WS-PATIENT-TABLE BY DOCTAB -- THE CPF IS RESOLVED BY TABLE    *   
000800      * SEARCH, NOT BY KEYED READ (NO ISAM AVAILABLE FOR THIS JOB).   *   
000900      ******************************************************************  
001000      *  CHANGE LOG                                                       
001100      *  01/04/89  JRS  ORIGINAL LAYOUT                           CR-0001 
001200      *  03/02/99  TGD  Y2K REVIEW -- NO DATE FIELDS, N/A         Y2K-099 
001300      *  11/14/02  PLR  ADDED PAT-CPF-GROUPS REDEFINES FOR CPFMASKCR-0242 
001400      *  09/08/07  JRS  ADDED WS-PATIENT-TABLE-ENTRY FOR OCCURS   CR-0310 
001500      *                 TABLE SUBSTITUTE                          CR-0310 
001600      ******************************************************************  
001700       01  PATIENT-MASTER-REC.                                            
001800           05  PAT-NAME                    PIC X(60).                     
001900           05  PAT-CPF                     PIC 9(11).                     
002000           05  FILLER                      PIC X(01) VALUE SPACE.         
002100                                                                          
002200      *** 3-3-3-2 GROUPING VIEW OF THE CPF FOR THE DISPLAY MASK           
002300      *** (DDD.DDD.DDD-DD) -- CPFMASK USES THIS SHAPE TO BUILD THE        
002400      *** MASKED OUTPUT LINE WITHOUT RE-EDITING THE DIGITS BY HAND.       
002500       01  PAT-CPF-REDEF REDEFINES PATIENT-MASTER-REC.                    
002600           05  FILLER                      PIC X(60).                     
002700           05  PAT-CPF-GROUPS.                                            
002800               10  PAT-CPF-GRP-1           PIC 9(03).                     
002900               10  PAT-CPF-GRP-2           PIC 9(03).                     
003000               10  PAT-CPF-GRP-3           PIC 9(03).                     
003100               10  PAT-CPF-GRP-4           PIC 9(02).                     
003200           05  FILLER                      PIC X(01).                     
003300                                                                          
003400      *** ONE ROW OF THE IN-MEMORY PATIENT TABLE BUILT BY DOCTAB AND      
003500      *** SEARCHED BY APTSORT/DOCRPT/APTHIST FOR NAME-BY-CPF LOOKUPS.     
003600       01  WS-PATIENT-TABLE-ENTRY.                                        
003700           05  PATT-CPF                    PIC 9(11).                     
003800           05  PATT-NAME                   PIC X(60).                     
003900           05  PATT-VALID-SW               PIC X(01).                     
004000               88  PATT-ROW-VALID          VALUE "Y".                     
004100               88  PATT-ROW-INVALID        VALUE "N".                     
